000100*****************************************
000200*                                       *
000300*  COMMON DATE-PARSE ROUTINE             *
000400*     COPY INTO PROCEDURE DIVISION,     *
000500*     REPLACING ==DTP-FIELD== BY THE    *
000600*     X(10) FIELD TO BE PARSED.         *
000700*                                       *
000800*  CALLER MUST ALSO COPY WSCRDTW.COB    *
000900*  INTO WORKING-STORAGE.                *
001000*****************************************
001100*
001200* 07/02/26 VBC - CREATED.
001300* 13/02/26 VBC - FIXED VALIDATE-CALENDAR, WAS LETTING DAY 31
001400*                THROUGH FOR APR/JUN/SEP/NOV.
001500* 14/02/26 VBC - SPLIT THE DIVIDE QUOTIENT OUT TO ITS OWN
001600*                FIELD, GIVING & REMAINDER SAME ITEM UPSET
001700*                ONE COMPILER.
001750* 09/08/26 VBC - REQ 2041 - SWITCHED THE VALID/LEAP TESTS
001760*                BELOW TO THE 88-LEVELS CARRIED ON THE FIELDS
001770*                NOW IN WSCRDTW.COB.
001800*
001900 ZZ800-PARSE-DATE.
002000*    TRIES CCYY-MM-DD, THEN DD/MM/CCYY, THEN MM/DD/CCYY - FIRST
002100*    ONE THAT IS A REAL CALENDAR DATE WINS, SO 02/01/2025 READS
002200*    DAY-FIRST AS 2 JAN 2025.  NO INTRINSIC FUNCTIONS USED.
002300     MOVE     "N"     TO CR-DTP-VALID.
002400     MOVE     SPACES  TO CR-DTP-ISO.
002500*
002600     IF       ==DTP-FIELD== (5:1) = "-" AND
002700              ==DTP-FIELD== (8:1) = "-" AND
002800              ==DTP-FIELD== (1:4) IS NUMERIC AND
002900              ==DTP-FIELD== (6:2) IS NUMERIC AND
003000              ==DTP-FIELD== (9:2) IS NUMERIC
003100              MOVE     ==DTP-FIELD== (1:4) TO CR-DTP-CCYY
003200              MOVE     ==DTP-FIELD== (6:2) TO CR-DTP-MM
003300              MOVE     ==DTP-FIELD== (9:2) TO CR-DTP-DD
003400              PERFORM  ZZ810-VALIDATE-CALENDAR
003500              IF       CR-DTP-DATE-OK
003600                       GO TO ZZ800-EXIT
003700              END-IF
003800     END-IF.
003900*
004000     IF       ==DTP-FIELD== (3:1) = "/" AND
004100              ==DTP-FIELD== (6:1) = "/" AND
004200              ==DTP-FIELD== (1:2) IS NUMERIC AND
004300              ==DTP-FIELD== (4:2) IS NUMERIC AND
004400              ==DTP-FIELD== (7:4) IS NUMERIC
004500*             TRY DAY FIRST - DD/MM/CCYY
004600              MOVE     ==DTP-FIELD== (1:2) TO CR-DTP-DD
004700              MOVE     ==DTP-FIELD== (4:2) TO CR-DTP-MM
004800              MOVE     ==DTP-FIELD== (7:4) TO CR-DTP-CCYY
004900              PERFORM  ZZ810-VALIDATE-CALENDAR
005000              IF       CR-DTP-DATE-OK
005100                       GO TO ZZ800-EXIT
005200              END-IF
005300*             DAY-FIRST FAILED, SWAP AND TRY MM/DD/CCYY
005400              MOVE     ==DTP-FIELD== (1:2) TO CR-DTP-MM
005500              MOVE     ==DTP-FIELD== (4:2) TO CR-DTP-DD
005600              MOVE     ==DTP-FIELD== (7:4) TO CR-DTP-CCYY
005700              PERFORM  ZZ810-VALIDATE-CALENDAR
005800     END-IF.
005900*
006000 ZZ800-EXIT.
006100     EXIT.
006200*
006300 ZZ810-VALIDATE-CALENDAR.
006400*    ENTRY:  CR-DTP-CCYY/MM/DD HOLD THE CANDIDATE DATE.
006500*    EXIT:   CR-DTP-VALID = Y OR N, CR-DTP-ISO SET WHEN Y.
006600     MOVE     "N"  TO CR-DTP-VALID.
006700     IF       CR-DTP-CCYY < 1900 OR > 2099
006800              GO TO ZZ810-EXIT.
006900     IF       CR-DTP-MM < 01 OR > 12
007000              GO TO ZZ810-EXIT.
007100*
007200     MOVE     "N"  TO CR-DTP-LEAP.
007300     DIVIDE   CR-DTP-CCYY BY 4   GIVING CR-DTP-QUOT
007400                                 REMAINDER CR-DTP-REM-4.
007500     IF       CR-DTP-REM-4 = ZERO
007600              MOVE     "Y" TO CR-DTP-LEAP
007700              DIVIDE   CR-DTP-CCYY BY 100 GIVING CR-DTP-QUOT
007800                                      REMAINDER CR-DTP-REM-100
007900              IF       CR-DTP-REM-100 = ZERO
008000                       MOVE     "N" TO CR-DTP-LEAP
008100                       DIVIDE   CR-DTP-CCYY BY 400
008200                                GIVING CR-DTP-QUOT
008300                                REMAINDER CR-DTP-REM-400
008400                       IF       CR-DTP-REM-400 = ZERO
008500                                MOVE "Y" TO CR-DTP-LEAP
008600                       END-IF
008700              END-IF
008800     END-IF.
008900*
009000     IF       CR-DTP-DD < 01
009100              GO TO ZZ810-EXIT.
009200     IF       CR-DTP-MM = 02 AND CR-DTP-IS-LEAP-YEAR
009300              IF       CR-DTP-DD > 29
009400                       GO TO ZZ810-EXIT
009500              END-IF
009600     ELSE
009700              IF       CR-DTP-DD > CR-DTP-DIM (CR-DTP-MM)
009800                       GO TO ZZ810-EXIT
009900              END-IF
010000     END-IF.
010100*
010200     MOVE     "Y"          TO CR-DTP-VALID.
010300     MOVE     CR-DTP-CCYY  TO CR-DTP-ISO (1:4).
010400     MOVE     "-"          TO CR-DTP-ISO (5:1).
010500     MOVE     CR-DTP-MM    TO CR-DTP-ISO (6:2).
010600     MOVE     "-"          TO CR-DTP-ISO (8:1).
010700     MOVE     CR-DTP-DD    TO CR-DTP-ISO (9:2).
010800*
010900 ZZ810-EXIT.
011000     EXIT.
011100*
