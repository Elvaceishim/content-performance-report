000100* 05/02/26 VBC - CREATED - FD FOR CR CAMPAIGN REF FILE.
000200*
000300 FD  CR-CAMPAIGN-FILE.
000400 COPY "wscrcam.cob".
000500*
