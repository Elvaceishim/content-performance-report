000100* 03/02/26 VBC - CREATED - FD FOR CR METRIC FILE.
000200*
000300 FD  CR-METRIC-FILE.
000400 COPY "wscrmet.cob".
000500*
