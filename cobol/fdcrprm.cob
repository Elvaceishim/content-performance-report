000100* 04/02/26 VBC - CREATED - FD FOR CR PARAM/CONTROL FILE.
000200*
000300 FD  CR-PARAM-FILE.
000400 COPY "wscrprm.cob".
000500*
