000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR CR METRIC FILE *
000400*     ONE PER POST-OBSERVATION          *
000500*     SEQUENTIAL FILE                   *
000600*****************************************
000700*  FILE SIZE 177 BYTES.
000800*
000900*  LOADED FROM THE MARKETING TEAM'S MONTHLY CONTENT EXPORT.
001000*  TITLE, CHANNEL AND URL ARRIVE RAGGED (MIXED CASE, BLANKS,
001100*  STRAY UTM_ QUERY STRINGS ON THE URL) - CLEANED UP ON READ,
001200*  SEE WSCRTCP.CPY AND WSCRDTP.CPY.
001300*
001400* 03/02/26 VBC - CREATED.
001500* 10/02/26 VBC - WIDENED MET-CHANNEL 12 TO 15, A DISTRIBUTOR
001600*                KEPT TRUNCATING "NEWSLETTER" TO "NEWSLETTE".
001700*
001800 01  CR-METRIC-RECORD.
001900*    FREE TEXT, LEADING/TRAILING BLANKS TRIMMED ON READ
002000     03  MET-TITLE             PIC X(40).
002100*    YYYY-MM-DD, DD/MM/YYYY OR MM/DD/YYYY - SEE WSCRDTP.CPY
002200     03  MET-DATE              PIC X(10).
002300*    LINKEDIN, MEDIUM ETC - TITLE CASED ON READ
002400     03  MET-CHANNEL           PIC X(15).
002500     03  MET-VIEWS             PIC 9(9).
002600     03  MET-CLICKS            PIC 9(9).
002700     03  MET-IMPRESSIONS       PIC 9(9).
002800*    CANONICAL POST URL, MAY BE BLANK, MAY CARRY ?UTM_...
002900     03  MET-URL               PIC X(80).
003000     03  FILLER                PIC X(5).
003100*
