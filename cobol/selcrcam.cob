000100* 05/02/26 VBC - CREATED - SELECT FOR CR CAMPAIGN REF FILE.
000200*
000300       SELECT  CR-CAMPAIGN-FILE ASSIGN       CR-CAMPAIGN-DSN
000400                                ORGANIZATION LINE SEQUENTIAL
000500                                STATUS       CR-CAMPAIGN-STATUS.
000600*
