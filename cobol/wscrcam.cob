000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR CR CAMPAIGN    *
000400*     FILE - ONE PER CAMPAIGN-TAGGED    *
000500*     URL, SEQUENTIAL, REFERENCE DATA   *
000600*****************************************
000700*  FILE SIZE 160 BYTES.
000800*
000900* MAINTAINED BY THE MARKETING OPS TEAM OUTSIDE THIS SYSTEM -
001000* CR070 TREATS IT AS READ-ONLY REFERENCE DATA, FIRST ROW WINS
001100* ON A DUPLICATE URL KEY.
001200*
001300* 05/02/26 VBC - CREATED.
001400*
001500 01  CR-CAMPAIGN-RECORD.
001600*    POST URL THE CAMPAIGN APPLIES TO
001700     03  CAM-URL               PIC X(80).
001800     03  CAM-CAMPAIGN          PIC X(20).
001900*    TRAFFIC SOURCE, E.G. NEWSLETTER, SOCIAL
002000     03  CAM-SOURCE            PIC X(15).
002100*    TRAFFIC MEDIUM, E.G. EMAIL, CPC
002200     03  CAM-MEDIUM            PIC X(15).
002300     03  CAM-TOPIC             PIC X(20).
002400     03  FILLER                PIC X(10).
002500*
