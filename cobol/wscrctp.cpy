000100*****************************************
000200*                                       *
000300*  COMMON CTR-PERCENT ROUTINE            *
000400*     COPY INTO PROCEDURE DIVISION,     *
000500*     REPLACING ==CTR-CLICKS== BY THE   *
000600*     CLICK COUNT, ==CTR-IMPR== BY THE  *
000700*     IMPRESSION COUNT AND ==CTR-RESULT==
000800*     BY THE 9(3)V99 RESULT FIELD.      *
000900*****************************************
001000*  CTR% = CLICKS / IMPRESSIONS X 100, TO 2 DECIMAL PLACES.
001100*  ZERO IMPRESSIONS GIVES A ZERO RESULT RATHER THAN A DIVIDE
001200*  EXCEPTION - A POST WITH NO IMPRESSIONS NEVER GOT SHOWN SO
001300*  A ZERO RATE IS THE RIGHT ANSWER, NOT AN ERROR.
001400*
001500* 09/02/26 VBC - CREATED.
001600*
001700 ZZ860-COMPUTE-CTR.
001800     IF       ==CTR-IMPR== = ZERO
001900              MOVE     ZERO TO ==CTR-RESULT==
002000     ELSE
002100              COMPUTE  ==CTR-RESULT== ROUNDED =
002200                       ==CTR-CLICKS== / ==CTR-IMPR== * 100
002300     END-IF.
002400*
