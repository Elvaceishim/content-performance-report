000100* 04/02/26 VBC - CREATED - SELECT FOR CR PARAM/CONTROL FILE.
000200*
000300       SELECT  CR-PARAM-FILE  ASSIGN       CR-PARAM-DSN
000400                              ORGANIZATION LINE SEQUENTIAL
000500                              STATUS       CR-PARAM-STATUS.
000600*
