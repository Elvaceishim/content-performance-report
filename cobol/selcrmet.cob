000100* 03/02/26 VBC - CREATED - SELECT FOR CR METRIC FILE.
000200* 11/02/26 VBC - ASSIGN CHGD TO A WS FIELD - FILE RE-OPENED ONCE
000300*                PER NAME LISTED ON THE PARAM RECORD, FILE ORDER.
000400*
000500       SELECT  CR-METRIC-FILE ASSIGN       CR-METRIC-DSN
000600                              ORGANIZATION LINE SEQUENTIAL
000700                              STATUS       CR-METRIC-STATUS.
000800*
