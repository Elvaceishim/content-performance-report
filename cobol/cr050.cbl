000100*****************************************************************
000200*                                                               *
000300*              CONTENT PERFORMANCE REPORT                      *
000400*        OVERALL / CHANNEL / TOP-N BY VIEWS & CTR               *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       CR050.
001200*
001300      AUTHOR.           V B COEN.
001400*
001500      INSTALLATION.     APPLEWOOD COMPUTERS.
001600*
001700      DATE-WRITTEN.     14/03/87.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.         COPYRIGHT (C) 1987-2005 AND LATER,
002200                        VINCENT BRYAN COEN.
002300                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.          MONTHLY CONTENT PERFORMANCE BATCH FOR THE
002700*                      MARKETING TEAM.  READS ONE OR MORE CONTENT
002800*                      METRIC FILES NAMED ON THE CR-PARAM-RECORD,
002900*                      CLEANS AND CONSOLIDATES BY URL, AND PRINTS
003000*                      OVERALL TOTALS, A CHANNEL SUMMARY AND THE
003100*                      TOP-N POSTS BY VIEWS AND BY CTR%.  REPLACES
003200*                      THE OLD CARD-IMAGE "CONTENT COUNT" RUN THAT
003300*                      MARKETING USED TO KEY UP BY HAND.
003400*
003500*    VERSION.          SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.   NONE.
003800*
003900*    FUNCTIONS USED.   NONE - SEE WSCRDTP.CPY/WSCRTCP.CPY/WSCRCTP.CPY
004000*                      FOR THE MANUAL DATE, CASE AND CTR ROUTINES.
004100*
004200*    FILES USED.
004300*                      CR-PARAM-FILE.   RUN CONTROL CARD.
004400*                      CR-METRIC-FILE.  CONTENT METRIC INPUT(S).
004500*                      CR050-CHN-FILE.  CHANNEL SUMMARY EXTRACT.
004600*                      CR050-TVW-FILE.  TOP-BY-VIEWS EXTRACT.
004700*                      CR050-TCT-FILE.  TOP-BY-CTR EXTRACT.
004800*                      CR050-OVL-FILE.  OVERALL METRICS EXTRACT.
004900*                      CR-REPORT-FILE.  PRINTED LISTING.
005000*
005100*    ERROR MESSAGES USED.
005200* SYSTEM WIDE:         SY001, SY014.
005300* PROGRAM SPECIFIC:    CR001 - CR004.
005400*
005500* CHANGES:
005600* 14/03/87 VBC  -  1.0.0 CREATED - FIRST CUT, OVERALL + CHANNEL ONLY.
005700* 02/06/87 VBC  -  1.1.0 ADDED TOP-N BY VIEWS AND BY CTR%.
005800* 19/11/88 JWH  -  1.1.1 CHANNEL NAME WAS CASE SENSITIVE IN THE
005900*                        ROLLUP - TWO ROWS FOR "MEDIUM"/"MEDIUM".
006000*                        NOW FORCED TO TITLE CASE ON READ.
006100* 07/02/90 VBC  -  1.2.0 ADDED MIN-IMPRESSIONS PARAMETER, MARKETING
006200*                        WANTED LOW-VOLUME TEST POSTS EXCLUDED FROM
006300*                        THE TOP-N TABLES.
006400* 23/08/91 RTK  -  1.2.1 DATE FILTER WAS EXCLUSIVE OF THE END DATE,
006500*                        SHOULD BE INCLUSIVE - FIXED.
006600* 15/01/93 VBC  -  1.3.0 ALLOW UP TO 5 INPUT FILES, WAS HARD CODED
006700*                        TO ONE - THE WEB TEAM NOW SPLIT THE EXPORT
006800*                        BY CHANNEL.
006900* 11/10/94 JWH  -  1.3.1 CHANNEL FILTER PARAMETER ADDED.
007000* 04/04/96 VBC  -  1.4.0 EXTRACT FILES ADDED FOR CHANNEL SUMMARY
007100*                        AND BOTH TOP-N TABLES SO MARKETING CAN
007200*                        LOAD THEM INTO THEIR OWN SPREADSHEET.
007300* 09/12/98 RTK  -  1.4.1 YEAR 2000 REVIEW - ALL DATE FIELDS ALREADY
007400*                        CARRY A 4 DIGIT CENTURY (CR-DTP-CCYY), NO
007500*                        WINDOWING USED ANYWHERE IN THIS PROGRAM.
007600*                        NO CHANGE REQUIRED, SIGNED OFF FOR Y2K.
007700* 22/03/99 VBC  -  1.4.2 CONFIRMED AGAINST THE 29/02/2000 LEAP TEST
007800*                        DATA SUPPLIED BY QA - PASSED.
007900* 30/07/01 JWH  -  1.5.0 OVERALL METRICS EXTRACT ADDED, FINANCE
008000*                        WANTED A FLAT FILE FOR THEIR OWN ROLL-UP.
008100* 17/05/03 VBC  -  1.5.1 POST TABLE SIZE RAISED 200 TO 500, MONTHLY
008200*                        VOLUME OUTGREW THE OLD LIMIT.
008300* 02/11/04 RTK  -  1.5.2 "NO ROWS FOUND" MESSAGE ADDED WHEN EVERY
008400*                        INPUT RECORD FAILS CLEANING - RUN WAS
008500*                        PREVIOUSLY ENDING WITH BLANK REPORTS AND NO
008600*                        EXPLANATION.
008700* 04/11/04 JWH  -  1.5.3 SORT LOOPS AND THE QUALIFYING-TABLE BUILD
008800*                        REWRITTEN AS SEPARATE PERFORMED PARAGRAPHS -
008900*                        SITE STANDARD IS ONE STATEMENT PER PERFORMED
009000*                        RANGE, NOT STACKED PERFORM/END-PERFORM
009100*                        BLOCKS.  NO LOGIC CHANGE.
009200* 20/02/26 VBC  -  1.5.4 CR-PRM-MIN-IMPRESSIONS OF ZERO WAS NOT
009300*                        BEING DEFAULTED TO 100 LIKE WSCRPRM.COB
009400*                        SAYS IT SHOULD BE - A ZERO CONTROL RECORD
009500*                        WAS LETTING EVERY POST INTO THE TOP-N
009600*                        RANKING.  ADDED THE SAME ZERO-CHECK
009700*                        ALREADY USED FOR THE TOP-N LIMIT.
009800* 09/08/26 VBC  -  1.5.5 REQ 2041 - ADDED 88-LEVELS FOR THE FLAG
009900*                        AND FILE-STATUS FIELDS THAT WERE BEING
010000*                        TESTED AGAINST RAW "Y"/"N"/"00" LITERALS
010100*                        (CR-DTP-VALID, CR-DTP-LEAP, WS-METRIC-EOF,
010200*                        WS-ANY-ROWS-FLAG, THE STATUS FIELDS, AND
010300*                        CR-TCP-START-FLAG).  ALSO DROPPED THE
010400*                        CHANNEL-ALIAS EXPANSION ADDED IN 1.5.4 OF
010500*                        20/02/26 - IT WAS NEVER CARRIED INTO
010600*                        CR060/CR070 SO THE SAME RAW CHANNEL CODE
010700*                        WAS ROLLING UP UNDER TWO DIFFERENT NAMES
010800*                        DEPENDING WHICH REPORT YOU RAN.  REPLACED
010900*                        THE REDEFINES IT CARRIED WITH TWO
011000*                        STRUCTURAL ALTERNATE VIEWS (SEE
011100*                        WS-CLEAN-DATE-PARTS, WS-ROLLUP-KEY-PARTS).
011200*
011300*************************************************************************
011400* COPYRIGHT NOTICE.
011500* ****************
011600*
011700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
011800* 2024-04-16.
011900*
012000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
012100* CONTENT REPORTING SUITE AND ARE COPYRIGHT (C) V B COEN. 1987-2026
012200* AND LATER.
012300*
012400* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
012500* MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
012600* PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
012700* VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
012800* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR
012900* FOR RESALE, RENTAL OR HIRE IN ANY WAY.
013000*
013100* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
013200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
013300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
013400* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
013500*
013600*************************************************************************
013700*
013800  ENVIRONMENT             DIVISION.
013900*================================
014000*
014100  CONFIGURATION           SECTION.
014200*
014300  SPECIAL-NAMES.
014400      C01 IS TOP-OF-FORM.
014500*
014600  INPUT-OUTPUT            SECTION.
014700  FILE-CONTROL.
014800*
014900  COPY "selcrprm.cob".
015000  COPY "selcrmet.cob".
015100*
015200      SELECT  CR050-CHN-FILE ASSIGN       CR050-CHN-DSN
015300                             ORGANIZATION LINE SEQUENTIAL
015400                             STATUS       CR050-CHN-STATUS.
015500*
015600      SELECT  CR050-TVW-FILE ASSIGN       CR050-TVW-DSN
015700                             ORGANIZATION LINE SEQUENTIAL
015800                             STATUS       CR050-TVW-STATUS.
015900*
016000      SELECT  CR050-TCT-FILE ASSIGN       CR050-TCT-DSN
016100                             ORGANIZATION LINE SEQUENTIAL
016200                             STATUS       CR050-TCT-STATUS.
016300*
016400      SELECT  CR050-OVL-FILE ASSIGN       CR050-OVL-DSN
016500                             ORGANIZATION LINE SEQUENTIAL
016600                             STATUS       CR050-OVL-STATUS.
016700*
016800      SELECT  CR-REPORT-FILE ASSIGN       "CR050RPT"
016900                             ORGANIZATION LINE SEQUENTIAL
017000                             STATUS       CR-REPORT-STATUS.
017100*
017200  DATA                     DIVISION.
017300*================================
017400*
017500  FILE                     SECTION.
017600*
017700  COPY "fdcrprm.cob".
017800  COPY "fdcrmet.cob".
017900*
018000  FD  CR050-CHN-FILE.
018100  01  CR050-CHN-RECORD          PIC X(80).
018200*
018300  FD  CR050-TVW-FILE.
018400  01  CR050-TVW-RECORD          PIC X(192).
018500*
018600  FD  CR050-TCT-FILE.
018700  01  CR050-TCT-RECORD          PIC X(192).
018800*
018900  FD  CR050-OVL-FILE.
019000  01  CR050-OVL-RECORD.
019100      03  OVL-POSTS             PIC 9(5).
019200      03  OVL-VIEWS             PIC 9(9).
019300      03  OVL-CLICKS            PIC 9(9).
019400      03  OVL-IMPR              PIC 9(9).
019500      03  OVL-CTR-PCT           PIC 9(3)V99.
019600      03  FILLER                PIC X(3).
019700*
019800  FD  CR-REPORT-FILE.
019900  01  CR-REPORT-RECORD          PIC X(132).
020000*
020100  WORKING-STORAGE          SECTION.
020200*-------------------------------
020300*
020400  77  PROG-NAME                 PIC X(20) VALUE "CR050 V1.5.5".
020500*
020600  01  WS-SWITCHES.
020700      03  WS-METRIC-EOF         PIC X     VALUE "N".
020800          88  CR050-METRIC-EOF         VALUE "Y".
020900      03  WS-ANY-ROWS-FLAG      PIC X     VALUE "N".
021000          88  CR050-NO-ROWS-FOUND      VALUE "N".
021100*
021200  01  WS-STATUSES.
021300      03  CR-PARAM-STATUS       PIC XX    VALUE ZERO.
021400          88  CR-PARAM-STATUS-OK      VALUE "00".
021500      03  CR-METRIC-STATUS      PIC XX    VALUE ZERO.
021600          88  CR-METRIC-STATUS-OK     VALUE "00".
021700      03  CR050-CHN-STATUS      PIC XX    VALUE ZERO.
021800          88  CR050-CHN-STATUS-OK     VALUE "00".
021900      03  CR050-TVW-STATUS      PIC XX    VALUE ZERO.
022000          88  CR050-TVW-STATUS-OK     VALUE "00".
022100      03  CR050-TCT-STATUS      PIC XX    VALUE ZERO.
022200          88  CR050-TCT-STATUS-OK     VALUE "00".
022300      03  CR050-OVL-STATUS      PIC XX    VALUE ZERO.
022400          88  CR050-OVL-STATUS-OK     VALUE "00".
022500      03  CR-REPORT-STATUS      PIC XX    VALUE ZERO.
022600          88  CR-REPORT-STATUS-OK     VALUE "00".
022700*
022800  01  WS-DATASET-NAMES.
022900*    FIXED LOGICAL NAME, ONE CONTROL RECORD PER RUN
023000      03  CR-PARAM-DSN          PIC X(8)  VALUE "CRPARAM".
023100*    SET FRESH FOR EACH NAME LISTED ON THE CONTROL RECORD
023200      03  CR-METRIC-DSN         PIC X(8)  VALUE SPACES.
023300      03  CR050-CHN-DSN         PIC X(8)  VALUE "CR050CHN".
023400      03  CR050-TVW-DSN         PIC X(8)  VALUE "CR050TVW".
023500      03  CR050-TCT-DSN         PIC X(8)  VALUE "CR050TCT".
023600      03  CR050-OVL-DSN         PIC X(8)  VALUE "CR050OVL".
023700*
023800  01  WS-COUNTERS                        COMP.
023900      03  WS-FILE-SUB           PIC 9(2)  VALUE ZERO.
024000      03  WS-POST-COUNT         PIC 9(5)  VALUE ZERO.
024100      03  WS-CHN-COUNT          PIC 9(3)  VALUE ZERO.
024200      03  WS-QUAL-COUNT         PIC 9(5)  VALUE ZERO.
024300      03  WS-TOP-LIMIT          PIC 9(2)  VALUE ZERO.
024400      03  WS-SORT-I             PIC 9(5)  VALUE ZERO.
024500      03  WS-SORT-J             PIC 9(5)  VALUE ZERO.
024600      03  WS-SORT-LAST          PIC 9(5)  VALUE ZERO.
024700      03  WS-PAGE-COUNT         PIC 9(3)  VALUE ZERO.
024800      03  WS-PRINT-SUB          PIC 9(5)  VALUE ZERO.
024900*
025000  01  WS-PARAMETERS.
025100      03  WS-START-DATE         PIC X(10) VALUE SPACES.
025200      03  WS-END-DATE           PIC X(10) VALUE SPACES.
025300      03  WS-CHANNEL-FILTER     PIC X(15) VALUE SPACES.
025400      03  WS-MIN-IMPR           PIC 9(9)  COMP VALUE ZERO.
025500*
025600*    SCRATCH FIELDS FOR THE SHARED CLEAN-UP / CTR ROUTINES
025700  01  WS-SCRATCH-FIELDS.
025800      03  CR-DTP-WORK-FIELD     PIC X(10) VALUE SPACES.
025900      03  CR-TCP-WORK-FIELD     PIC X(15) VALUE SPACES.
026000      03  CR-CTR-CLICKS-FIELD   PIC 9(9)   COMP VALUE ZERO.
026100      03  CR-CTR-IMPR-FIELD     PIC 9(9)   COMP VALUE ZERO.
026200      03  CR-CTR-RESULT-FIELD   PIC 9(3)V99 COMP VALUE ZERO.
026300      03  WS-ROLLUP-KEY         PIC X(80) VALUE SPACES.
026400*    ALTERNATE VIEW OF WS-ROLLUP-KEY - WHEN THE URL IS BLANK THE
026500*    KEY IS BUILT AS TITLE|CHANNEL (SEE CC040) AND THIS LETS THE
026600*    "NO URL" DIAGNOSTIC PULL THE CHANNEL BACK OFF THE KEY WITHOUT
026700*    RE-PARSING THE STRING.
026800      03  WS-ROLLUP-KEY-PARTS REDEFINES WS-ROLLUP-KEY.
026900          05  WS-RK-TITLE-PART      PIC X(40).
027000          05  WS-RK-SEP             PIC X.
027100          05  WS-RK-CHANNEL-PART    PIC X(15).
027200          05  FILLER                PIC X(24).
027300*
027400  COPY "wscrdtw.cob".
027500  COPY "wscrtcw.cob".
027600*
027700*    WORKING COPY OF THE METRIC RECORD AFTER CLEANING
027800  01  WS-CLEAN-RECORD.
027900      03  WS-CLEAN-TITLE        PIC X(40).
028000      03  WS-CLEAN-DATE         PIC X(10).
028100*    ALTERNATE VIEW OF WS-CLEAN-DATE BROKEN OUT INTO ITS CCYY/MM/DD
028200*    COMPONENTS - KEPT FOR THE AD-HOC YEAR-ONLY EXTRACTS MARKETING
028300*    KEEPS ASKING FOR, NOT USED BY THE DAILY RUN ITSELF.
028400      03  WS-CLEAN-DATE-PARTS REDEFINES WS-CLEAN-DATE.
028500          05  WS-CLEAN-DATE-CCYY    PIC X(4).
028600          05  FILLER                PIC X.
028700          05  WS-CLEAN-DATE-MM      PIC X(2).
028800          05  FILLER                PIC X.
028900          05  WS-CLEAN-DATE-DD      PIC X(2).
029000      03  WS-CLEAN-CHANNEL      PIC X(15).
029100      03  WS-CLEAN-VIEWS        PIC 9(9)  COMP.
029200      03  WS-CLEAN-CLICKS       PIC 9(9)  COMP.
029300      03  WS-CLEAN-IMPR         PIC 9(9)  COMP.
029400      03  WS-CLEAN-URL          PIC X(80).
029500*
029600*    ROLLUP-BY-URL TABLE - ONE ENTRY PER CONSOLIDATED POST
029700  01  CR5-POST-TABLE.
029800      03  CR5-POST-ENTRY        OCCURS 500 TIMES
029900                                INDEXED BY CR5-PX.
030000          05  CR5-PT-URL        PIC X(80).
030100          05  CR5-PT-TITLE      PIC X(40).
030200          05  CR5-PT-CHANNEL    PIC X(15).
030300          05  CR5-PT-VIEWS      PIC 9(9)   COMP.
030400          05  CR5-PT-CLICKS     PIC 9(9)   COMP.
030500          05  CR5-PT-IMPR       PIC 9(9)   COMP.
030600          05  CR5-PT-FIRST-DT   PIC X(10).
030700          05  CR5-PT-LAST-DT    PIC X(10).
030800          05  CR5-PT-CTR-PCT    PIC 9(3)V99 COMP.
030900*
031000*    CHANNEL SUMMARY TABLE
031100  01  CR5-CHN-TABLE.
031200      03  CR5-CHN-ENTRY         OCCURS 50 TIMES
031300                                INDEXED BY CR5-CX.
031400          05  CR5-CH-CHANNEL    PIC X(15).
031500          05  CR5-CH-POSTS      PIC 9(5)   COMP.
031600          05  CR5-CH-VIEWS      PIC 9(9)   COMP.
031700          05  CR5-CH-CLICKS     PIC 9(9)   COMP.
031800          05  CR5-CH-IMPR       PIC 9(9)   COMP.
031900          05  CR5-CH-CTR-PCT    PIC 9(3)V99 COMP.
032000*
032100*    ONE ENTRY, SAME SHAPE AS CR5-CHN-ENTRY, FOR THE EXCHANGE SORT
032200  01  CR5-CHN-SWAP.
032300      03  SW-CHN-CHANNEL        PIC X(15).
032400      03  SW-CHN-POSTS          PIC 9(5)   COMP.
032500      03  SW-CHN-VIEWS          PIC 9(9)   COMP.
032600      03  SW-CHN-CLICKS         PIC 9(9)   COMP.
032700      03  SW-CHN-IMPR           PIC 9(9)   COMP.
032800      03  SW-CHN-CTR-PCT        PIC 9(3)V99 COMP.
032900*
033000*    POSTS MEETING MIN-IMPRESSIONS, COPIED HERE BEFORE EACH SORT
033100*    SO THE TWO TOP-N RANKINGS DO NOT DISTURB EACH OTHER'S ORDER
033200  01  CR5-QUAL-TABLE.
033300      03  CR5-QUAL-ENTRY        OCCURS 500 TIMES
033400                                INDEXED BY CR5-QX.
033500          05  CR5-QT-URL        PIC X(80).
033600          05  CR5-QT-TITLE      PIC X(40).
033700          05  CR5-QT-CHANNEL    PIC X(15).
033800          05  CR5-QT-VIEWS      PIC 9(9)   COMP.
033900          05  CR5-QT-CLICKS     PIC 9(9)   COMP.
034000          05  CR5-QT-IMPR       PIC 9(9)   COMP.
034100          05  CR5-QT-FIRST-DT   PIC X(10).
034200          05  CR5-QT-LAST-DT    PIC X(10).
034300          05  CR5-QT-CTR-PCT    PIC 9(3)V99 COMP.
034400*
034500*    ONE ENTRY, SAME SHAPE AS CR5-QUAL-ENTRY, FOR THE EXCHANGE SORT
034600  01  CR5-QUAL-SWAP.
034700      03  SW-QT-URL             PIC X(80).
034800      03  SW-QT-TITLE           PIC X(40).
034900      03  SW-QT-CHANNEL         PIC X(15).
035000      03  SW-QT-VIEWS           PIC 9(9)   COMP.
035100      03  SW-QT-CLICKS          PIC 9(9)   COMP.
035200      03  SW-QT-IMPR            PIC 9(9)   COMP.
035300      03  SW-QT-FIRST-DT        PIC X(10).
035400      03  SW-QT-LAST-DT         PIC X(10).
035500      03  SW-QT-CTR-PCT         PIC 9(3)V99 COMP.
035600*
035700  01  WS-OVERALL.
035800      03  WS-OVL-POSTS          PIC 9(5)   COMP VALUE ZERO.
035900      03  WS-OVL-VIEWS          PIC 9(9)   COMP VALUE ZERO.
036000      03  WS-OVL-CLICKS         PIC 9(9)   COMP VALUE ZERO.
036100      03  WS-OVL-IMPR           PIC 9(9)   COMP VALUE ZERO.
036200      03  WS-OVL-CTR-PCT        PIC 9(3)V99 COMP VALUE ZERO.
036300*
036400*    PRINT LINES
036500  01  CR-HEAD-LINE-1.
036600      03  FILLER                PIC X(35) VALUE SPACES.
036700      03  FILLER                PIC X(32) VALUE
036800          "APPLEWOOD CONTENT PERFORMANCE RUN".
036900      03  FILLER                PIC X(45) VALUE SPACES.
037000      03  FILLER                PIC X(6)  VALUE "PAGE  ".
037100      03  HD-PAGE-NO            PIC ZZ9.
037200      03  FILLER                PIC X(11) VALUE SPACES.
037300*
037400  01  CR-HEAD-LINE-2.
037500      03  HD-PROG-NAME          PIC X(20).
037600      03  FILLER                PIC X(112) VALUE SPACES.
037700*
037800  01  CR-TITLE-LINE.
037900      03  CR-TITLE-TEXT         PIC X(132) VALUE SPACES.
038000*
038100  01  CR-BLANK-LINE              PIC X(132) VALUE SPACES.
038200*
038300  01  CR-OVERALL-LINE.
038400      03  FILLER                PIC X(4)  VALUE SPACES.
038500      03  FILLER                PIC X(7)  VALUE "POSTS: ".
038600      03  PR-OVL-POSTS          PIC ZZZZ9.
038700      03  FILLER                PIC X(3)  VALUE SPACES.
038800      03  FILLER                PIC X(7)  VALUE "VIEWS: ".
038900      03  PR-OVL-VIEWS          PIC ZZZ,ZZZ,ZZ9.
039000      03  FILLER                PIC X(3)  VALUE SPACES.
039100      03  FILLER                PIC X(8)  VALUE "CLICKS: ".
039200      03  PR-OVL-CLICKS         PIC ZZZ,ZZZ,ZZ9.
039300      03  FILLER                PIC X(3)  VALUE SPACES.
039400      03  FILLER                PIC X(6)  VALUE "IMPR: ".
039500      03  PR-OVL-IMPR           PIC ZZZ,ZZZ,ZZ9.
039600      03  FILLER                PIC X(3)  VALUE SPACES.
039700      03  FILLER                PIC X(6)  VALUE "CTR% ".
039800      03  PR-OVL-CTR            PIC ZZ9.99.
039900      03  FILLER                PIC X(19) VALUE SPACES.
040000*
040100  01  CR-CHN-HEAD-LINE.
040200      03  FILLER                PIC X(1)  VALUE SPACES.
040300      03  FILLER                PIC X(15) VALUE "CHANNEL".
040400      03  FILLER                PIC X(6)  VALUE "POSTS".
040500      03  FILLER                PIC X(10) VALUE "VIEWS".
040600      03  FILLER                PIC X(10) VALUE "CLICKS".
040700      03  FILLER                PIC X(10) VALUE "IMPR".
040800      03  FILLER                PIC X(6)  VALUE "CTR%".
040900      03  FILLER                PIC X(74) VALUE SPACES.
041000*
041100  01  CR-CHN-DETAIL-LINE.
041200      03  FILLER                PIC X(1)  VALUE SPACES.
041300      03  PR-CHN-CHANNEL        PIC X(15).
041400      03  PR-CHN-POSTS          PIC ZZZZ9.
041500      03  FILLER                PIC X(1)  VALUE SPACES.
041600      03  PR-CHN-VIEWS          PIC ZZZ,ZZZ,ZZ9.
041700      03  FILLER                PIC X(1)  VALUE SPACES.
041800      03  PR-CHN-CLICKS         PIC ZZZ,ZZZ,ZZ9.
041900      03  FILLER                PIC X(1)  VALUE SPACES.
042000      03  PR-CHN-IMPR           PIC ZZZ,ZZZ,ZZ9.
042100      03  FILLER                PIC X(1)  VALUE SPACES.
042200      03  PR-CHN-CTR            PIC ZZ9.99.
042300      03  FILLER                PIC X(63) VALUE SPACES.
042400*
042500  01  CR-TOP-HEAD-LINE.
042600      03  FILLER                PIC X(1)  VALUE SPACES.
042700      03  FILLER                PIC X(40) VALUE "TITLE".
042800      03  FILLER                PIC X(16) VALUE "CHANNEL".
042900      03  FILLER                PIC X(10) VALUE "VIEWS".
043000      03  FILLER                PIC X(10) VALUE "CLICKS".
043100      03  FILLER                PIC X(10) VALUE "IMPR".
043200      03  FILLER                PIC X(6)  VALUE "CTR%".
043300      03  FILLER                PIC X(39) VALUE SPACES.
043400*
043500  01  CR-TOP-DETAIL-LINE.
043600      03  FILLER                PIC X(1)  VALUE SPACES.
043700      03  PR-TOP-TITLE          PIC X(40).
043800      03  PR-TOP-CHANNEL        PIC X(15).
043900      03  FILLER                PIC X(1)  VALUE SPACES.
044000      03  PR-TOP-VIEWS          PIC ZZZ,ZZZ,ZZ9.
044100      03  FILLER                PIC X(1)  VALUE SPACES.
044200      03  PR-TOP-CLICKS         PIC ZZZ,ZZZ,ZZ9.
044300      03  FILLER                PIC X(1)  VALUE SPACES.
044400      03  PR-TOP-IMPR           PIC ZZZ,ZZZ,ZZ9.
044500      03  FILLER                PIC X(1)  VALUE SPACES.
044600      03  PR-TOP-CTR            PIC ZZ9.99.
044700      03  FILLER                PIC X(28) VALUE SPACES.
044800*
044900*    CHANNEL EXTRACT LINE SHAPE, COMMA DELIMITED, 80 BYTES
045000  01  CR5-CHN-EXTRACT.
045100      03  EX-CHN-CHANNEL        PIC X(15).
045200      03  FILLER                PIC X    VALUE ",".
045300      03  EX-CHN-POSTS          PIC 9(5).
045400      03  FILLER                PIC X    VALUE ",".
045500      03  EX-CHN-VIEWS          PIC 9(9).
045600      03  FILLER                PIC X    VALUE ",".
045700      03  EX-CHN-CLICKS         PIC 9(9).
045800      03  FILLER                PIC X    VALUE ",".
045900      03  EX-CHN-IMPR           PIC 9(9).
046000      03  FILLER                PIC X    VALUE ",".
046100      03  EX-CHN-CTR            PIC 9(3)V99.
046200      03  FILLER                PIC X(23) VALUE SPACES.
046300*
046400  COPY "wscrpst.cob" REPLACING ==CR-POST-RECORD== BY ==CR5-TOP-EXTRACT==.
046500*
046600  01  ERROR-MESSAGES.
046700*    SYSTEM WIDE
046800      03  SY001             PIC X(46) VALUE
046900          "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
047000      03  SY014             PIC X(15) VALUE
047100          "NO ROWS FOUND.".
047200*    PROGRAM SPECIFIC
047300      03  CR001             PIC X(40) VALUE
047400          "CR001 CANNOT OPEN PARAMETER FILE STATUS ".
047500      03  CR002             PIC X(45) VALUE
047600          "CR002 CANNOT OPEN A CONTENT METRIC FILE DSN ".
047700      03  CR003             PIC X(35) VALUE
047800          "CR003 POST TABLE FULL - TRUNCATED AT ".
047900      03  CR004             PIC X(35) VALUE
048000          "CR004 CANNOT OPEN REPORT FILE STATUS ".
048100*
048200  PROCEDURE                DIVISION.
048300*================================
048400*
048500  AA000-MAIN               SECTION.
048600*************************
048700*    OVERALL CONTROL FLOW - PARAMETERS, THEN EVERY METRIC FILE ON THE
048800*    CONTROL RECORD, THEN THE FOUR COMPUTE STEPS (OVERALL, CHANNEL,
048900*    QUALIFYING TABLE), THEN THE FIVE REPORT SECTIONS AND THE FOUR
049000*    EXTRACT FILES.  IF NOTHING SURVIVED THE CLEAN/FILTER PASS IN
049100*    CC000 WE SKIP STRAIGHT TO THE "NO ROWS FOUND" MESSAGE AND STOP -
049200*    NO POINT PRINTING FOUR BLANK REPORT SECTIONS.
049300*    STARTING/ENDED MESSAGES GO TO THE JOB LOG SO AN OPERATOR
049400*    WATCHING THE OVERNIGHT RUN CAN SEE CR050 IS THE STEP RUNNING.
049500      DISPLAY  PROG-NAME " STARTING".
049600*    PAGE-2 HEADING LINE PICKS UP WHICHEVER VERSION IS COMPILED IN
049700*    - USEFUL WHEN COMPARING TWO PRINTOUTS AFTER A FIX.
049800      MOVE     PROG-NAME TO HD-PROG-NAME.
049900*    IF THE PARAMETER FILE WILL NOT OPEN, BB000 GOES STRAIGHT TO
050000*    GOBACK ITSELF - CONTROL NEVER RETURNS HERE IN THAT CASE.
050100      PERFORM  BB000-READ-PARAMETERS THRU BB000-EXIT.
050200      PERFORM  BB100-OPEN-REPORT THRU BB100-EXIT.
050300      PERFORM  BB200-READ-METRIC-FILES THRU BB200-EXIT.
050400*    88-LEVEL ADDED IN REQ 2041 - WAS A RAW = "N" TEST AGAINST
050500*    WS-ANY-ROWS-FLAG BEFORE THAT.
050600      IF       CR050-NO-ROWS-FOUND
050700               DISPLAY  SY014
050800*    SAME TEXT GOES BOTH TO THE JOB LOG (DISPLAY ABOVE) AND ONTO
050900*    THE PRINTED REPORT ITSELF.
051000               MOVE     SY014 TO CR-TITLE-TEXT
051100               WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE
051200               PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT
051300*    ABNORMAL STOP - NO REPORT LINES WRITTEN, THE PARAMETER FILE
051400*    STATUS IS DISPLAYED ABOVE FOR THE OPERATOR TO ACT ON.
051500               GOBACK.
051600      PERFORM  EE000-COMPUTE-OVERALL THRU EE000-EXIT.
051700      PERFORM  EE010-COMPUTE-CHANNEL THRU EE010-EXIT.
051800      PERFORM  EE020-BUILD-QUALIFIED THRU EE020-EXIT.
051900      PERFORM  FF000-PRINT-OVERALL THRU FF000-EXIT.
052000      PERFORM  FF010-PRINT-CHANNEL THRU FF010-EXIT.
052100      PERFORM  FF020-PRINT-TOP-VIEWS THRU FF020-EXIT.
052200      PERFORM  FF030-PRINT-TOP-CTR THRU FF030-EXIT.
052300      PERFORM  FF900-WRITE-EXTRACTS THRU FF900-EXIT.
052400      PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT.
052500      DISPLAY  PROG-NAME " ENDED NORMALLY".
052600      GOBACK.
052700*
052800  BB000-READ-PARAMETERS    SECTION.
052900*********************************
053000*    A ZERO IN EITHER NUMERIC FIELD MEANS "NOT SUPPLIED" ON THIS
053100*    CONTROL RECORD, NOT A LITERAL ZERO LIMIT - SEE THE CHANGE LOG
053200*    ENTRY FOR 1.5.4 ABOVE FOR WHY THIS MATTERS FOR MIN-IMPRESSIONS.
053300*    CHANNEL FILTER IS TITLE-CASED HERE ONCE, ON THE WAY IN, SO THE
053400*    COMPARE IN CC000 BELOW IS A STRAIGHT EQUALS AGAINST AN ALREADY
053500*    CLEAN VALUE.
053600*    READS THE ONE CONTROL RECORD THAT REPLACES THE OLD CARD
053700*    DECK - FILE LIST, DATE/CHANNEL FILTERS, TOP-N AND
053800*    MIN-IMPRESSIONS ALL COME FROM HERE.
053900*    RRN 1 ONLY - SEE WSCRPRM.COB, THIS IS A ONE-RECORD FILE.
054000      OPEN     INPUT CR-PARAM-FILE.
054100      IF       NOT CR-PARAM-STATUS-OK
054200               DISPLAY  CR001 CR-PARAM-STATUS
054300               DISPLAY  SY001
054400               GOBACK.
054500*    RECORD IS READ SEQUENTIALLY, NOT BY RRN - LINE SEQUENTIAL
054600*    ORGANIZATION ONLY EVER HAS THE ONE RECORD ANYWAY.
054700      READ     CR-PARAM-FILE.
054800      CLOSE    CR-PARAM-FILE.
054900*    ALL FOUR FILTER FIELDS COPIED STRAIGHT ACROSS - VALIDATION
055000*    (BEYOND THE ZERO-DEFAULTS BELOW) IS THE PARAMETER FILE
055100*    LOADER'S JOB, NOT THIS PROGRAM'S.
055200      MOVE     CR-PRM-START-DATE      TO WS-START-DATE.
055300      MOVE     CR-PRM-END-DATE        TO WS-END-DATE.
055400      MOVE     CR-PRM-CHANNEL         TO WS-CHANNEL-FILTER.
055500*    ZERO-CHECK ADDED IN 1.5.4 - A ZERO CONTROL RECORD USED TO LET
055600*    EVERY POST INTO THE TOP-N RANKING REGARDLESS OF VOLUME.
055700      MOVE     CR-PRM-MIN-IMPRESSIONS TO WS-MIN-IMPR.
055800      IF       WS-MIN-IMPR = ZERO
055900               MOVE     100 TO WS-MIN-IMPR.
056000*    SAME ZERO-DEFAULT PATTERN, ALREADY IN PLACE SINCE 1.2.0.
056100      MOVE     CR-PRM-TOP-N           TO WS-TOP-LIMIT.
056200      IF       WS-TOP-LIMIT = ZERO
056300               MOVE     5 TO WS-TOP-LIMIT.
056400      IF       WS-CHANNEL-FILTER NOT = SPACES
056500               MOVE     WS-CHANNEL-FILTER TO CR-TCP-WORK-FIELD
056600               PERFORM  ZZ850-TITLE-CASE THRU ZZ850-EXIT
056700*    RESULT COPIED BACK OUT OF THE SHARED WORK FIELD - EVERY
056800*    CALLER OF ZZ850 FOLLOWS THIS SAME MOVE-IN/PERFORM/MOVE-OUT
056900*    SHAPE.
057000               MOVE     CR-TCP-WORK-FIELD TO WS-CHANNEL-FILTER.
057100  BB000-EXIT.
057200      EXIT.
057300*
057400  BB100-OPEN-REPORT        SECTION.
057500*********************************
057600*    PAGE 1 HEADINGS ARE PRINTED HERE, ON THE WAY IN, SO EE000/EE010
057700*    ETC DO NOT HAVE TO CARE WHETHER THEY ARE THE FIRST PARAGRAPH TO
057800*    WRITE A LINE.
057900      OPEN     OUTPUT CR-REPORT-FILE.
058000      IF       NOT CR-REPORT-STATUS-OK
058100               DISPLAY  CR004 CR-REPORT-STATUS
058200               DISPLAY  SY001
058300               GOBACK.
058400      MOVE     1 TO WS-PAGE-COUNT.
058500      PERFORM  ZZ800-PRINT-HEADINGS THRU ZZ800-PRINT-HEADINGS-EXIT.
058600  BB100-EXIT.
058700      EXIT.
058800*
058900  BB200-READ-METRIC-FILES  SECTION.
059000*********************************
059100*    CR-PRM-FILE-COUNT WAS SET BY BB000 FROM THE CONTROL RECORD -
059200*    1 TO 5 NAMES, PROCESSED IN THE ORDER THE RUN OPERATOR LISTED
059300*    THEM ON THE CARD.
059400*    ONE OR MORE METRIC FILES, READ IN THE ORDER LISTED ON THE
059500*    PARAMETER RECORD - SEE SELCRMET.COB FOR THE DYNAMIC ASSIGN.
059600      PERFORM  BB205-PROCESS-ONE-NAME THRU BB205-EXIT
059700               VARYING WS-FILE-SUB FROM 1 BY 1
059800               UNTIL WS-FILE-SUB > CR-PRM-FILE-COUNT.
059900  BB200-EXIT.
060000      EXIT.
060100*
060200  BB205-PROCESS-ONE-NAME   SECTION.
060300*********************************
060400*    A BLANK ENTRY IN THE FILE-NAME TABLE IS SKIPPED RATHER THAN
060500*    TREATED AS AN ERROR - LETS A SITE RUN WITH FEWER THAN 5 FILES
060600*    WITHOUT PADDING THE CONTROL RECORD WITH DUMMY NAMES.
060700      IF       CR-PRM-FILE-NAME (WS-FILE-SUB) NOT = SPACES
060800               MOVE     CR-PRM-FILE-NAME (WS-FILE-SUB) TO CR-METRIC-DSN
060900               PERFORM  BB210-READ-ONE-METRIC-FILE THRU BB210-EXIT.
061000  BB205-EXIT.
061100      EXIT.
061200*
061300  BB210-READ-ONE-METRIC-FILE SECTION.
061400************************************
061500*    A FILE THAT WILL NOT OPEN IS LOGGED AND SKIPPED, NOT FATAL -
061600*    ONE BAD DSN ON THE CONTROL RECORD SHOULD NOT LOSE THE OTHER
061700*    FOUR CHANNELS' NUMBERS FOR THE MONTH.
061800      OPEN     INPUT CR-METRIC-FILE.
061900      IF       NOT CR-METRIC-STATUS-OK
062000               DISPLAY  CR002 CR-METRIC-DSN " STATUS " CR-METRIC-STATUS
062100               GO TO BB210-EXIT.
062200*    EOF SWITCH IS SET FRESH FOR EACH METRIC FILE OPENED - A
062300*    STALE "Y" LEFT OVER FROM THE PREVIOUS FILE WOULD SKIP THE
062400*    WHOLE NEXT FILE.
062500      MOVE     "N" TO WS-METRIC-EOF.
062600      PERFORM  BB215-READ-NEXT THRU BB215-EXIT
062700               UNTIL CR050-METRIC-EOF.
062800*    CLOSED HERE, NOT IN BB205 - EACH NAME ON THE CONTROL RECORD
062900*    GETS ITS OWN OPEN/READ-LOOP/CLOSE CYCLE.
063000      CLOSE    CR-METRIC-FILE.
063100  BB210-EXIT.
063200      EXIT.
063300*
063400  BB215-READ-NEXT          SECTION.
063500*********************************
063600*    ONE RECORD IN, ONE RECORD THROUGH CC000 - THE EOF SWITCH IS
063700*    TESTED BY THE PERFORM ... UNTIL IN BB210, NOT HERE.
063800      READ     CR-METRIC-FILE
063900               AT END MOVE "Y" TO WS-METRIC-EOF
064000               NOT AT END PERFORM CC000-CLEAN-RECORD THRU CC000-EXIT
064100      END-READ.
064200  BB215-EXIT.
064300      EXIT.
064400*
064500  CC000-CLEAN-RECORD       SECTION.
064600*********************************
064700*    DATE, THEN START/END/CHANNEL FILTERS, IN THAT ORDER - A ROW
064800*    OUTSIDE THE DATE WINDOW IS DROPPED BEFORE WE EVEN LOOK AT THE
064900*    CHANNEL, SAVING THE FILTER COMPARE ON ROWS THAT WOULD BE
065000*    REJECTED ANYWAY.
065100*    ORDER MATTERS - TITLE AND CHANNEL ARE TITLE-CASED AND TRIMMED
065200*    BEFORE THE BLANK-TITLE TEST BELOW, OTHERWISE A TITLE OF ALL
065300*    LOW-VALUES OR ALL SPACES FROM A RAGGED EXPORT ROW WOULD SNEAK
065400*    PAST AS "NOT BLANK" AND SHOW UP AS A ONE-CHARACTER GARBAGE POST
065500*    IN THE ROLLUP.  NUMERIC EDITS ARE DEFENSIVE - THE WEB TEAM'S
065600*    EXPORT HAS BEEN KNOWN TO SHIP "N/A" IN A COUNT COLUMN.
065700*    APPLIES THE COMMON TRIM/TITLE-CASE/DATE-PARSE RULES, THEN
065800*    THE DATE AND CHANNEL FILTERS, THEN ADDS A SURVIVING ROW TO
065900*    THE ROLLUP TABLE VIA DD010.
066000*    RAW FIELDS COPIED OUT OF THE FD RECORD FIRST SO THE COPYBOOK
066100*    ROUTINES BELOW NEVER TOUCH MET-TITLE/MET-URL/MET-CHANNEL
066200*    DIRECTLY.
066300      MOVE     MET-TITLE   TO WS-CLEAN-TITLE.
066400      MOVE     MET-URL     TO WS-CLEAN-URL.
066500      MOVE     MET-CHANNEL TO WS-CLEAN-CHANNEL.
066600      PERFORM  ZZ870-LEFT-JUSTIFY-TITLE THRU ZZ870-TITLE-EXIT.
066700      PERFORM  ZZ870-LEFT-JUSTIFY-CHANNEL THRU ZZ870-CHANNEL-EXIT.
066800      IF       WS-CLEAN-TITLE = SPACES
066900               GO TO CC000-EXIT.
067000*
067100*    A NON-NUMERIC COUNT COLUMN BECOMES ZERO RATHER THAN ABORTING
067200*    THE RUN - ONE BAD EXPORT ROW SHOULD NOT LOSE THE REST.
067300      IF       MET-VIEWS IS NOT NUMERIC
067400               MOVE     ZERO TO WS-CLEAN-VIEWS
067500      ELSE
067600               MOVE     MET-VIEWS TO WS-CLEAN-VIEWS.
067700      IF       MET-CLICKS IS NOT NUMERIC
067800               MOVE     ZERO TO WS-CLEAN-CLICKS
067900      ELSE
068000               MOVE     MET-CLICKS TO WS-CLEAN-CLICKS.
068100      IF       MET-IMPRESSIONS IS NOT NUMERIC
068200               MOVE     ZERO TO WS-CLEAN-IMPR
068300      ELSE
068400               MOVE     MET-IMPRESSIONS TO WS-CLEAN-IMPR.
068500*
068600      MOVE     WS-CLEAN-CHANNEL TO CR-TCP-WORK-FIELD.
068700      PERFORM  ZZ850-TITLE-CASE THRU ZZ850-EXIT.
068800*    SAME MOVE-IN/PERFORM/MOVE-OUT SHAPE AS THE CHANNEL FILTER
068900*    ABOVE IN BB000.
069000      MOVE     CR-TCP-WORK-FIELD TO WS-CLEAN-CHANNEL.
069100*
069200*    DATE PARSE CAN FAIL (BAD FORMAT ON A RAGGED EXPORT ROW) -
069300*    CR-DTP-DATE-OK IS CHECKED BELOW BEFORE THE ROW IS KEPT.
069400      MOVE     MET-DATE TO CR-DTP-WORK-FIELD.
069500*    SEE THE CHANGE LOG'S Y2K ENTRY - THE COPYBOOK ITSELF CARRIES
069600*    THE CENTURY-AWARE LEAP TEST, NOTHING SPECIAL NEEDED HERE.
069700      PERFORM  ZZ800-PARSE-DATE THRU ZZ800-EXIT.
069800      IF       NOT CR-DTP-DATE-OK
069900               GO TO CC000-EXIT.
070000*    ISO YYYY-MM-DD FORM IS WHAT THE PRINT/EXTRACT LINES AND THE
070100*    START/END COMPARES BELOW ALL EXPECT.
070200      MOVE     CR-DTP-ISO TO WS-CLEAN-DATE.
070300*
070400*    START/END BOTH BLANK MEANS NO DATE WINDOW AT ALL, THE MOST
070500*    COMMON CASE - THE MONTHLY RUN LEAVES BOTH BLANK AND TAKES
070600*    EVERYTHING IN THE EXPORT.
070700      IF       WS-START-DATE NOT = SPACES AND
070800               WS-CLEAN-DATE < WS-START-DATE
070900               GO TO CC000-EXIT.
071000      IF       WS-END-DATE NOT = SPACES AND
071100               WS-CLEAN-DATE > WS-END-DATE
071200               GO TO CC000-EXIT.
071300      IF       WS-CHANNEL-FILTER NOT = SPACES AND
071400               WS-CLEAN-CHANNEL NOT = WS-CHANNEL-FILTER
071500               GO TO CC000-EXIT.
071600*
071700      MOVE     "Y" TO WS-ANY-ROWS-FLAG.
071800      PERFORM  DD010-ADD-TO-ROLLUP THRU DD010-EXIT.
071900  CC000-EXIT.
072000      EXIT.
072100*
072200  DD010-ADD-TO-ROLLUP      SECTION.
072300*********************************
072400*    SEARCH IS A STRAIGHT LINEAR SCAN, NOT SEARCH ALL - THE TABLE IS
072500*    NOT KEPT IN KEY ORDER SO A BINARY SEARCH WOULD NOT APPLY.  500
072600*    ENTRIES AT ONE COMPARE EACH IS CHEAP NEXT TO THE FILE I/O.
072700*    KEY = URL IF PRESENT, ELSE TITLE|CHANNEL - SEE DD020.
072800*    KEY MUST BE BUILT BEFORE THE SEARCH BELOW CAN COMPARE IT
072900*    AGAINST CR5-PT-URL.
073000      PERFORM  DD020-BUILD-KEY THRU DD020-EXIT.
073100      SET      CR5-PX TO 1.
073200*    SEARCH VERB WALKS THE TABLE FROM CR5-PX FORWARD - SET TO 1
073300*    JUST ABOVE SO EVERY CALL STARTS FROM THE BEGINNING.
073400      SEARCH   CR5-POST-ENTRY
073500               AT END PERFORM DD030-NEW-POST THRU DD030-EXIT
073600               WHEN CR5-PT-URL (CR5-PX) = WS-ROLLUP-KEY
073700                    PERFORM DD040-ADD-TO-POST THRU DD040-EXIT.
073800  DD010-EXIT.
073900      EXIT.
074000*
074100  DD020-BUILD-KEY          SECTION.
074200*********************************
074300*    URL IS THE PREFERRED KEY.  SOME OLDER EXPORT ROWS CARRY NO URL
074400*    AT ALL (SYNDICATED CONTENT, MOSTLY) SO THOSE FALL BACK TO
074500*    TITLE|CHANNEL - GOOD ENOUGH TO STOP THE SAME HEADLINE ON TWO
074600*    CHANNELS FROM MERGING INTO ONE ROW.
074700      MOVE     SPACES TO WS-ROLLUP-KEY.
074800      IF       WS-CLEAN-URL NOT = SPACES
074900*    STRAIGHT COPY, NO TRUNCATION CHECK NEEDED - BOTH FIELDS ARE
075000*    X(80).
075100               MOVE     WS-CLEAN-URL TO WS-ROLLUP-KEY
075200      ELSE
075300               STRING   WS-CLEAN-TITLE   DELIMITED BY SIZE
075400                        "|"              DELIMITED BY SIZE
075500                        WS-CLEAN-CHANNEL DELIMITED BY SIZE
075600                                 INTO WS-ROLLUP-KEY.
075700  DD020-EXIT.
075800      EXIT.
075900*
076000  DD030-NEW-POST           SECTION.
076100*********************************
076200*    500 IS THE HARD CEILING RAISED IN 1.5.1 - IF WE EVER HIT IT
076300*    AGAIN CR003 IS LOGGED ONCE AND THE OVERFLOW ROWS ARE SIMPLY NOT
076400*    ADDED, THEY DO NOT ABORT THE RUN.
076500      IF       WS-POST-COUNT >= 500
076600               DISPLAY  CR003 "500"
076700               GO TO DD030-EXIT.
076800*    NEW ENTRY GOES ON THE END OF THE TABLE, INDEX SET FROM THE
076900*    FRESH COUNT.
077000      ADD      1 TO WS-POST-COUNT.
077100      SET      CR5-PX TO WS-POST-COUNT.
077200*    FIELD NAME SAYS URL BUT MAY HOLD THE TITLE|CHANNEL FALLBACK
077300*    KEY INSTEAD - SEE DD020 AND WS-ROLLUP-KEY-PARTS ABOVE IT.
077400      MOVE     WS-ROLLUP-KEY    TO CR5-PT-URL (CR5-PX).
077500      MOVE     WS-CLEAN-TITLE   TO CR5-PT-TITLE (CR5-PX).
077600      MOVE     WS-CLEAN-CHANNEL TO CR5-PT-CHANNEL (CR5-PX).
077700      MOVE     WS-CLEAN-VIEWS   TO CR5-PT-VIEWS (CR5-PX).
077800      MOVE     WS-CLEAN-CLICKS  TO CR5-PT-CLICKS (CR5-PX).
077900      MOVE     WS-CLEAN-IMPR    TO CR5-PT-IMPR (CR5-PX).
078000      MOVE     WS-CLEAN-DATE    TO CR5-PT-FIRST-DT (CR5-PX).
078100      MOVE     WS-CLEAN-DATE    TO CR5-PT-LAST-DT (CR5-PX).
078200  DD030-EXIT.
078300      EXIT.
078400*
078500  DD040-ADD-TO-POST        SECTION.
078600*********************************
078700*    FIRST/LAST SEEN DATES ARE KEPT SO THE EXTRACT CAN SHOW HOW LONG
078800*    A POST HAS BEEN ACTIVE, NOT JUST HOW MANY TIMES IT WAS SEEN.
078900*    MATCHING ENTRY FOUND BY DD010'S SEARCH - ADD THIS ROW'S
079000*    NUMBERS INTO THE EXISTING POST RATHER THAN STARTING A NEW ONE.
079100      ADD      WS-CLEAN-VIEWS  TO CR5-PT-VIEWS (CR5-PX).
079200      ADD      WS-CLEAN-CLICKS TO CR5-PT-CLICKS (CR5-PX).
079300      ADD      WS-CLEAN-IMPR   TO CR5-PT-IMPR (CR5-PX).
079400      IF       WS-CLEAN-DATE < CR5-PT-FIRST-DT (CR5-PX)
079500               MOVE     WS-CLEAN-DATE TO CR5-PT-FIRST-DT (CR5-PX).
079600      IF       WS-CLEAN-DATE > CR5-PT-LAST-DT (CR5-PX)
079700               MOVE     WS-CLEAN-DATE TO CR5-PT-LAST-DT (CR5-PX).
079800  DD040-EXIT.
079900      EXIT.
080000*
080100  EE000-COMPUTE-OVERALL    SECTION.
080200*********************************
080300*    SUMS EVERY SURVIVING POST REGARDLESS OF MIN-IMPRESSIONS - THE
080400*    OVERALL TOTALS ARE A HEADLINE NUMBER, THE THRESHOLD ONLY
080500*    APPLIES TO THE TOP-N QUALIFYING TABLE BUILT BELOW IN EE020.
080600*    POST COUNT IS A STRAIGHT COPY - VIEWS/CLICKS/IMPRESSIONS NEED
080700*    ADDING UP ACROSS THE WHOLE TABLE, SEE EE005 BELOW.
080800      MOVE     WS-POST-COUNT TO WS-OVL-POSTS.
080900      PERFORM  EE005-SUM-POST THRU EE005-EXIT
081000               VARYING CR5-PX FROM 1 BY 1 UNTIL CR5-PX > WS-POST-COUNT.
081100*    CTR% ROUTINE TAKES ITS INPUTS THROUGH THESE TWO SCRATCH
081200*    FIELDS AND RETURNS THE RESULT IN CR-CTR-RESULT-FIELD - SAME
081300*    CALLING CONVENTION USED BY EE014 AND EE024 BELOW.
081400      MOVE     WS-OVL-CLICKS TO CR-CTR-CLICKS-FIELD.
081500      MOVE     WS-OVL-IMPR   TO CR-CTR-IMPR-FIELD.
081600      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
081700      MOVE     CR-CTR-RESULT-FIELD TO WS-OVL-CTR-PCT.
081800  EE000-EXIT.
081900      EXIT.
082000*
082100  EE005-SUM-POST            SECTION.
082200**********************************
082300*    PLAIN ADD LOOP, ONE PASS OVER THE POST TABLE - CALLED FROM
082400*    EE000 ONCE PER RUN.
082500      ADD      CR5-PT-VIEWS (CR5-PX)  TO WS-OVL-VIEWS.
082600      ADD      CR5-PT-CLICKS (CR5-PX) TO WS-OVL-CLICKS.
082700      ADD      CR5-PT-IMPR (CR5-PX)   TO WS-OVL-IMPR.
082800  EE005-EXIT.
082900      EXIT.
083000*
083100  EE010-COMPUTE-CHANNEL    SECTION.
083200*********************************
083300*    BUILDS THE CHANNEL TABLE FIRST, THEN A SECOND PASS COMPUTES
083400*    EACH CHANNEL'S CTR% ONCE ITS TOTALS ARE FINAL, THEN SORTS.
083500      PERFORM  EE011-ADD-CHANNEL THRU EE011-EXIT
083600               VARYING CR5-PX FROM 1 BY 1 UNTIL CR5-PX > WS-POST-COUNT.
083700      PERFORM  EE014-CHANNEL-CTR THRU EE014-EXIT
083800               VARYING CR5-CX FROM 1 BY 1 UNTIL CR5-CX > WS-CHN-COUNT.
083900      PERFORM  EE012-SORT-CHANNEL THRU EE012-EXIT.
084000  EE010-EXIT.
084100      EXIT.
084200*
084300  EE011-ADD-CHANNEL        SECTION.
084400*********************************
084500*    SAME SEARCH/ADD SHAPE AS DD010 - CHANNEL NAME IS THE KEY HERE
084600*    INSTEAD OF URL.
084700*    SAME LINEAR SEARCH/ADD PATTERN AS DD010, KEYED ON CHANNEL
084800*    NAME INSTEAD OF URL.
084900      SET      CR5-CX TO 1.
085000      SEARCH   CR5-CHN-ENTRY
085100               AT END PERFORM EE013-NEW-CHANNEL THRU EE013-EXIT
085200               WHEN CR5-CH-CHANNEL (CR5-CX) = CR5-PT-CHANNEL (CR5-PX)
085300                    ADD  1 TO CR5-CH-POSTS (CR5-CX)
085400                    ADD  CR5-PT-VIEWS (CR5-PX)
085500                                      TO CR5-CH-VIEWS (CR5-CX)
085600                    ADD  CR5-PT-CLICKS (CR5-PX)
085700                                      TO CR5-CH-CLICKS (CR5-CX)
085800                    ADD  CR5-PT-IMPR (CR5-PX)
085900                                      TO CR5-CH-IMPR (CR5-CX).
086000  EE011-EXIT.
086100      EXIT.
086200*
086300  EE013-NEW-CHANNEL        SECTION.
086400*********************************
086500*    50 CHANNEL LIMIT MATCHES CR060/CR070 - A SITE RUNNING MORE THAN
086600*    50 DISTINCT CHANNELS IN ONE MONTH IS TREATED AS A DATA PROBLEM
086700*    UPSTREAM, NOT SOMETHING THIS REPORT SHOULD SILENTLY GROW FOR.
086800*    NO CR003-STYLE WARNING HERE - A CAPPED CHANNEL LIST STILL
086900*    SUMS CORRECTLY, IT JUST STOPS TRACKING NEW CHANNEL NAMES.
087000      IF       WS-CHN-COUNT >= 50
087100               GO TO EE013-EXIT.
087200      ADD      1 TO WS-CHN-COUNT.
087300      SET      CR5-CX TO WS-CHN-COUNT.
087400*    FIRST SIGHTING OF A CHANNEL SEEDS ITS ROW WITH THIS POST'S
087500*    OWN NUMBERS RATHER THAN ZEROS FOLLOWED BY AN ADD.
087600      MOVE     CR5-PT-CHANNEL (CR5-PX) TO CR5-CH-CHANNEL (CR5-CX).
087700*    STARTS AT 1, NOT ZERO - THIS POST ITSELF IS THE FIRST ONE
087800*    COUNTED FOR THE NEW CHANNEL.
087900      MOVE     1                       TO CR5-CH-POSTS (CR5-CX).
088000      MOVE     CR5-PT-VIEWS (CR5-PX)   TO CR5-CH-VIEWS (CR5-CX).
088100*    QUALIFYING ROW'S OWN CTR% IS COMPUTED HERE, NOT COPIED FROM
088200*    THE POST TABLE - THE POST TABLE DOES NOT CARRY A CTR% COLUMN.
088300      MOVE     CR5-PT-CLICKS (CR5-PX)  TO CR5-CH-CLICKS (CR5-CX).
088400      MOVE     CR5-PT-IMPR (CR5-PX)    TO CR5-CH-IMPR (CR5-CX).
088500  EE013-EXIT.
088600      EXIT.
088700*
088800  EE014-CHANNEL-CTR          SECTION.
088900***********************************
089000*    CTR% IS COMPUTED FROM THE CHANNEL'S FINAL TOTALS, NOT
089100*    ACCUMULATED ROW BY ROW - AVOIDS THE ROUNDING DRIFT YOU GET
089200*    ADDING UP A COLUMN OF ALREADY-ROUNDED PERCENTAGES.
089300*    PER-CHANNEL CTR% - SAME SCRATCH FIELDS, RE-USED FOR EACH
089400*    CHANNEL IN TURN.
089500      MOVE     CR5-CH-CLICKS (CR5-CX) TO CR-CTR-CLICKS-FIELD.
089600      MOVE     CR5-CH-IMPR (CR5-CX)   TO CR-CTR-IMPR-FIELD.
089700      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
089800      MOVE     CR-CTR-RESULT-FIELD TO CR5-CH-CTR-PCT (CR5-CX).
089900  EE014-EXIT.
090000      EXIT.
090100*
090200  EE012-SORT-CHANNEL       SECTION.
090300*********************************
090400*    TIE-BREAK IS CHANNEL NAME ASCENDING SO TWO CHANNELS WITH EQUAL
090500*    VIEWS PRINT IN A STABLE, REPEATABLE ORDER RUN TO RUN.
090600*    CLASSIC EXCHANGE SORT - VIEWS DESCENDING, CHANNEL ASCENDING
090700*    ON A TIE.  NO SORT VERB, TABLE IS SMALL (MAX 50 CHANNELS).
090800*    NOTHING TO SORT WITH ZERO OR ONE ROW - AVOIDS A ZERO-TRIP
090900*    VARYING LOOP BELOW (WS-SORT-LAST - 1 WOULD GO NEGATIVE).
091000      IF       WS-CHN-COUNT < 2
091100               GO TO EE012-EXIT.
091200*    WS-SORT-LAST IS THE MOVING RIGHT BOUNDARY OF THE UNSORTED
091300*    PORTION OF THE TABLE - SHRINKS BY ONE EACH OUTER PASS.
091400      MOVE     WS-CHN-COUNT TO WS-SORT-LAST.
091500*    OUTER LOOP - ONE CALL TO EE012A PER BUBBLE PASS.
091600      PERFORM  EE012A-SORT-PASS THRU EE012A-EXIT
091700               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
091800                       WS-SORT-LAST.
091900  EE012-EXIT.
092000      EXIT.
092100*
092200  EE012A-SORT-PASS         SECTION.
092300*********************************
092400*    ONE BUBBLE PASS - EE012 ABOVE CONTROLS HOW MANY PASSES RUN.
092500*    INNER LOOP - COMPARES EVERY ADJACENT PAIR UP TO THE CURRENT
092600*    UNSORTED BOUNDARY.
092700      PERFORM  EE012B-SORT-COMPARE THRU EE012B-EXIT
092800               VARYING WS-SORT-J FROM 1 BY 1
092900               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
093000  EE012A-EXIT.
093100      EXIT.
093200*
093300  EE012B-SORT-COMPARE      SECTION.
093400*********************************
093500*    SWAPS THE WHOLE CR5-CHN-ENTRY GROUP THROUGH CR5-CHN-SWAP - NO
093600*    FIELD IS TOUCHED INDIVIDUALLY SO A NEW COLUMN ADDED TO THE
093700*    ENTRY LATER DOES NOT NEED A MATCHING CHANGE HERE.
093800      IF       CR5-CH-VIEWS (WS-SORT-J) <
093900               CR5-CH-VIEWS (WS-SORT-J + 1) OR
094000               (CR5-CH-VIEWS (WS-SORT-J) =
094100                CR5-CH-VIEWS (WS-SORT-J + 1) AND
094200                CR5-CH-CHANNEL (WS-SORT-J) >
094300                CR5-CH-CHANNEL (WS-SORT-J + 1))
094400               MOVE CR5-CHN-ENTRY (WS-SORT-J)
094500                 TO CR5-CHN-SWAP
094600               MOVE CR5-CHN-ENTRY (WS-SORT-J + 1)
094700                 TO CR5-CHN-ENTRY (WS-SORT-J)
094800               MOVE CR5-CHN-SWAP
094900                 TO CR5-CHN-ENTRY (WS-SORT-J + 1).
095000  EE012B-EXIT.
095100      EXIT.
095200*
095300  EE020-BUILD-QUALIFIED    SECTION.
095400*********************************
095500*    WS-QUAL-COUNT IS RESET EVERY RUN - THIS SECTION AND THE TWO
095600*    SORTS BELOW IT ARE RE-ENTERED FOR THE VIEWS REPORT, THE CTR
095700*    REPORT AND AGAIN FOR THE EXTRACT FILES, SO THE TABLE MUST START
095800*    CLEAN EACH TIME EE020 RUNS.
095900*    COPIES EVERY POST MEETING THE MIN-IMPRESSIONS THRESHOLD INTO
096000*    CR5-QUAL-TABLE, THEN SORTS IT TWICE OVER (VIEWS, THEN CTR%)
096100*    SO NEITHER TOP-N RANKING DISTURBS THE OTHER'S ORDERING.
096200*    RESET EVERY TIME THIS SECTION RUNS - SEE THE BANNER ABOVE.
096300      MOVE     ZERO TO WS-QUAL-COUNT.
096400      PERFORM  EE023-FILTER-POST THRU EE023-EXIT
096500               VARYING CR5-PX FROM 1 BY 1 UNTIL CR5-PX > WS-POST-COUNT.
096600  EE020-EXIT.
096700      EXIT.
096800*
096900  EE023-FILTER-POST        SECTION.
097000*********************************
097100*    THE ZERO-DEFAULT FOR CR-PRM-MIN-IMPRESSIONS WAS APPLIED BACK IN
097200*    BB000 - BY THE TIME WE GET HERE WS-MIN-IMPR IS ALWAYS A REAL
097300*    THRESHOLD, NEVER ZERO.
097400*    THIS IS THE ONLY PLACE MIN-IMPRESSIONS IS TESTED - THE
097500*    OVERALL AND CHANNEL TOTALS ABOVE ARE NOT FILTERED BY IT.
097600      IF       CR5-PT-IMPR (CR5-PX) >= WS-MIN-IMPR
097700               PERFORM  EE024-ADD-QUAL-ENTRY THRU EE024-EXIT.
097800  EE023-EXIT.
097900      EXIT.
098000*
098100  EE024-ADD-QUAL-ENTRY     SECTION.
098200*********************************
098300*    COPIES THE WHOLE POST ENTRY ACROSS RATHER THAN JUST A POINTER -
098400*    THIS PROGRAM HAS NO POINTER/ADDRESS-OF FACILITY IN USE, SO A
098500*    FIELD-BY-FIELD MOVE IS THE HOUSE WAY OF DOING IT.
098600*    QUALIFYING TABLE INDEX RUNS INDEPENDENTLY OF THE POST TABLE
098700*    INDEX - NOT EVERY POST QUALIFIES.
098800      ADD      1 TO WS-QUAL-COUNT.
098900      SET      CR5-QX TO WS-QUAL-COUNT.
099000      MOVE     CR5-PT-URL (CR5-PX)
099100               TO CR5-QT-URL (CR5-QX).
099200      MOVE     CR5-PT-TITLE (CR5-PX)
099300               TO CR5-QT-TITLE (CR5-QX).
099400      MOVE     CR5-PT-CHANNEL (CR5-PX)
099500               TO CR5-QT-CHANNEL (CR5-QX).
099600      MOVE     CR5-PT-VIEWS (CR5-PX)
099700               TO CR5-QT-VIEWS (CR5-QX).
099800      MOVE     CR5-PT-CLICKS (CR5-PX)
099900               TO CR5-QT-CLICKS (CR5-QX).
100000      MOVE     CR5-PT-IMPR (CR5-PX)
100100               TO CR5-QT-IMPR (CR5-QX).
100200      MOVE     CR5-PT-FIRST-DT (CR5-PX)
100300               TO CR5-QT-FIRST-DT (CR5-QX).
100400      MOVE     CR5-PT-LAST-DT (CR5-PX)
100500               TO CR5-QT-LAST-DT (CR5-QX).
100600      MOVE     CR5-PT-CLICKS (CR5-PX)
100700               TO CR-CTR-CLICKS-FIELD.
100800      MOVE     CR5-PT-IMPR (CR5-PX)
100900               TO CR-CTR-IMPR-FIELD.
101000      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
101100      MOVE     CR-CTR-RESULT-FIELD
101200               TO CR5-QT-CTR-PCT (CR5-QX).
101300  EE024-EXIT.
101400      EXIT.
101500*
101600  EE021-SORT-BY-VIEWS      SECTION.
101700*********************************
101800*    RE-USES THE SAME EXCHANGE-SORT SHAPE AS EE012 ABOVE BUT OVER
101900*    CR5-QUAL-TABLE INSTEAD OF THE CHANNEL TABLE - TITLE IS THE
102000*    TIE-BREAK HERE SINCE CHANNEL CAN REPEAT ACROSS QUALIFYING ROWS.
102100*    VIEWS DESCENDING, TITLE ASCENDING ON A TIE.
102200      IF       WS-QUAL-COUNT < 2
102300               GO TO EE021-EXIT.
102400      MOVE     WS-QUAL-COUNT TO WS-SORT-LAST.
102500      PERFORM  EE021A-SORT-PASS THRU EE021A-EXIT
102600               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
102700                       WS-SORT-LAST.
102800  EE021-EXIT.
102900      EXIT.
103000*
103100  EE021A-SORT-PASS         SECTION.
103200*********************************
103300*    SAME SHAPE AS EE012A, OVER THE QUALIFYING TABLE.
103400      PERFORM  EE021B-SORT-COMPARE THRU EE021B-EXIT
103500               VARYING WS-SORT-J FROM 1 BY 1
103600               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
103700  EE021A-EXIT.
103800      EXIT.
103900*
104000  EE021B-SORT-COMPARE      SECTION.
104100*********************************
104200*    VIEWS DESCENDING IS THE PRIMARY KEY - A POST WITH MORE VIEWS
104300*    BUT FEWER CLICKS STILL OUTRANKS ONE WITH FEWER VIEWS, THIS IS
104400*    A VIEWS REPORT, NOT AN ENGAGEMENT REPORT.
104500      IF       CR5-QT-VIEWS (WS-SORT-J) <
104600               CR5-QT-VIEWS (WS-SORT-J + 1) OR
104700               (CR5-QT-VIEWS (WS-SORT-J) =
104800                CR5-QT-VIEWS (WS-SORT-J + 1) AND
104900                CR5-QT-TITLE (WS-SORT-J) >
105000                CR5-QT-TITLE (WS-SORT-J + 1))
105100               MOVE CR5-QUAL-ENTRY (WS-SORT-J)
105200                 TO CR5-QUAL-SWAP
105300               MOVE CR5-QUAL-ENTRY (WS-SORT-J + 1)
105400                 TO CR5-QUAL-ENTRY (WS-SORT-J)
105500               MOVE CR5-QUAL-SWAP
105600                 TO CR5-QUAL-ENTRY (WS-SORT-J + 1).
105700  EE021B-EXIT.
105800      EXIT.
105900*
106000  EE022-SORT-BY-CTR        SECTION.
106100*********************************
106200*    THREE-WAY TIE-BREAK: CTR% DESCENDING, THEN IMPRESSIONS
106300*    DESCENDING (A HIGH CTR% ON A HANDFUL OF IMPRESSIONS SHOULD NOT
106400*    OUTRANK A HIGH CTR% ON A REAL AUDIENCE), THEN TITLE ASCENDING.
106500*    CTR% DESCENDING, IMPRESSIONS DESCENDING, TITLE ASCENDING.
106600      IF       WS-QUAL-COUNT < 2
106700               GO TO EE022-EXIT.
106800      MOVE     WS-QUAL-COUNT TO WS-SORT-LAST.
106900      PERFORM  EE022A-SORT-PASS THRU EE022A-EXIT
107000               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
107100                       WS-SORT-LAST.
107200  EE022-EXIT.
107300      EXIT.
107400*
107500  EE022A-SORT-PASS         SECTION.
107600*********************************
107700*    SAME SHAPE AS EE012A/EE021A, OVER THE QUALIFYING TABLE AGAIN -
107800*    RUN A SECOND TIME BECAUSE EE021'S SORT LEFT IT IN VIEWS ORDER,
107900*    NOT CTR% ORDER.
108000      PERFORM  EE022B-SORT-COMPARE THRU EE022B-EXIT
108100               VARYING WS-SORT-J FROM 1 BY 1
108200               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
108300  EE022A-EXIT.
108400      EXIT.
108500*
108600  EE022B-SORT-COMPARE      SECTION.
108700*********************************
108800*    SEE THE BANNER ON EE022 ABOVE FOR THE THREE-WAY TIE-BREAK
108900*    RULE THIS COMPARE IMPLEMENTS.
109000      IF       CR5-QT-CTR-PCT (WS-SORT-J) <
109100               CR5-QT-CTR-PCT (WS-SORT-J + 1) OR
109200               (CR5-QT-CTR-PCT (WS-SORT-J) =
109300                CR5-QT-CTR-PCT (WS-SORT-J + 1) AND
109400                CR5-QT-IMPR (WS-SORT-J) <
109500                CR5-QT-IMPR (WS-SORT-J + 1)) OR
109600               (CR5-QT-CTR-PCT (WS-SORT-J) =
109700                CR5-QT-CTR-PCT (WS-SORT-J + 1) AND
109800                CR5-QT-IMPR (WS-SORT-J) =
109900                CR5-QT-IMPR (WS-SORT-J + 1) AND
110000                CR5-QT-TITLE (WS-SORT-J) >
110100                CR5-QT-TITLE (WS-SORT-J + 1))
110200               MOVE CR5-QUAL-ENTRY (WS-SORT-J)
110300                 TO CR5-QUAL-SWAP
110400               MOVE CR5-QUAL-ENTRY (WS-SORT-J + 1)
110500                 TO CR5-QUAL-ENTRY (WS-SORT-J)
110600               MOVE CR5-QUAL-SWAP
110700                 TO CR5-QUAL-ENTRY (WS-SORT-J + 1).
110800  EE022B-EXIT.
110900      EXIT.
111000*
111100  FF000-PRINT-OVERALL      SECTION.
111200*********************************
111300*    ONE LINE, ALL FIVE OVERALL TOTALS - THIS IS THE FIRST THING A
111400*    MARKETING READER SEES ON THE PRINTED REPORT.
111500*    TITLE LINE FOLLOWED BY A BLANK, SAME LAYOUT HABIT USED BY
111600*    EVERY REPORT SECTION BELOW.
111700      MOVE     "OVERALL CONTENT PERFORMANCE" TO CR-TITLE-TEXT.
111800      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
111900      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
112000      MOVE     WS-OVL-POSTS   TO PR-OVL-POSTS.
112100      MOVE     WS-OVL-VIEWS   TO PR-OVL-VIEWS.
112200      MOVE     WS-OVL-CLICKS  TO PR-OVL-CLICKS.
112300      MOVE     WS-OVL-IMPR    TO PR-OVL-IMPR.
112400      MOVE     WS-OVL-CTR-PCT TO PR-OVL-CTR.
112500      WRITE    CR-REPORT-RECORD FROM CR-OVERALL-LINE.
112600      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
112700  FF000-EXIT.
112800      EXIT.
112900*
113000  FF010-PRINT-CHANNEL      SECTION.
113100*********************************
113200*    CHANNEL TABLE IS ALREADY IN VIEWS-DESCENDING ORDER FROM EE012 -
113300*    NO RE-SORT NEEDED HERE, JUST PRINT IT AS BUILT.
113400*    HEADING LINE PRINTED ONCE, THEN ONE DETAIL LINE PER CHANNEL
113500*    VIA THE VARYING PERFORM BELOW.
113600      MOVE     "CHANNEL SUMMARY" TO CR-TITLE-TEXT.
113700      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
113800      WRITE    CR-REPORT-RECORD FROM CR-CHN-HEAD-LINE.
113900      PERFORM  FF011-PRINT-CHANNEL-LINE THRU FF011-EXIT
114000               VARYING CR5-CX FROM 1 BY 1 UNTIL CR5-CX > WS-CHN-COUNT.
114100      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
114200  FF010-EXIT.
114300      EXIT.
114400*
114500  FF011-PRINT-CHANNEL-LINE SECTION.
114600*********************************
114700*    ONE DETAIL LINE PER CHANNEL TABLE ENTRY, CALLED FROM THE
114800*    VARYING PERFORM IN FF010.
114900*    ONE MOVE PER PRINTED COLUMN, NUMERIC FIELDS EDITED BY THE
115000*    RECEIVING PICTURE (ZZZ,ZZZ,ZZ9 ETC) - NO SEPARATE EDIT STEP.
115100      MOVE     CR5-CH-CHANNEL (CR5-CX) TO PR-CHN-CHANNEL.
115200      MOVE     CR5-CH-POSTS (CR5-CX)   TO PR-CHN-POSTS.
115300      MOVE     CR5-CH-VIEWS (CR5-CX)   TO PR-CHN-VIEWS.
115400      MOVE     CR5-CH-CLICKS (CR5-CX)  TO PR-CHN-CLICKS.
115500      MOVE     CR5-CH-IMPR (CR5-CX)    TO PR-CHN-IMPR.
115600      MOVE     CR5-CH-CTR-PCT (CR5-CX) TO PR-CHN-CTR.
115700      WRITE    CR-REPORT-RECORD FROM CR-CHN-DETAIL-LINE.
115800  FF011-EXIT.
115900      EXIT.
116000*
116100  FF020-PRINT-TOP-VIEWS    SECTION.
116200*********************************
116300*    RE-SORTS THE QUALIFYING TABLE BY VIEWS IMMEDIATELY BEFORE
116400*    PRINTING - THE CTR REPORT BELOW WILL RE-SORT IT AGAIN BY CTR%,
116500*    SO THE ORDER CANNOT BE ASSUMED TO SURVIVE BETWEEN SECTIONS.
116600*    RE-SORT HAPPENS HERE, RIGHT BEFORE PRINTING - SEE THE
116700*    SECTION BANNER ABOVE FOR WHY ORDER CANNOT BE ASSUMED TO
116800*    SURVIVE FROM EE020.
116900      PERFORM  EE021-SORT-BY-VIEWS THRU EE021-EXIT.
117000      MOVE     "TOP POSTS BY VIEWS" TO CR-TITLE-TEXT.
117100      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
117200      WRITE    CR-REPORT-RECORD FROM CR-TOP-HEAD-LINE.
117300      PERFORM  FF021-PRINT-TOP-LINE THRU FF021-EXIT
117400               VARYING WS-PRINT-SUB FROM 1 BY 1
117500               UNTIL WS-PRINT-SUB > WS-QUAL-COUNT OR
117600                     WS-PRINT-SUB > WS-TOP-LIMIT.
117700      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
117800  FF020-EXIT.
117900      EXIT.
118000*
118100  FF021-PRINT-TOP-LINE     SECTION.
118200*********************************
118300*    WS-PRINT-SUB DOUBLES AS BOTH THE PRINT LINE COUNTER AND THE
118400*    QUALIFYING-TABLE INDEX SOURCE - SET INTO CR5-QX BELOW SO SEARCH
118500*    ARITHMETIC STAYS IN THE INDEX, NOT IN A PLAIN COMP FIELD.
118600*    WS-PRINT-SUB IS DRIVEN BY THE CALLER'S VARYING PERFORM - SET
118700*    INTO THE INDEX HERE SO THE SUBSCRIPTED MOVES BELOW CAN USE
118800*    CR5-QX DIRECTLY.
118900      SET      CR5-QX TO WS-PRINT-SUB.
119000      MOVE     CR5-QT-TITLE (CR5-QX)   TO PR-TOP-TITLE.
119100      MOVE     CR5-QT-CHANNEL (CR5-QX) TO PR-TOP-CHANNEL.
119200      MOVE     CR5-QT-VIEWS (CR5-QX)   TO PR-TOP-VIEWS.
119300      MOVE     CR5-QT-CLICKS (CR5-QX)  TO PR-TOP-CLICKS.
119400      MOVE     CR5-QT-IMPR (CR5-QX)    TO PR-TOP-IMPR.
119500      MOVE     CR5-QT-CTR-PCT (CR5-QX) TO PR-TOP-CTR.
119600      WRITE    CR-REPORT-RECORD FROM CR-TOP-DETAIL-LINE.
119700  FF021-EXIT.
119800      EXIT.
119900*
120000  FF030-PRINT-TOP-CTR      SECTION.
120100*********************************
120200*    SAME SHAPE AS FF020, SORTED BY CTR% INSTEAD OF VIEWS.
120300*    SECOND RE-SORT OF THE SAME TABLE - SEE FF020'S BANNER ABOVE
120400*    FOR WHY THIS SECTION CANNOT TRUST THE ORDER LEFT BY EE021.
120500      PERFORM  EE022-SORT-BY-CTR THRU EE022-EXIT.
120600      MOVE     "TOP POSTS BY CTR PERCENT" TO CR-TITLE-TEXT.
120700      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
120800      WRITE    CR-REPORT-RECORD FROM CR-TOP-HEAD-LINE.
120900      PERFORM  FF031-PRINT-TOP-LINE THRU FF031-EXIT
121000               VARYING WS-PRINT-SUB FROM 1 BY 1
121100               UNTIL WS-PRINT-SUB > WS-QUAL-COUNT OR
121200                     WS-PRINT-SUB > WS-TOP-LIMIT.
121300      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
121400  FF030-EXIT.
121500      EXIT.
121600*
121700  FF031-PRINT-TOP-LINE     SECTION.
121800*********************************
121900*    IDENTICAL BODY TO FF021 ABOVE - KEPT AS A SEPARATE PARAGRAPH
122000*    RATHER THAN A COMMON ONE BECAUSE FF020 AND FF030 PERFORM THRU
122100*    DIFFERENT PARAGRAPH RANGES AND THE SITE STANDARD FROM 1.5.3 IS
122200*    ONE STATEMENT PER PERFORMED RANGE.
122300      SET      CR5-QX TO WS-PRINT-SUB.
122400      MOVE     CR5-QT-TITLE (CR5-QX)   TO PR-TOP-TITLE.
122500      MOVE     CR5-QT-CHANNEL (CR5-QX) TO PR-TOP-CHANNEL.
122600      MOVE     CR5-QT-VIEWS (CR5-QX)   TO PR-TOP-VIEWS.
122700      MOVE     CR5-QT-CLICKS (CR5-QX)  TO PR-TOP-CLICKS.
122800      MOVE     CR5-QT-IMPR (CR5-QX)    TO PR-TOP-IMPR.
122900      MOVE     CR5-QT-CTR-PCT (CR5-QX) TO PR-TOP-CTR.
123000      WRITE    CR-REPORT-RECORD FROM CR-TOP-DETAIL-LINE.
123100  FF031-EXIT.
123200      EXIT.
123300*
123400  FF900-WRITE-EXTRACTS     SECTION.
123500*********************************
123600*    RUNS BOTH TOP-N SORTS A SECOND TIME SO THE EXTRACT FILES MATCH
123700*    THE PRINTED REPORT ROW FOR ROW - CHEAPER THAN CARRYING A THIRD
123800*    COPY OF THE QUALIFYING TABLE JUST TO PRESERVE PRINT ORDER.
123900*    DELIMITED EXTRACTS SO MARKETING CAN LOAD THE SAME NUMBERS
124000*    INTO THEIR OWN SPREADSHEET WITHOUT RE-KEYING THE REPORT.
124100*    ALL FOUR EXTRACT FILES OPENED TOGETHER SO A FAILURE ON ONE
124200*    DSN SHOWS UP BEFORE ANY OF THE FOUR ARE WRITTEN TO.
124300      OPEN     OUTPUT CR050-CHN-FILE CR050-TVW-FILE
124400                      CR050-TCT-FILE CR050-OVL-FILE.
124500*    CHANNEL EXTRACT WRITTEN FIRST, IN WHATEVER ORDER EE012 LEFT
124600*    THE TABLE - NO RE-SORT NEEDED FOR THIS ONE.
124700      PERFORM  FF901-WRITE-CHN-EXTRACT THRU FF901-EXIT
124800               VARYING CR5-CX FROM 1 BY 1 UNTIL CR5-CX > WS-CHN-COUNT.
124900      PERFORM  EE021-SORT-BY-VIEWS THRU EE021-EXIT.
125000*    VIEWS EXTRACT - QUALIFYING TABLE MUST ALREADY BE IN VIEWS
125100*    ORDER, HENCE THE RE-SORT ON THE LINE ABOVE.
125200      PERFORM  FF902-WRITE-TVW-EXTRACT THRU FF902-EXIT
125300               VARYING WS-PRINT-SUB FROM 1 BY 1
125400               UNTIL WS-PRINT-SUB > WS-QUAL-COUNT OR
125500                     WS-PRINT-SUB > WS-TOP-LIMIT.
125600      PERFORM  EE022-SORT-BY-CTR THRU EE022-EXIT.
125700*    CTR EXTRACT - SAME IDEA, RE-SORTED BY CTR% FIRST.
125800      PERFORM  FF903-WRITE-TCT-EXTRACT THRU FF903-EXIT
125900               VARYING WS-PRINT-SUB FROM 1 BY 1
126000               UNTIL WS-PRINT-SUB > WS-QUAL-COUNT OR
126100                     WS-PRINT-SUB > WS-TOP-LIMIT.
126200*    OVERALL EXTRACT IS A SINGLE RECORD, WRITTEN ONCE AFTER THE
126300*    OTHER THREE EXTRACT FILES ARE DONE.
126400      MOVE     WS-OVL-POSTS   TO OVL-POSTS.
126500      MOVE     WS-OVL-VIEWS   TO OVL-VIEWS.
126600      MOVE     WS-OVL-CLICKS  TO OVL-CLICKS.
126700      MOVE     WS-OVL-IMPR    TO OVL-IMPR.
126800      MOVE     WS-OVL-CTR-PCT TO OVL-CTR-PCT.
126900      WRITE    CR050-OVL-RECORD.
127000      CLOSE    CR050-CHN-FILE CR050-TVW-FILE
127100               CR050-TCT-FILE CR050-OVL-FILE.
127200  FF900-EXIT.
127300      EXIT.
127400*
127500  FF901-WRITE-CHN-EXTRACT  SECTION.
127600*********************************
127700*    ONE COMMA-DELIMITED ROW PER CHANNEL, SAME FIELDS AS THE PRINTED
127800*    CHANNEL SUMMARY LINE.
127900      MOVE     CR5-CH-CHANNEL (CR5-CX) TO EX-CHN-CHANNEL.
128000      MOVE     CR5-CH-POSTS (CR5-CX)   TO EX-CHN-POSTS.
128100      MOVE     CR5-CH-VIEWS (CR5-CX)   TO EX-CHN-VIEWS.
128200      MOVE     CR5-CH-CLICKS (CR5-CX)  TO EX-CHN-CLICKS.
128300      MOVE     CR5-CH-IMPR (CR5-CX)    TO EX-CHN-IMPR.
128400      MOVE     CR5-CH-CTR-PCT (CR5-CX) TO EX-CHN-CTR.
128500      WRITE    CR050-CHN-RECORD FROM CR5-CHN-EXTRACT.
128600  FF901-EXIT.
128700      EXIT.
128800*
128900  FF902-WRITE-TVW-EXTRACT  SECTION.
129000*********************************
129100*    CR5-QX IS SET FROM WS-PRINT-SUB BEFORE THE SHARED BUILD
129200*    PARAGRAPH RUNS, SAME PATTERN AS FF021 ABOVE.
129300      SET      CR5-QX TO WS-PRINT-SUB.
129400      PERFORM  FF910-BUILD-TOP-EXTRACT THRU FF910-EXIT.
129500      WRITE    CR050-TVW-RECORD FROM CR5-TOP-EXTRACT.
129600  FF902-EXIT.
129700      EXIT.
129800*
129900  FF903-WRITE-TCT-EXTRACT  SECTION.
130000*********************************
130100*    SAME PATTERN AS FF902, AFTER THE TABLE HAS BEEN RE-SORTED BY
130200*    CTR% IN FF900.
130300      SET      CR5-QX TO WS-PRINT-SUB.
130400      PERFORM  FF910-BUILD-TOP-EXTRACT THRU FF910-EXIT.
130500      WRITE    CR050-TCT-RECORD FROM CR5-TOP-EXTRACT.
130600  FF903-EXIT.
130700      EXIT.
130800*
130900  FF910-BUILD-TOP-EXTRACT  SECTION.
131000*********************************
131100*    SHARED BY BOTH THE VIEWS EXTRACT AND THE CTR EXTRACT - LAYOUT
131200*    COMES FROM WSCRPST.COB SO CR060/CR070 CAN READ THE SAME SHAPE.
131300*    LAYOUT COMES FROM WSCRPST.COB - THE SAME COPYBOOK CR060 AND
131400*    CR070 EXPECT ON THEIR OWN TOP-N EXTRACTS.
131500      MOVE     CR5-QT-URL (CR5-QX)       TO PST-URL.
131600      MOVE     CR5-QT-TITLE (CR5-QX)     TO PST-TITLE.
131700      MOVE     CR5-QT-CHANNEL (CR5-QX)   TO PST-CHANNEL.
131800      MOVE     CR5-QT-VIEWS (CR5-QX)     TO PST-VIEWS.
131900      MOVE     CR5-QT-CLICKS (CR5-QX)    TO PST-CLICKS.
132000      MOVE     CR5-QT-IMPR (CR5-QX)      TO PST-IMPRESSIONS.
132100      MOVE     CR5-QT-FIRST-DT (CR5-QX)  TO PST-FIRST-DATE.
132200      MOVE     CR5-QT-LAST-DT (CR5-QX)   TO PST-LAST-DATE.
132300      MOVE     CR5-QT-CTR-PCT (CR5-QX)   TO PST-CTR-PCT.
132400  FF910-EXIT.
132500      EXIT.
132600*
132700  ZZ800-PRINT-HEADINGS     SECTION.
132800*********************************
132900*    CALLED ONCE, FROM BB100, BEFORE ANY DETAIL LINE IS WRITTEN -
133000*    THIS REPORT DOES NOT PAGE BREAK MID-RUN.
133100*    PAGE NUMBER IS FIXED AT 1 FOR THIS REPORT - WS-PAGE-COUNT IS
133200*    NEVER INCREMENTED, THERE IS NO SECOND PAGE BREAK IN CR050.
133300      MOVE     WS-PAGE-COUNT TO HD-PAGE-NO.
133400*    AFTER ADVANCING PAGE FORCES A FRESH SHEET ON PRINTERS THAT
133500*    STILL HONOUR THE C01 CHANNEL - SEE SPECIAL-NAMES ABOVE.
133600      WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-1
133700               AFTER ADVANCING PAGE.
133800      WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-2.
133900      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
134000  ZZ800-PRINT-HEADINGS-EXIT.
134100      EXIT.
134200*
134300  ZZ900-CLOSE-DOWN         SECTION.
134400*********************************
134500*    REPORT FILE ONLY - THE FOUR EXTRACT FILES ARE OPENED, WRITTEN
134600*    AND CLOSED TOGETHER INSIDE FF900 SO THEY ARE NOT LEFT OPEN IF
134700*    AN EARLIER SECTION GOES TO ZZ900 VIA THE NO-ROWS-FOUND PATH.
134800*    THE FOUR EXTRACT FILES ARE CLOSED INSIDE FF900, NOT HERE -
134900*    SEE THE SECTION BANNER ABOVE.
135000      CLOSE    CR-REPORT-FILE.
135100  ZZ900-EXIT.
135200      EXIT.
135300*
135400*    SHARED DATE-PARSE / TITLE-CASE / CTR TEXT - REPLACING BRINGS
135500*    IN THE LOCAL FIELD NAMES USED ABOVE.  EACH IS COPIED ONCE,
135600*    SO THE PARAGRAPH NAMES BUILT INTO THE COPYBOOKS ARE LEFT AS
135700*    THEY STAND.
135800*
135900  ZZ800-PARSE-DATE-SECTION SECTION.
136000*********************************
136100*    WRAPS THE SHARED WSCRDTP.CPY LOGIC - REPLACING SUBSTITUTES THE
136200*    LOCAL WORK FIELD SO THE COPYBOOK'S OWN PARAGRAPH NAMES AND
136300*    88-LEVELS (CR-DTP-DATE-OK, ETC) NEED NO CHANGE HERE.
136400  COPY "wscrdtp.cpy" REPLACING ==DTP-FIELD== BY ==CR-DTP-WORK-FIELD==.
136500*
136600  ZZ850-TITLE-CASE-SECTION SECTION.
136700*********************************
136800*    WRAPS WSCRTCP.CPY - USED FOR BOTH THE CHANNEL FILTER (BB000)
136900*    AND EVERY INCOMING CHANNEL VALUE (CC000).
137000  COPY "wscrtcp.cpy" REPLACING ==TCP-FIELD== BY ==CR-TCP-WORK-FIELD==.
137100*
137200  ZZ860-COMPUTE-CTR-SECTION SECTION.
137300**********************************
137400*    WRAPS WSCRCTP.CPY - ZERO IMPRESSIONS PRODUCES A ZERO RESULT
137500*    RATHER THAN A DIVIDE EXCEPTION, SEE THE COPYBOOK ITSELF.
137600  COPY "wscrctp.cpy" REPLACING ==CTR-CLICKS== BY ==CR-CTR-CLICKS-FIELD==
137700                               ==CTR-IMPR==   BY ==CR-CTR-IMPR-FIELD==
137800                               ==CTR-RESULT== BY ==CR-CTR-RESULT-FIELD==.
137900*
138000*    LEFT-JUSTIFY IS COPIED TWICE (TITLE, THEN CHANNEL), SO THE
138100*    PARAGRAPH NAMES MUST ALSO BE REPLACED TO KEEP THEM UNIQUE.
138200*
138300  ZZ870-LEFT-JUSTIFY-TITLE SECTION.
138400*********************************
138500*    WRAPS WSCRLJP.CPY AGAINST WS-CLEAN-TITLE - RAGGED LEADING
138600*    SPACES FROM THE EXPORT WOULD OTHERWISE LEFT-PAD EVERY PRINTED
138700*    TITLE COLUMN.
138800  COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CLEAN-TITLE==
138900                               ==LJP-LEN==   BY ==40==
139000                               ==ZZ870-LEFT-JUSTIFY== BY
139100                                  ==ZZ870-LEFT-JUSTIFY-TITLE==
139200                               ==ZZ870-EXIT== BY ==ZZ870-TITLE-EXIT==.
139300*
139400  ZZ870-LEFT-JUSTIFY-CHANNEL SECTION.
139500***********************************
139600*    SAME COPYBOOK, SECOND COPY, AGAINST WS-CLEAN-CHANNEL - SEE THE
139700*    NOTE ABOVE ZZ870-LEFT-JUSTIFY-TITLE FOR WHY THE PARAGRAPH NAMES
139800*    HAD TO BE REPLACED ON BOTH COPIES.
139900  COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CLEAN-CHANNEL==
140000                               ==LJP-LEN==   BY ==15==
140100                               ==ZZ870-LEFT-JUSTIFY== BY
140200                                  ==ZZ870-LEFT-JUSTIFY-CHANNEL==
140300                               ==ZZ870-EXIT== BY ==ZZ870-CHANNEL-EXIT==.
140400*
