000100*****************************************
000200*                                       *
000300*  WORKING STORAGE FOR THE COMMON       *
000400*     TEXT-CLEANUP ROUTINES             *
000500*     (WSCRTCP.CPY, WSCRLJP.CPY)        *
000600*****************************************
000700*  COPY INTO WORKING-STORAGE OF ANY PROGRAM THAT ALSO COPIES
000800*  WSCRTCP.CPY AND/OR WSCRLJP.CPY.  CHANNEL NAMES ARRIVE FROM
000900*  THE DISTRIBUTOR IN ANY MIX OF CASE - "LINKEDIN", "linkedin",
001000*  "LinkedIn" ALL GET FORCED TO "Linkedin" SO THE ROLLUP TABLE
001100*  GROUPS THEM AS ONE CHANNEL, AND TITLES MAY ARRIVE WITH
001200*  LEADING BLANKS FROM A MIS-KEYED EXPORT.
001300*
001400* 08/02/26 VBC - CREATED.
001500* 16/02/26 VBC - ADDED CR-LJP-LEAD-CT FOR THE NEW LEFT-JUSTIFY
001600*                ROUTINE, TITLES WERE SHOWING UP INDENTED ON
001700*                THE TOP-N REPORT.
001750* 09/08/26 VBC - REQ 2041 - ADDED 88-LEVEL FOR CR-TCP-START-FLAG.
001800*
001900 01  CR-TCP-WORK.
002000     03  CR-TCP-SUB          PIC 99     VALUE ZERO.
002100*    Y WHEN THE NEXT LETTER STARTS A NEW WORD
002200     03  CR-TCP-START-FLAG   PIC X      VALUE "Y".
002210         88  CR-TCP-NEW-WORD         VALUE "Y".
002300*
002400 01  CR-LJP-WORK.
002500*    COUNT OF LEADING SPACES FOUND BY INSPECT TALLYING
002600     03  CR-LJP-LEAD-CT      PIC 999    COMP VALUE ZERO.
002700     03  CR-LJP-TEMP         PIC X(80)  VALUE SPACES.
002800*
