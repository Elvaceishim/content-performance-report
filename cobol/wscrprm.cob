000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR CR PARAM FILE  *
000400*     USES RRN = 1                      *
000500*                                       *
000600*  ONE RECORD DRIVES A CONTENT-REPORTING
000700*  RUN - REPLACES COMMAND LINE SWITCHES
000800*  SO CR050/CR060/CR070 CAN BE RUN FROM
000900*  CRON/JCL WITHOUT AN OPERATOR PRESENT.
001000*****************************************
001100*  FILE SIZE 210 BYTES.
001200*
001300* 04/02/26 VBC - CREATED.
001400* 09/02/26 VBC - ADDED CAM-FILE FOR CR070, MIN-IMPR DEFAULT NOTE.
001500* 16/02/26 VBC - TOP-N WIDENED 9 TO 99 - A SHOP ASKED FOR TOP 25.
001600*
001700 01  CR-PARAM-RECORD.
001800*    1-5 METRIC FILES TO READ, IN FILENAME ORDER
001900     03  CR-PRM-FILE-COUNT        PIC 9         VALUE 1.
002000*    UPPERCASE LOGICAL DATASET NAMES, NOT PATHS
002100     03  CR-PRM-FILE-NAME         PIC X(8)      OCCURS 5.
002200*    CR070 ONLY, SPACES = NOT SUPPLIED
002300     03  CR-PRM-CAMPAIGN-FILE     PIC X(8).
002400*    YYYY-MM-DD OR SPACES = NO LOWER BOUND
002500     03  CR-PRM-START-DATE        PIC X(10).
002600*    YYYY-MM-DD OR SPACES = NO UPPER BOUND
002700     03  CR-PRM-END-DATE          PIC X(10).
002800*    SPACES = NO CHANNEL FILTER
002900     03  CR-PRM-CHANNEL           PIC X(15).
003000*    DEFAULT 5 IF ZERO SUPPLIED
003100     03  CR-PRM-TOP-N             PIC 99        VALUE 5.
003200*    DEFAULT 100 IF ZERO SUPPLIED
003300     03  CR-PRM-MIN-IMPRESSIONS   PIC 9(9)      VALUE 100.
003400     03  FILLER                   PIC X(78).
003500*
