000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR CR POST RECORD *
000400*     CONSOLIDATED PER UNIQUE URL       *
000500*     IN-MEMORY TABLE ENTRY / EXTRACT   *
000600*****************************************
000700*  FILE SIZE 192 BYTES.
000800*
000900*  BUILT BY THE ROLLUP-BY-URL PARAGRAPHS IN CR050/CR060 (ONE
001000*  ENTRY PER DISTINCT URL, OR PER TITLE/CHANNEL WHEN URL IS
001100*  BLANK). ALSO DOUBLES AS THE LAYOUT OF THE TOP-BY-VIEWS AND
001200*  TOP-BY-CTR EXTRACT FILES.
001300*
001400* 06/02/26 VBC - CREATED.
001500* 12/02/26 VBC - ADDED PST-FIRST-DATE/PST-LAST-DATE, HAD BEEN
001600*                TRACKING ONLY THE LATEST OBSERVATION - WRONG,
001700*                THE MONTHLY REPORT NEEDS THE EARLIEST TOO.
001800*
001900 01  CR-POST-RECORD.
002000*    POST KEY
002100     03  PST-URL               PIC X(80).
002200*    TITLE OF FIRST OBSERVATION SEEN
002300     03  PST-TITLE             PIC X(40).
002400*    CHANNEL OF FIRST OBSERVATION SEEN
002500     03  PST-CHANNEL           PIC X(15).
002600*    SUM OF VIEWS ACROSS OBSERVATIONS
002700     03  PST-VIEWS             PIC 9(9).
002800     03  PST-CLICKS            PIC 9(9).
002900     03  PST-IMPRESSIONS       PIC 9(9).
003000*    EARLIEST AND LATEST OBSERVATION DATE, ISO FORMAT
003100     03  PST-FIRST-DATE        PIC X(10).
003200     03  PST-LAST-DATE         PIC X(10).
003300*    CLICKS / IMPRESSIONS X 100, 2 DECIMAL PLACES
003400     03  PST-CTR-PCT           PIC 9(3)V99.
003500     03  FILLER                PIC X(5).
003600*
