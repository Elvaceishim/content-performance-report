000100*****************************************
000200*                                       *
000300*  COMMON TITLE-CASE ROUTINE             *
000400*     COPY INTO PROCEDURE DIVISION,     *
000500*     REPLACING ==TCP-FIELD== BY THE    *
000600*     X(15) FIELD TO BE NORMALIZED.     *
000700*                                       *
000800*  CALLER MUST ALSO COPY WSCRTCW.COB    *
000900*  INTO WORKING-STORAGE.                *
001000*****************************************
001100*
001200* 08/02/26 VBC - CREATED.
001300* 15/02/26 VBC - "MC" CHANNEL NAMES (MCCLATCHY SYNDICATION)
001400*                WERE COMING OUT "Mcclatchy" - LEFT AS IS,
001500*                NOT WORTH A SPECIAL CASE FOR ONE DISTRIBUTOR.
001550* 09/08/26 VBC - REQ 2041 - TEST OF CR-TCP-START-FLAG BELOW NOW
001560*                USES THE 88-LEVEL CARRIED IN WSCRTCW.COB.
001600*
001700 ZZ850-TITLE-CASE.
001800*    FORCE THE WHOLE FIELD TO UPPER CASE FIRST, THEN WALK IT
001900*    LEFT TO RIGHT PULLING EVERY LETTER THAT IS NOT THE FIRST
002000*    OF A WORD BACK DOWN TO LOWER CASE.  NO INTRINSIC
002100*    FUNCTIONS USED.
002200     INSPECT  ==TCP-FIELD==
002300              CONVERTING "abcdefghijklmnopqrstuvwxyz"
002400              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002500     MOVE     "Y"  TO CR-TCP-START-FLAG.
002600     PERFORM  ZZ851-TITLE-CASE-ONE THRU ZZ851-EXIT
002700              VARYING CR-TCP-SUB FROM 1 BY 1
002800              UNTIL CR-TCP-SUB > 15.
002900     GO TO ZZ850-EXIT.
003000*
003100 ZZ851-TITLE-CASE-ONE.
003200     IF       ==TCP-FIELD== (CR-TCP-SUB:1) = SPACE
003300              MOVE     "Y" TO CR-TCP-START-FLAG
003400              GO TO ZZ851-EXIT.
003500     IF       NOT CR-TCP-NEW-WORD
003600              INSPECT ==TCP-FIELD== (CR-TCP-SUB:1)
003700                 CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003800                 TO         "abcdefghijklmnopqrstuvwxyz".
003900     MOVE     "N" TO CR-TCP-START-FLAG.
004000 ZZ851-EXIT.
004100     EXIT.
004200*
004300 ZZ850-EXIT.
004400     EXIT.
004500*
