000100*****************************************
000200*                                       *
000300*  WORKING STORAGE FOR THE COMMON DATE  *
000400*     PARSE ROUTINE (WSCRDTP.CPY)       *
000500*****************************************
000600*  COPY INTO WORKING-STORAGE OF ANY PROGRAM THAT ALSO COPIES
000700*  WSCRDTP.CPY.  HOLDS SCRATCH FIELDS THE PARSE LOGIC NEEDS -
000800*  KEPT APART FROM THE PROGRAM'S OWN WS SO THE PARSE COPYBOOK
000900*  CAN BE DROPPED INTO CR050/CR060/CR070 UNCHANGED.
001000*
001100* 07/02/26 VBC - CREATED.
001200* 13/02/26 VBC - ADDED CR-DTP-LEAP, DAY-31 NOVEMBERS WERE
001300*                PASSING VALIDATION AS DAY-30 MONTHS. OOPS.
001350* 09/08/26 VBC - REQ 2041 - ADDED 88-LEVELS FOR CR-DTP-VALID
001360*                AND CR-DTP-LEAP, LOGIC WAS TESTING "Y"/"N"
001370*                LITERALS DIRECTLY THROUGHOUT WSCRDTP.CPY.
001400*
001500 01  CR-DTP-WORK.
001600     03  CR-DTP-CCYY         PIC 9(4).
001700     03  CR-DTP-MM           PIC 99.
001800     03  CR-DTP-DD           PIC 99.
001900*    Y OR N ON EXIT
002000     03  CR-DTP-VALID        PIC X      VALUE "N".
002010         88  CR-DTP-DATE-OK          VALUE "Y".
002100*    CCYY-MM-DD BUILT ON SUCCESS
002200     03  CR-DTP-ISO          PIC X(10)  VALUE SPACES.
002300     03  CR-DTP-LEAP         PIC X      VALUE "N".
002310         88  CR-DTP-IS-LEAP-YEAR     VALUE "Y".
002400     03  CR-DTP-QUOT         PIC 9(4)   VALUE ZERO.
002500     03  CR-DTP-REM-4        PIC 9      VALUE ZERO.
002600     03  CR-DTP-REM-100      PIC 999    VALUE ZERO.
002700     03  CR-DTP-REM-400      PIC 999    VALUE ZERO.
002800*
002900*    DAYS IN MONTH, FEB KEPT AT 28, LEAP ADJUST DONE IN LOGIC
003000 01  CR-DTP-DIM-VALUES.
003100     03  FILLER              PIC 99     VALUE 31.
003200     03  FILLER              PIC 99     VALUE 28.
003300     03  FILLER              PIC 99     VALUE 31.
003400     03  FILLER              PIC 99     VALUE 30.
003500     03  FILLER              PIC 99     VALUE 31.
003600     03  FILLER              PIC 99     VALUE 30.
003700     03  FILLER              PIC 99     VALUE 31.
003800     03  FILLER              PIC 99     VALUE 31.
003900     03  FILLER              PIC 99     VALUE 30.
004000     03  FILLER              PIC 99     VALUE 31.
004100     03  FILLER              PIC 99     VALUE 30.
004200     03  FILLER              PIC 99     VALUE 31.
004300 01  CR-DTP-DIM-TABLE REDEFINES CR-DTP-DIM-VALUES.
004400     03  CR-DTP-DIM          PIC 99     OCCURS 12.
004500*
