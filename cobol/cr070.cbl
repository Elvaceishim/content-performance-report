000100*****************************************************************
000200*                                                               *
000300*              CONTENT / CAMPAIGN ATTRIBUTION JOIN              *
000400*   PER-URL TOTALS, CAMPAIGN REFERENCE JOIN, UTM FALLBACK,      *
000500*   CAMPAIGN/SOURCE/TOPIC SUMMARIES, TOP POSTS WITH CAMPAIGN    *
000600*                                                               *
000700*****************************************************************
000800*
000900   IDENTIFICATION          DIVISION.
001000*================================
001100*
001200       PROGRAM-ID.       CR070.
001300*
001400       AUTHOR.           R T KOVACH.
001500*
001600       INSTALLATION.     APPLEWOOD COMPUTERS.
001700*
001800       DATE-WRITTEN.     14/06/93.
001900*
002000       DATE-COMPILED.
002100*
002200       SECURITY.         COPYRIGHT (C) 1993-2005 AND LATER,
002300                         VINCENT BRYAN COEN.
002400                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002500                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.          MARKETING WANTS TO KNOW WHICH CAMPAIGN IS
002800*                      ACTUALLY DRIVING THE VIEWS CR050 ADDS UP.
002900*                      THIS RUN JOINS THE CONTENT METRIC FILE(S) TO
003000*                      THE CAMPAIGN TAGGING FILE MARKETING OPS KEEP
003100*                      ON THE URL, FALLS BACK TO THE UTM_ PARAMETERS
003200*                      CARRIED ON THE URL ITSELF WHEN THE TAGGING
003300*                      FILE HAS NOTHING, AND SUMMARIZES BY CAMPAIGN,
003400*                      SOURCE AND TOPIC.  RUNS AFTER CR050/CR060 IN
003500*                      THE OVERNIGHT STREAM, SAME METRIC FILE(S).
003600*
003700*    VERSION.          SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.   NONE.
004000*
004100*    FUNCTIONS USED.   NONE - SEE WSCRDTP.CPY/WSCRTCP.CPY/WSCRCTP.CPY/
004200*                      WSCRLJP.CPY FOR THE MANUAL DATE, CASE, CTR AND
004300*                      TRIM ROUTINES, AND ZZ600/ZZ610 BELOW FOR THE
004400*                      UTM QUERY-STRING PARSE AND URL-KEY FOLD.
004500*
004600*    FILES USED.
004700*                      CR-PARAM-FILE.      RUN CONTROL CARD.
004800*                      CR-METRIC-FILE.     CONTENT METRIC INPUT(S).
004900*                      CR-CAMPAIGN-FILE.   CAMPAIGN TAGGING REFERENCE.
005000*                      CR070-CAM-FILE.     BY-CAMPAIGN SUMMARY EXTRACT.
005100*                      CR070-SRC-FILE.     BY-SOURCE SUMMARY EXTRACT.
005200*                      CR070-TPC-FILE.     BY-TOPIC SUMMARY EXTRACT.
005300*                      CR070-PST-FILE.     FULL JOINED POST EXTRACT.
005400*                      CR-REPORT-FILE.     PRINTED LISTING.
005500*
005600*    ERROR MESSAGES USED.
005700* SYSTEM WIDE:         SY001, SY014.
005800* PROGRAM SPECIFIC:    CR031 - CR036.
005900*
006000* CHANGES:
006100* 14/06/93 RTK  -  1.0.0 CREATED, FIRST CUT AT THE CAMPAIGN TAGGING
006200*                        JOIN - MARKETING SUPPLY A FLAT FILE OF
006300*                        URL/CAMPAIGN/SOURCE/MEDIUM PAIRS BY HAND.
006400* 02/02/94 RTK  -  1.0.1 ADDED TOPIC COLUMN, MARKETING ADDED IT TO
006500*                        THEIR TAGGING SHEET FOR THE CONTENT CALENDAR
006600*                        PROJECT.
006700* 21/09/95 VBC  -  1.0.2 URL MATCH WAS CASE AND TRAILING-SLASH
006800*                        SENSITIVE, A TAGGED URL WITH A TRAILING "/"
006900*                        NEVER MATCHED THE METRIC FILE'S COPY WITHOUT
007000*                        ONE.  NORMALIZE BOTH SIDES BEFORE COMPARING.
007100* 30/03/97 JWH  -  1.0.3 CAMPAIGN FILE NOW ABORTS THE RUN IF MISSING
007200*                        INSTEAD OF PRINTING AN EMPTY JOIN - A MISSED
007300*                        FTP DROP WAS READ AS "NO CAMPAIGNS THIS
007400*                        MONTH" FOR TWO WEEKS BEFORE ANYONE NOTICED.
007500* 08/11/97 RTK  -  1.1.0 UTM FALLBACK ADDED - WEB TEAM STARTED TAGGING
007600*                        SOCIAL LINKS WITH UTM_ PARAMETERS AND THE
007700*                        MARKETING SHEET COULD NOT KEEP UP, SO UNTAGGED
007800*                        URLS NOW PICK UP CAMPAIGN/SOURCE/MEDIUM FROM
007900*                        THEIR OWN QUERY STRING WHEN PRESENT.
008000* 14/12/98 VBC  -  1.1.1 YEAR 2000 REVIEW - THE MANUAL DATE PARSE IN
008100*                        WSCRDTP.CPY CARRIES A 4 DIGIT CENTURY, NO
008200*                        WINDOWING IS DONE ANYWHERE IN THIS PROGRAM -
008300*                        SIGNED OFF FOR Y2K.
008400* 19/02/99 JWH  -  1.1.2 CONFIRMED AGAINST THE 29/02/2000 LEAP TEST
008500*                        DATA SUPPLIED BY QA - PASSED.
008600* 06/06/00 RTK  -  1.1.3 DUPLICATE URL KEYS IN THE CAMPAIGN FILE WERE
008700*                        OVERWRITING THE FIRST ROW WITH THE LAST - A
008800*                        RE-SENT CORRECTION FROM MARKETING SHOULD NOT
008900*                        SILENTLY DISPLACE THE ORIGINAL TAG.  CHANGED
009000*                        TO FIRST-ROW-WINS, SAME RULE AS THE OTHER
009100*                        DEDUP TABLES IN THIS SUITE.
009200* 17/05/03 VBC  -  1.2.0 CAMPAIGN/SOURCE/TOPIC TABLE LIMITS RAISED TO
009300*                        50 AND THE JOIN TABLE TO 500 URLS TO MATCH
009400*                        CR050/CR060.
009500* 09/09/04 JWH  -  1.2.1 JOIN DIAGNOSTICS SECTION ADDED - MARKETING
009600*                        KEPT ASKING "DID MY TAG EVEN MATCH ANYTHING"
009700*                        AND WE WERE GUESSING FROM THE ROW COUNTS.
009800* 04/11/04 RTK  -  1.2.2 "UNKNOWN" LITERAL USED FOR A MISSING
009900*                        CAMPAIGN/SOURCE/MEDIUM/TOPIC INSTEAD OF
010000*                        SPACES - AN EMPTY COLUMN ON THE EXTRACT WAS
010100*                        SHIFTING THE DOWNSTREAM SPREADSHEET IMPORT.
010200* 09/08/26 VBC  -  1.2.3 REQ 2041 - CR-PRM-MIN-IMPRESSIONS OF ZERO
010300*                        WAS NOT BEING DEFAULTED TO 100, SAME BUG
010400*                        FIXED IN CR050/CR060 - ADDED THE ZERO-
010500*                        CHECK.  ALSO ADDED 88-LEVELS FOR THE FLAG
010600*                        AND FILE-STATUS FIELDS (JN-MATCHED,
010700*                        CT-MATCHED, WS-METRIC-EOF, WS-CAMPAIGN-EOF,
010800*                        WS-ANY-ROWS-FLAG AND THE STATUS FIELDS)
010900*                        THAT WERE BEING TESTED AGAINST RAW
011000*                        "Y"/"N"/"00" LITERALS.
011100*
011200*************************************************************************
011300* COPYRIGHT NOTICE.
011400* ****************
011500*
011600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
011700* 2024-04-16.
011800*
011900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
012000* CONTENT REPORTING SUITE AND ARE COPYRIGHT (C) V B COEN. 1987-2026
012100* AND LATER.
012200*
012300* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
012400* MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
012500* PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
012600* VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
012700* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR
012800* FOR RESALE, RENTAL OR HIRE IN ANY WAY.
012900*
013000* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
013100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
013200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
013300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
013400*
013500*************************************************************************
013600*
013700   ENVIRONMENT             DIVISION.
013800*================================
013900*
014000   CONFIGURATION           SECTION.
014100*
014200   SPECIAL-NAMES.
014300       C01 IS TOP-OF-FORM.
014400*
014500   INPUT-OUTPUT            SECTION.
014600   FILE-CONTROL.
014700*
014800   COPY "selcrprm.cob".
014900   COPY "selcrmet.cob".
015000   COPY "selcrcam.cob".
015100*
015200       SELECT  CR070-CAM-FILE ASSIGN       "CR070CAM"
015300                              ORGANIZATION LINE SEQUENTIAL
015400                              STATUS       CR070-CAM-STATUS.
015500*
015600       SELECT  CR070-SRC-FILE ASSIGN       "CR070SRC"
015700                              ORGANIZATION LINE SEQUENTIAL
015800                              STATUS       CR070-SRC-STATUS.
015900*
016000       SELECT  CR070-TPC-FILE ASSIGN       "CR070TPC"
016100                              ORGANIZATION LINE SEQUENTIAL
016200                              STATUS       CR070-TPC-STATUS.
016300*
016400       SELECT  CR070-PST-FILE ASSIGN       "CR070PST"
016500                              ORGANIZATION LINE SEQUENTIAL
016600                              STATUS       CR070-PST-STATUS.
016700*
016800       SELECT  CR-REPORT-FILE ASSIGN       "CR070RPT"
016900                              ORGANIZATION LINE SEQUENTIAL
017000                              STATUS       CR-REPORT-STATUS.
017100*
017200   DATA                     DIVISION.
017300*================================
017400*
017500   FILE                     SECTION.
017600*
017700   COPY "fdcrprm.cob".
017800   COPY "fdcrmet.cob".
017900   COPY "fdcrcam.cob".
018000*
018100   FD  CR070-CAM-FILE.
018200   01  CR070-CAM-RECORD          PIC X(60).
018300*
018400   FD  CR070-SRC-FILE.
018500   01  CR070-SRC-RECORD          PIC X(60).
018600*
018700   FD  CR070-TPC-FILE.
018800   01  CR070-TPC-RECORD          PIC X(60).
018900*
019000   FD  CR070-PST-FILE.
019100   01  CR070-PST-RECORD          PIC X(320).
019200*
019300   FD  CR-REPORT-FILE.
019400   01  CR-REPORT-RECORD          PIC X(132).
019500*
019600   WORKING-STORAGE          SECTION.
019700*-------------------------------
019800*
019900   77  PROG-NAME                 PIC X(20) VALUE "CR070 V1.2.3".
020000*
020100   01  WS-SWITCHES.
020200       03  WS-METRIC-EOF         PIC X     VALUE "N".
020300           88  CR070-METRIC-EOF         VALUE "Y".
020400       03  WS-CAMPAIGN-EOF       PIC X     VALUE "N".
020500           88  CR070-CAMPAIGN-EOF       VALUE "Y".
020600       03  WS-ANY-ROWS-FLAG      PIC X     VALUE "N".
020700           88  CR070-NO-ROWS-FOUND      VALUE "N".
020800*
020900   01  WS-STATUSES.
021000       03  CR-PARAM-STATUS       PIC XX    VALUE ZERO.
021100           88  CR-PARAM-STATUS-OK      VALUE "00".
021200       03  CR-METRIC-STATUS      PIC XX    VALUE ZERO.
021300           88  CR-METRIC-STATUS-OK     VALUE "00".
021400       03  CR-CAMPAIGN-STATUS    PIC XX    VALUE ZERO.
021500           88  CR-CAMPAIGN-STATUS-OK   VALUE "00".
021600       03  CR070-CAM-STATUS      PIC XX    VALUE ZERO.
021700           88  CR070-CAM-STATUS-OK     VALUE "00".
021800       03  CR070-SRC-STATUS      PIC XX    VALUE ZERO.
021900           88  CR070-SRC-STATUS-OK     VALUE "00".
022000       03  CR070-TPC-STATUS      PIC XX    VALUE ZERO.
022100           88  CR070-TPC-STATUS-OK     VALUE "00".
022200       03  CR070-PST-STATUS      PIC XX    VALUE ZERO.
022300           88  CR070-PST-STATUS-OK     VALUE "00".
022400       03  CR-REPORT-STATUS      PIC XX    VALUE ZERO.
022500           88  CR-REPORT-STATUS-OK     VALUE "00".
022600*
022700   01  WS-DATASET-NAMES.
022800       03  CR-PARAM-DSN          PIC X(8)  VALUE "CRPARAM".
022900       03  CR-METRIC-DSN         PIC X(8)  VALUE SPACES.
023000       03  CR-CAMPAIGN-DSN       PIC X(8)  VALUE SPACES.
023100*
023200   01  WS-COUNTERS                        COMP.
023300       03  WS-FILE-SUB           PIC 9(2)  VALUE ZERO.
023400       03  WS-POST-COUNT         PIC 9(5)  VALUE ZERO.
023500       03  WS-CAM-ROW-COUNT      PIC 9(5)  VALUE ZERO.
023600       03  WS-CAM-KEY-COUNT      PIC 9(5)  VALUE ZERO.
023700       03  WS-UC-COUNT           PIC 9(5)  VALUE ZERO.
023800       03  WS-CAM-SUM-COUNT      PIC 9(3)  VALUE ZERO.
023900       03  WS-SRC-SUM-COUNT      PIC 9(3)  VALUE ZERO.
024000       03  WS-TPC-SUM-COUNT      PIC 9(3)  VALUE ZERO.
024100       03  WS-TOP-COUNT          PIC 9(5)  VALUE ZERO.
024200       03  WS-MATCH-COUNT        PIC 9(5)  VALUE ZERO.
024300       03  WS-UNMATCHED-CONTENT-COUNT PIC 9(5) VALUE ZERO.
024400       03  WS-UNMATCHED-CAMPAIGN-COUNT PIC 9(5) VALUE ZERO.
024500       03  WS-SORT-I             PIC 9(5)  VALUE ZERO.
024600       03  WS-SORT-J             PIC 9(5)  VALUE ZERO.
024700       03  WS-SORT-LAST          PIC 9(5)  VALUE ZERO.
024800       03  WS-PAGE-COUNT         PIC 9(3)  VALUE ZERO.
024900       03  WS-PRINT-SUB          PIC 9(5)  VALUE ZERO.
025000       03  WS-LEN                PIC 9(3)  VALUE ZERO.
025100       03  WS-QS-COUNT           PIC 9(2)  VALUE ZERO.
025200       03  WS-QS-SUB             PIC 9(2)  VALUE ZERO.
025300       03  WS-UTM-SUB            PIC 9(2)  VALUE ZERO.
025400       03  WS-Q-MARK-COUNT       PIC 9(2)  VALUE ZERO.
025500*
025600   01  WS-PARAMETERS.
025700       03  WS-MIN-IMPR           PIC 9(9)  COMP VALUE ZERO.
025800*
025900*    SCRATCH FIELDS FOR THE SHARED CLEAN-UP / CTR ROUTINES
026000   01  WS-SCRATCH-FIELDS.
026100       03  CR-DTP-WORK-FIELD     PIC X(10) VALUE SPACES.
026200       03  CR-TCP-WORK-FIELD     PIC X(15) VALUE SPACES.
026300       03  CR-CTR-CLICKS-FIELD   PIC 9(9)   COMP VALUE ZERO.
026400       03  CR-CTR-IMPR-FIELD     PIC 9(9)   COMP VALUE ZERO.
026500       03  CR-CTR-RESULT-FIELD  PIC 9(3)V99 COMP VALUE ZERO.
026600*
026700   COPY "wscrdtw.cob".
026800   COPY "wscrtcw.cob".
026900*
027000*    WORKING COPY OF THE METRIC RECORD AFTER CLEANING
027100   01  WS-CLEAN-RECORD.
027200       03  WS-CLEAN-TITLE        PIC X(40).
027300       03  WS-CLEAN-DATE         PIC X(10).
027400       03  WS-CLEAN-CHANNEL      PIC X(15).
027500       03  WS-CLEAN-VIEWS        PIC 9(9)  COMP.
027600       03  WS-CLEAN-CLICKS       PIC 9(9)  COMP.
027700       03  WS-CLEAN-IMPR         PIC 9(9)  COMP.
027800       03  WS-CLEAN-URL          PIC X(80).
027900*
028000*    WORKING COPY OF THE CAMPAIGN RECORD AFTER CLEANING
028100   01  WS-CLEAN-CAMPAIGN.
028200       03  WS-CAM-URL            PIC X(80).
028300       03  WS-CAM-CAMPAIGN       PIC X(20).
028400       03  WS-CAM-SOURCE         PIC X(15).
028500       03  WS-CAM-MEDIUM         PIC X(15).
028600       03  WS-CAM-TOPIC          PIC X(20).
028700*
028800*    URL-KEY NORMALIZATION WORK AREA - TRIM, STRIP TRAILING SLASHES,
028900*    FOLD TO LOWER CASE.  REDEFINED FOR POSITIONAL ACCESS BY THE
029000*    TRAILING-SLASH STRIP LOOP (ZZ610-ZZ612 BELOW).
029100   01  WS-URLKEY-WORK             PIC X(80) VALUE SPACES.
029200   01  CR7-URLKEY-CHARS REDEFINES WS-URLKEY-WORK
029300                          PIC X OCCURS 80 TIMES.
029400*
029500*    UTM QUERY-STRING PARSE WORK AREA
029600   01  WS-QS-STRING               PIC X(80) VALUE SPACES.
029700   01  WS-QS-PIECES.
029800       03  WS-QS-PIECE            PIC X(40) OCCURS 6 TIMES.
029900   01  WS-QS-NAME                 PIC X(20) VALUE SPACES.
030000   01  WS-QS-VALUE                PIC X(40) VALUE SPACES.
030100   01  WS-UTM-WORK.
030200       03  WS-UTM-VALUE-TAB       PIC X(40) OCCURS 5 TIMES.
030300       03  WS-UTM-FOUND-TAB       PIC X     OCCURS 5 TIMES.
030400*
030500*    KNOWN UTM PARAMETER NAMES, IN THE ORDER THE FALLBACK LOGIC
030600*    ADDRESSES THEM - CAMPAIGN, SOURCE, MEDIUM, TERM, CONTENT.  BUILT
030700*    AS A REDEFINED LITERAL BECAUSE OCCURS ENTRIES CANNOT EACH CARRY
030800*    THEIR OWN VALUE CLAUSE.
030900   01  CR7-UTM-NAME-LIST           PIC X(60) VALUE
031000       "utm_campaignutm_source  utm_medium  utm_term    utm_content ".
031100   01  CR7-UTM-NAME-TAB REDEFINES CR7-UTM-NAME-LIST
031200                          PIC X(12) OCCURS 5 TIMES.
031300*
031400*    LABELS FOR THE JOIN-DIAGNOSTICS UNMATCHED-ITEM LISTINGS.  BUILT
031500*    AS A REDEFINED LITERAL FOR THE SAME REASON AS ABOVE.
031600   01  CR7-SIDE-LABEL-LIST         PIC X(40) VALUE
031700       "UNMATCHED CONTENT:  UNMATCHED CAMPAIGN: ".
031800   01  CR7-SIDE-LABEL-TAB REDEFINES CR7-SIDE-LABEL-LIST
031900                            PIC X(20) OCCURS 2 TIMES.
032000*
032100*    PER-URL CONTENT TOTALS - GROUPED BY EXACT URL, NO TITLE/CHANNEL
032200*    FALLBACK KEY AND NO DATE OR CHANNEL FILTER (CAMPAIGN-JOIN TAKES
032300*    EVERY CLEAN ROW).  JN-CHANNEL-COUNT IS THE COUNT OF DISTINCT
032400*    CHANNELS SEEN FOR THE URL, NOT A SINGLE CHANNEL NAME - A POST
032500*    SYNDICATED TO MORE THAN ONE CHANNEL HAS NO SINGLE "FIRST"
032600*    CHANNEL THAT MEANS ANYTHING TO MARKETING HERE.
032700   01  CR7-JOIN-TABLE.
032800       03  CR7-JOIN-ENTRY        OCCURS 500 TIMES
032900                                 INDEXED BY CR7-JX.
033000           05  JN-URL            PIC X(80).
033100           05  JN-URL-KEY        PIC X(80).
033200           05  JN-TITLE          PIC X(40).
033300           05  JN-CHANNEL-COUNT  PIC 9(3)   COMP.
033400           05  JN-VIEWS          PIC 9(9)   COMP.
033500           05  JN-CLICKS         PIC 9(9)   COMP.
033600           05  JN-IMPR           PIC 9(9)   COMP.
033700           05  JN-FIRST-DT       PIC X(10).
033800           05  JN-LAST-DT        PIC X(10).
033900           05  JN-CTR-PCT        PIC 9(3)V99 COMP.
034000           05  JN-CAMPAIGN       PIC X(20).
034100           05  JN-SOURCE         PIC X(15).
034200           05  JN-MEDIUM         PIC X(15).
034300           05  JN-TOPIC          PIC X(20).
034400           05  JN-UTM-TERM       PIC X(40).
034500           05  JN-UTM-CONTENT    PIC X(40).
034600           05  JN-MATCHED        PIC X.
034700               88  JN-HAS-CONTENT-ROW      VALUE "Y".
034800*
034900   01  CR7-JOIN-SWAP.
035000       03  SW-JN-URL             PIC X(80).
035100       03  SW-JN-URL-KEY         PIC X(80).
035200       03  SW-JN-TITLE           PIC X(40).
035300       03  SW-JN-CHANNEL-COUNT   PIC 9(3)   COMP.
035400       03  SW-JN-VIEWS           PIC 9(9)   COMP.
035500       03  SW-JN-CLICKS          PIC 9(9)   COMP.
035600       03  SW-JN-IMPR            PIC 9(9)   COMP.
035700       03  SW-JN-FIRST-DT        PIC X(10).
035800       03  SW-JN-LAST-DT         PIC X(10).
035900       03  SW-JN-CTR-PCT         PIC 9(3)V99 COMP.
036000       03  SW-JN-CAMPAIGN        PIC X(20).
036100       03  SW-JN-SOURCE          PIC X(15).
036200       03  SW-JN-MEDIUM          PIC X(15).
036300       03  SW-JN-TOPIC           PIC X(20).
036400       03  SW-JN-UTM-TERM        PIC X(40).
036500       03  SW-JN-UTM-CONTENT     PIC X(40).
036600       03  SW-JN-MATCHED         PIC X.
036700*
036800*    (URL, CHANNEL) PAIRS ALREADY COUNTED TOWARDS JN-CHANNEL-COUNT,
036900*    SO A REPEAT OBSERVATION ON THE SAME CHANNEL DOES NOT INFLATE IT.
037000   01  CR7-UC-DEDUP-TABLE.
037100       03  CR7-UC-ENTRY          OCCURS 2000 TIMES
037200                                 INDEXED BY CR7-UCX.
037300           05  UC-URL            PIC X(80).
037400           05  UC-CHANNEL        PIC X(15).
037500*
037600*    CAMPAIGN REFERENCE TABLE - ONE ROW PER DISTINCT URL KEY, FIRST
037700*    ROW WINS ON A DUPLICATE (SEE THE 2000 CHANGE NOTE ABOVE).
037800*    CT-MATCHED IS SET "Y" THE FIRST TIME THE JOIN FINDS A CONTENT
037900*    ROW FOR THIS KEY, USED BY THE "CAMPAIGN ROW, NO URL" DIAGNOSTIC.
038000   01  CR7-CAMPAIGN-TABLE.
038100       03  CR7-CAM-ENTRY         OCCURS 500 TIMES
038200                                 INDEXED BY CR7-CMX.
038300           05  CT-URL-KEY        PIC X(80).
038400           05  CT-CAMPAIGN       PIC X(20).
038500           05  CT-SOURCE         PIC X(15).
038600           05  CT-MEDIUM         PIC X(15).
038700           05  CT-TOPIC          PIC X(20).
038800           05  CT-MATCHED        PIC X      VALUE "N".
038900               88  CT-HAS-CONTENT-ROW      VALUE "Y".
039000*
039100*    BY-CAMPAIGN / BY-SOURCE / BY-TOPIC SUMMARY TABLES.  GROUP KEY IS
039200*    X(20) ON ALL THREE, MATCHING THE SUMMARY RECORD SHAPE - SOURCE
039300*    ITSELF IS ONLY X(15) ON THE CAMPAIGN FILE BUT THE SUMMARY COLUMN
039400*    IS THE WIDER, COMMON WIDTH.
039500   01  CR7-CAM-SUMMARY-TABLE.
039600       03  CR7-CAM-SUM-ENTRY     OCCURS 50 TIMES
039700                                 INDEXED BY CR7-CGX.
039800           05  CG-KEY            PIC X(20).
039900           05  CG-URLS           PIC 9(5)   COMP.
040000           05  CG-VIEWS          PIC 9(9)   COMP.
040100           05  CG-CLICKS         PIC 9(9)   COMP.
040200           05  CG-IMPR           PIC 9(9)   COMP.
040300           05  CG-CTR-PCT        PIC 9(3)V99 COMP.
040400*
040500   01  CR7-CAM-SWAP.
040600       03  SW-CG-KEY             PIC X(20).
040700       03  SW-CG-URLS            PIC 9(5)   COMP.
040800       03  SW-CG-VIEWS           PIC 9(9)   COMP.
040900       03  SW-CG-CLICKS          PIC 9(9)   COMP.
041000       03  SW-CG-IMPR            PIC 9(9)   COMP.
041100       03  SW-CG-CTR-PCT         PIC 9(3)V99 COMP.
041200*
041300   01  CR7-SRC-SUMMARY-TABLE.
041400       03  CR7-SRC-SUM-ENTRY     OCCURS 50 TIMES
041500                                 INDEXED BY CR7-SGX.
041600           05  SG-KEY            PIC X(20).
041700           05  SG-URLS           PIC 9(5)   COMP.
041800           05  SG-VIEWS          PIC 9(9)   COMP.
041900           05  SG-CLICKS         PIC 9(9)   COMP.
042000           05  SG-IMPR           PIC 9(9)   COMP.
042100           05  SG-CTR-PCT        PIC 9(3)V99 COMP.
042200*
042300   01  CR7-SRC-SWAP.
042400       03  SW-SG-KEY             PIC X(20).
042500       03  SW-SG-URLS            PIC 9(5)   COMP.
042600       03  SW-SG-VIEWS           PIC 9(9)   COMP.
042700       03  SW-SG-CLICKS          PIC 9(9)   COMP.
042800       03  SW-SG-IMPR            PIC 9(9)   COMP.
042900       03  SW-SG-CTR-PCT         PIC 9(3)V99 COMP.
043000*
043100   01  CR7-TPC-SUMMARY-TABLE.
043200       03  CR7-TPC-SUM-ENTRY     OCCURS 50 TIMES
043300                                 INDEXED BY CR7-TGX.
043400           05  TG-KEY            PIC X(20).
043500           05  TG-URLS           PIC 9(5)   COMP.
043600           05  TG-VIEWS          PIC 9(9)   COMP.
043700           05  TG-CLICKS         PIC 9(9)   COMP.
043800           05  TG-IMPR           PIC 9(9)   COMP.
043900           05  TG-CTR-PCT        PIC 9(3)V99 COMP.
044000*
044100   01  CR7-TPC-SWAP.
044200       03  SW-TG-KEY             PIC X(20).
044300       03  SW-TG-URLS            PIC 9(5)   COMP.
044400       03  SW-TG-VIEWS           PIC 9(9)   COMP.
044500       03  SW-TG-CLICKS          PIC 9(9)   COMP.
044600       03  SW-TG-IMPR            PIC 9(9)   COMP.
044700       03  SW-TG-CTR-PCT         PIC 9(3)V99 COMP.
044800*
044900*    TOP-5 POSTS WITH CAMPAIGN - IMPRESSIONS AT OR ABOVE THE
045000*    THRESHOLD, SORTED VIEWS DESCENDING THEN TITLE ASCENDING.  THE
045100*    "5" IS FIXED BY THE SPECIFICATION, NOT A CONTROL-RECORD VALUE.
045200   01  CR7-TOP-TABLE.
045300       03  CR7-TOP-ENTRY         OCCURS 500 TIMES
045400                                 INDEXED BY CR7-TPX.
045500           05  TP-TITLE          PIC X(40).
045600           05  TP-CAMPAIGN       PIC X(20).
045700           05  TP-SOURCE         PIC X(15).
045800           05  TP-MEDIUM         PIC X(15).
045900           05  TP-VIEWS          PIC 9(9)   COMP.
046000           05  TP-CLICKS         PIC 9(9)   COMP.
046100           05  TP-IMPR           PIC 9(9)   COMP.
046200           05  TP-CTR-PCT        PIC 9(3)V99 COMP.
046300*
046400   01  CR7-TOP-SWAP.
046500       03  SW-TP-TITLE           PIC X(40).
046600       03  SW-TP-CAMPAIGN        PIC X(20).
046700       03  SW-TP-SOURCE          PIC X(15).
046800       03  SW-TP-MEDIUM          PIC X(15).
046900       03  SW-TP-VIEWS           PIC 9(9)   COMP.
047000       03  SW-TP-CLICKS          PIC 9(9)   COMP.
047100       03  SW-TP-IMPR            PIC 9(9)   COMP.
047200       03  SW-TP-CTR-PCT         PIC 9(3)V99 COMP.
047300*
047400*    PRINT LINES
047500   01  CR-HEAD-LINE-1.
047600       03  FILLER                PIC X(34) VALUE SPACES.
047700       03  FILLER                PIC X(34) VALUE
047800           "APPLEWOOD CAMPAIGN ATTRIBUTION JOIN".
047900       03  FILLER                PIC X(44) VALUE SPACES.
048000       03  FILLER                PIC X(6)  VALUE "PAGE  ".
048100       03  HD-PAGE-NO            PIC ZZ9.
048200       03  FILLER                PIC X(11) VALUE SPACES.
048300*
048400   01  CR-HEAD-LINE-2.
048500       03  HD-PROG-NAME          PIC X(20).
048600       03  FILLER                PIC X(112) VALUE SPACES.
048700*
048800   01  CR-TITLE-LINE.
048900       03  CR-TITLE-TEXT         PIC X(132) VALUE SPACES.
049000*
049100   01  CR-BLANK-LINE              PIC X(132) VALUE SPACES.
049200*
049300   01  CR-DIAG-LINE.
049400       03  FILLER                PIC X(4)  VALUE SPACES.
049500       03  PR-DIAG-LABEL         PIC X(40).
049600       03  PR-DIAG-COUNT         PIC ZZZZ9.
049700       03  FILLER                PIC X(79) VALUE SPACES.
049800*
049900   01  CR-DIAG-URL-HEAD-LINE.
050000       03  FILLER                PIC X(1)  VALUE SPACES.
050100       03  PR-DIAG-URL-LABEL     PIC X(25).
050200       03  FILLER                PIC X(106) VALUE SPACES.
050300*
050400   01  CR-DIAG-URL-LINE.
050500       03  FILLER                PIC X(3)  VALUE SPACES.
050600       03  PR-DIAG-URL           PIC X(80).
050700       03  FILLER                PIC X(49) VALUE SPACES.
050800*
050900   01  CR-GRP-HEAD-LINE.
051000       03  FILLER                PIC X(1)  VALUE SPACES.
051100       03  FILLER                PIC X(20) VALUE "GROUP".
051200       03  FILLER                PIC X(6)  VALUE "URLS".
051300       03  FILLER                PIC X(10) VALUE "VIEWS".
051400       03  FILLER                PIC X(10) VALUE "CLICKS".
051500       03  FILLER                PIC X(10) VALUE "IMPR".
051600       03  FILLER                PIC X(6)  VALUE "CTR%".
051700       03  FILLER                PIC X(69) VALUE SPACES.
051800*
051900   01  CR-GRP-DETAIL-LINE.
052000       03  FILLER                PIC X(1)  VALUE SPACES.
052100       03  PR-GRP-KEY            PIC X(20).
052200       03  PR-GRP-URLS           PIC ZZZZ9.
052300       03  FILLER                PIC X(1)  VALUE SPACES.
052400       03  PR-GRP-VIEWS          PIC ZZZ,ZZZ,ZZ9.
052500       03  FILLER                PIC X(1)  VALUE SPACES.
052600       03  PR-GRP-CLICKS         PIC ZZZ,ZZZ,ZZ9.
052700       03  FILLER                PIC X(1)  VALUE SPACES.
052800       03  PR-GRP-IMPR           PIC ZZZ,ZZZ,ZZ9.
052900       03  FILLER                PIC X(1)  VALUE SPACES.
053000       03  PR-GRP-CTR            PIC ZZ9.99.
053100       03  FILLER                PIC X(58) VALUE SPACES.
053200*
053300   01  CR-TOP-HEAD-LINE.
053400       03  FILLER                PIC X(1)  VALUE SPACES.
053500       03  FILLER                PIC X(40) VALUE "TITLE".
053600       03  FILLER                PIC X(20) VALUE "CAMPAIGN".
053700       03  FILLER                PIC X(15) VALUE "SOURCE".
053800       03  FILLER                PIC X(15) VALUE "MEDIUM".
053900       03  FILLER                PIC X(10) VALUE "VIEWS".
054000       03  FILLER                PIC X(10) VALUE "CLICKS".
054100       03  FILLER                PIC X(10) VALUE "IMPR".
054200       03  FILLER                PIC X(6)  VALUE "CTR%".
054300       03  FILLER                PIC X(5)  VALUE SPACES.
054400*
054500   01  CR-TOP-DETAIL-LINE.
054600       03  FILLER                PIC X(1)  VALUE SPACES.
054700       03  PR-TOP-TITLE          PIC X(40).
054800       03  PR-TOP-CAMPAIGN       PIC X(20).
054900       03  PR-TOP-SOURCE         PIC X(15).
055000       03  PR-TOP-MEDIUM         PIC X(15).
055100       03  PR-TOP-VIEWS          PIC ZZZ,ZZZ,ZZ9.
055200       03  FILLER                PIC X(1)  VALUE SPACES.
055300       03  PR-TOP-CLICKS         PIC ZZZ,ZZZ,ZZ9.
055400       03  FILLER                PIC X(1)  VALUE SPACES.
055500       03  PR-TOP-IMPR           PIC ZZZ,ZZZ,ZZ9.
055600       03  FILLER                PIC X(1)  VALUE SPACES.
055700       03  PR-TOP-CTR            PIC ZZ9.99.
055800       03  FILLER                PIC X(2)  VALUE SPACES.
055900*
056000*    BY-CAMPAIGN/SOURCE/TOPIC EXTRACT LINE SHAPE, COMMA DELIMITED,
056100*    60 BYTES, SAME COLUMNS AS CR-GRP-DETAIL-LINE ABOVE.
056200   01  CR7-GRP-EXTRACT.
056300       03  EX-GRP-KEY            PIC X(20).
056400       03  FILLER                PIC X    VALUE ",".
056500       03  EX-GRP-URLS           PIC 9(5).
056600       03  FILLER                PIC X    VALUE ",".
056700       03  EX-GRP-VIEWS          PIC 9(9).
056800       03  FILLER                PIC X    VALUE ",".
056900       03  EX-GRP-CLICKS         PIC 9(9).
057000       03  FILLER                PIC X    VALUE ",".
057100       03  EX-GRP-IMPR           PIC 9(9).
057200       03  FILLER                PIC X    VALUE ",".
057300       03  EX-GRP-CTR            PIC 9(3)V99.
057400       03  FILLER                PIC X(2) VALUE SPACES.
057500*
057600*    FULL JOINED POST EXTRACT LINE SHAPE, COMMA DELIMITED - THE
057700*    POST-RECORD SHAPE PLUS CAMPAIGN/SOURCE/MEDIUM/TOPIC AND THE TWO
057800*    UTM PASS-THROUGH COLUMNS (SEE THE "UNUSED ELSEWHERE" NOTE ON
057900*    JN-UTM-TERM/JN-UTM-CONTENT UP IN WORKING-STORAGE).
058000   01  CR7-JOIN-EXTRACT.
058100       03  EX-JN-URL             PIC X(80).
058200       03  FILLER                PIC X    VALUE ",".
058300       03  EX-JN-TITLE           PIC X(40).
058400       03  FILLER                PIC X    VALUE ",".
058500       03  EX-JN-CHANNEL-COUNT   PIC 9(3).
058600       03  FILLER                PIC X    VALUE ",".
058700       03  EX-JN-VIEWS           PIC 9(9).
058800       03  FILLER                PIC X    VALUE ",".
058900       03  EX-JN-CLICKS          PIC 9(9).
059000       03  FILLER                PIC X    VALUE ",".
059100       03  EX-JN-IMPR            PIC 9(9).
059200       03  FILLER                PIC X    VALUE ",".
059300       03  EX-JN-FIRST-DT        PIC X(10).
059400       03  FILLER                PIC X    VALUE ",".
059500       03  EX-JN-LAST-DT         PIC X(10).
059600       03  FILLER                PIC X    VALUE ",".
059700       03  EX-JN-CTR             PIC 9(3)V99.
059800       03  FILLER                PIC X    VALUE ",".
059900       03  EX-JN-CAMPAIGN        PIC X(20).
060000       03  FILLER                PIC X    VALUE ",".
060100       03  EX-JN-SOURCE          PIC X(15).
060200       03  FILLER                PIC X    VALUE ",".
060300       03  EX-JN-MEDIUM          PIC X(15).
060400       03  FILLER                PIC X    VALUE ",".
060500       03  EX-JN-TOPIC           PIC X(20).
060600       03  FILLER                PIC X    VALUE ",".
060700       03  EX-JN-UTM-TERM        PIC X(40).
060800       03  FILLER                PIC X    VALUE ",".
060900       03  EX-JN-UTM-CONTENT     PIC X(40).
061000       03  FILLER                PIC X(4) VALUE SPACES.
061100*
061200   01  ERROR-MESSAGES.
061300*    SYSTEM WIDE
061400       03  SY001             PIC X(46) VALUE
061500           "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
061600       03  SY014             PIC X(15) VALUE
061700           "NO ROWS FOUND.".
061800*    PROGRAM SPECIFIC
061900       03  CR031             PIC X(40) VALUE
062000           "CR031 CANNOT OPEN PARAMETER FILE STATUS ".
062100       03  CR032             PIC X(45) VALUE
062200           "CR032 CANNOT OPEN A CONTENT METRIC FILE DSN ".
062300       03  CR033             PIC X(40) VALUE
062400           "CR033 CANNOT OPEN REPORT FILE STATUS ".
062500       03  CR034             PIC X(50) VALUE
062600           "CR034 CANNOT OPEN CAMPAIGN FILE - RUN ABORTED ".
062700       03  CR035             PIC X(40) VALUE
062800           "CR035 JOIN TABLE FULL - TRUNCATED ".
062900       03  CR036             PIC X(45) VALUE
063000           "CR036 CAMPAIGN OR SUMMARY TABLE FULL - IGNORED ".
063100*
063200   PROCEDURE                DIVISION.
063300*================================
063400*
063500   AA000-MAIN               SECTION.
063600*************************
063700*    THIS IS THE CAMPAIGN-ATTRIBUTION REPORT - THE ONLY ONE OF THE
063800*    THREE CONTENT PROGRAMS THAT READS A SECOND INPUT FILE, THE
063900*    CAMPAIGN EXTRACT, AND JOINS IT AGAINST THE METRIC ROWS ON UTM
064000*    PARAMETERS PARSED OUT OF THE URL.
064100       DISPLAY  PROG-NAME " STARTING".
064200*    VERSION LITERAL CARRIED ONTO EVERY PAGE HEADING - BUMPED WITH
064300*    EVERY CHANGE-LOG ENTRY ABOVE.
064400       MOVE     PROG-NAME TO HD-PROG-NAME.
064500*    STEP 1 - LOAD THE CONTROL RECORD.
064600       PERFORM  BB000-READ-PARAMETERS THRU BB000-EXIT.
064700*    STEP 2 - OPEN THE REPORT FILE AND PRINT HEADINGS.
064800       PERFORM  BB100-OPEN-REPORT THRU BB100-EXIT.
064900*    STEP 3 - READ AND CLEAN EVERY METRIC FILE, BUILDING THE JOIN
065000*    TABLE.
065100       PERFORM  BB200-READ-METRIC-FILES THRU BB200-EXIT.
065200*    NOTHING SURVIVED CC000'S FILTERS - PRINT THE MESSAGE AND SKIP
065300*    THE CAMPAIGN JOIN AND ALL THREE REPORT SECTIONS BELOW.
065400       IF       CR070-NO-ROWS-FOUND
065500                DISPLAY  SY014
065600*    STANDARD SHOP MESSAGE TABLE, SEE WSCRMSG.COB.
065700                MOVE     SY014 TO CR-TITLE-TEXT
065800*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
065900*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
066000                WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE
066100                PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT
066200                GOBACK.
066300*    RUN ABORTS IF THIS FILE WILL NOT OPEN - SEE THE 1.0.3 CHANGE
066400*    LOG ENTRY ABOVE - AN ATTRIBUTION REPORT WITH NO CAMPAIGN DATA
066500*    AT ALL IS NOT WORTH PRINTING.
066600*    STEP 4 - READ AND CLEAN THE CAMPAIGN EXTRACT, BUILDING THE
066700*    CAMPAIGN TABLE.
066800       PERFORM  CC500-READ-CAMPAIGN-FILE THRU CC500-EXIT.
066900*    STEP 5 - MATCH EVERY CAMPAIGN AGAINST THE JOIN TABLE.
067000       PERFORM  DD600-JOIN-CAMPAIGN THRU DD600-EXIT.
067100*    STEP 6 - TALLY MATCH/MISS COUNTS FOR THE DIAGNOSTIC SECTION.
067200       PERFORM  EE500-JOIN-DIAGNOSTICS THRU EE500-EXIT.
067300*    STEP 7 - ROLL UP BY CAMPAIGN, SOURCE, AND MEDIUM/TOPIC.
067400       PERFORM  EE600-COMPUTE-GROUP-SUMMARIES THRU EE600-EXIT.
067500*    STEP 8 - BUILD AND SORT THE ATTRIBUTED TOP-N TABLE.
067600       PERFORM  EE700-BUILD-TOP-TABLE THRU EE700-EXIT.
067700*    STEP 9 - PRINT THE JOIN DIAGNOSTICS FIRST.
067800       PERFORM  FF000-PRINT-JOIN-DIAG THRU FF000-EXIT.
067900*    STEP 10 - PRINT THE THREE GROUP SUMMARIES.
068000       PERFORM  FF100-PRINT-GROUP-SUMMARIES THRU FF100-EXIT.
068100*    STEP 11 - PRINT THE ATTRIBUTED TOP-N TABLE.
068200       PERFORM  FF200-PRINT-TOP-POSTS THRU FF200-EXIT.
068300*    STEP 12 - WRITE THE FOUR EXTRACT FILES.
068400       PERFORM  FF900-WRITE-EXTRACTS THRU FF900-EXIT.
068500*    STEP 13 - CLOSE THE REPORT FILE.
068600       PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT.
068700       DISPLAY  PROG-NAME " ENDED NORMALLY".
068800       GOBACK.
068900*
069000   BB000-READ-PARAMETERS    SECTION.
069100*********************************
069200*    SAME CONTROL RECORD AS CR050/CR060 - SEE WSCRPRM.COB.  THIS
069300*    PROGRAM IS THE ONLY ONE THAT ACTUALLY USES
069400*    CR-PRM-CAMPAIGN-FILE.
069500*    ONLY THE FILE LIST, CAMPAIGN FILE NAME AND MIN-IMPRESSIONS
069600*    FIELDS OF THE CONTROL RECORD ARE USED - THIS RUN HAS NO TOP-N
069700*    PARAMETER, THE TOP-POSTS TABLE IS FIXED AT 5 BY THE SPEC.
069800       OPEN     INPUT CR-PARAM-FILE.
069900*    MISSING OR UNREADABLE PARAMETER FILE IS FATAL, SAME AS THE
070000*    OTHER TWO CONTENT PROGRAMS.
070100       IF       NOT CR-PARAM-STATUS-OK
070200                DISPLAY  CR031 CR-PARAM-STATUS
070300                DISPLAY  SY001
070400                GOBACK.
070500       READ     CR-PARAM-FILE.
070600       CLOSE    CR-PARAM-FILE.
070700       MOVE     CR-PRM-MIN-IMPRESSIONS TO WS-MIN-IMPR.
070800*    ZERO MEANS "NOT SUPPLIED" - DEFAULTS TO 100 IMPRESSIONS.
070900       IF       WS-MIN-IMPR = ZERO
071000                MOVE     100 TO WS-MIN-IMPR.
071100*    ONLY THIS PROGRAM USES THIS FIELD OF THE SHARED PARAMETER
071200*    RECORD - SEE THE BANNER ON BB000 ABOVE.
071300       MOVE     CR-PRM-CAMPAIGN-FILE   TO CR-CAMPAIGN-DSN.
071400   BB000-EXIT.
071500       EXIT.
071600*
071700   BB100-OPEN-REPORT        SECTION.
071800*********************************
071900*    HEADINGS PRINTED ONCE, BEFORE THE CAMPAIGN FILE OR ANY METRIC
072000*    FILE IS OPENED.
072100       OPEN     OUTPUT CR-REPORT-FILE.
072200*    REPORT FILE OPEN FAILURE IS FATAL.
072300       IF       NOT CR-REPORT-STATUS-OK
072400                DISPLAY  CR033 CR-REPORT-STATUS
072500                DISPLAY  SY001
072600                GOBACK.
072700*    ONE PAGE FOR THE WHOLE REPORT.
072800       MOVE     1 TO WS-PAGE-COUNT.
072900       PERFORM  ZZ800-PRINT-HEADINGS THRU ZZ800-PRINT-HEADINGS-EXIT.
073000   BB100-EXIT.
073100       EXIT.
073200*
073300   BB200-READ-METRIC-FILES  SECTION.
073400*********************************
073500*    SAME DYNAMIC-ASSIGN MECHANISM AS CR050/CR060 - SEE
073600*    SELCRMET.COB.
073700*    ONCE PER TABLE ENTRY, 1 THROUGH 5.
073800       PERFORM  BB205-PROCESS-ONE-NAME THRU BB205-EXIT
073900                VARYING WS-FILE-SUB FROM 1 BY 1
074000                UNTIL WS-FILE-SUB > CR-PRM-FILE-COUNT.
074100   BB200-EXIT.
074200       EXIT.
074300*
074400   BB205-PROCESS-ONE-NAME   SECTION.
074500*********************************
074600*    BLANK TABLE ENTRY SKIPPED, NOT AN ERROR - SAME RULE AS THE
074700*    OTHER TWO CONTENT PROGRAMS.
074800*    BLANK TABLE ENTRY IS A GAP, NOT AN ERROR.
074900       IF       CR-PRM-FILE-NAME (WS-FILE-SUB) NOT = SPACES
075000                MOVE     CR-PRM-FILE-NAME (WS-FILE-SUB) TO CR-METRIC-DSN
075100                PERFORM  BB210-READ-ONE-METRIC-FILE THRU BB210-EXIT.
075200   BB205-EXIT.
075300       EXIT.
075400*
075500   BB210-READ-ONE-METRIC-FILE SECTION.
075600************************************
075700*    A DSN THAT WILL NOT OPEN IS LOGGED AND SKIPPED.
075800       OPEN     INPUT CR-METRIC-FILE.
075900*    BAD DSN LOGGED, RUN CONTINUES WITH WHATEVER FILES DID OPEN.
076000       IF       NOT CR-METRIC-STATUS-OK
076100                DISPLAY  CR032 CR-METRIC-DSN " STATUS " CR-METRIC-STATUS
076200                GO TO BB210-EXIT.
076300*    RESET FOR EACH METRIC FILE IN TURN.
076400       MOVE     "N" TO WS-METRIC-EOF.
076500*    UNTIL EVERY OPEN METRIC FILE HAS HIT END OF FILE.
076600       PERFORM  BB215-READ-NEXT THRU BB215-EXIT
076700                UNTIL CR070-METRIC-EOF.
076800       CLOSE    CR-METRIC-FILE.
076900   BB210-EXIT.
077000       EXIT.
077100*
077200   BB215-READ-NEXT          SECTION.
077300*********************************
077400*    ONE METRIC RECORD IN, ONE RECORD THROUGH CC000 EACH TIME
077500*    ROUND.
077600       READ     CR-METRIC-FILE
077700                AT END MOVE "Y" TO WS-METRIC-EOF
077800*    ONE RECORD CLEANED AND FILTERED PER PASS THROUGH THIS LOOP.
077900                NOT AT END PERFORM CC000-CLEAN-RECORD THRU CC000-EXIT
078000       END-READ.
078100   BB215-EXIT.
078200       EXIT.
078300*
078400   CC000-CLEAN-RECORD       SECTION.
078500*********************************
078600*    SAME CLEAN/FILTER RULES AS CR050/CR060'S CC000 - TITLE-CASE
078700*    AND LEFT-JUSTIFY, PARSE THE DATE, APPLY THE DATE/CHANNEL
078800*    FILTERS.  A SURVIVING ROW HERE IS KEYED INTO THE JOIN TABLE
078900*    BELOW BY ITS URL, NOT ROLLED UP DIRECTLY.
079000*    SAME TRIM/TITLE-CASE/DATE-PARSE RULES AS CR050/CR060 - NO DATE
079100*    OR CHANNEL FILTER, EVERY VALID ROW COUNTS TOWARDS THE JOIN.
079200*    WORKING COPIES CLEANED IN PLACE BELOW - THE INPUT RECORD IS
079300*    LEFT UNTOUCHED.
079400       MOVE     MET-TITLE   TO WS-CLEAN-TITLE.
079500       MOVE     MET-URL     TO WS-CLEAN-URL.
079600       MOVE     MET-CHANNEL TO WS-CLEAN-CHANNEL.
079700*    STRIPS LEADING SPACES LEFT OVER FROM A PADDED SOURCE FIELD.
079800       PERFORM  ZZ870-LEFT-JUSTIFY-TITLE THRU ZZ870-TITLE-EXIT.
079900*    A ROW WITH NO USABLE TITLE OR URL CANNOT BE KEYED INTO THE
080000*    JOIN TABLE BELOW.
080100       IF       WS-CLEAN-TITLE = SPACES
080200                GO TO CC000-EXIT.
080300*
080400*    A CORRUPT NUMERIC FIELD IS ZEROED HERE RATHER THAN LEFT TO
080500*    ABEND ON THE FIRST ARITHMETIC STATEMENT DOWNSTREAM.
080600       IF       MET-VIEWS IS NOT NUMERIC
080700                MOVE     ZERO TO WS-CLEAN-VIEWS
080800       ELSE
080900                MOVE     MET-VIEWS TO WS-CLEAN-VIEWS.
081000*    SAME NUMERIC-CHECK RULE AS THE VIEWS FIELD ABOVE.
081100       IF       MET-CLICKS IS NOT NUMERIC
081200                MOVE     ZERO TO WS-CLEAN-CLICKS
081300       ELSE
081400                MOVE     MET-CLICKS TO WS-CLEAN-CLICKS.
081500*    SAME NUMERIC-CHECK RULE AGAIN.
081600       IF       MET-IMPRESSIONS IS NOT NUMERIC
081700                MOVE     ZERO TO WS-CLEAN-IMPR
081800       ELSE
081900                MOVE     MET-IMPRESSIONS TO WS-CLEAN-IMPR.
082000*
082100*    CHANNEL IS TITLE-CASED THE SAME WAY AS THE OTHER TWO CONTENT
082200*    PROGRAMS.
082300       MOVE     WS-CLEAN-CHANNEL TO CR-TCP-WORK-FIELD.
082400*    UPPER-FIRST-LOWER-REST ON EVERY WORD OF THE TITLE.
082500       PERFORM  ZZ850-TITLE-CASE THRU ZZ850-EXIT.
082600       MOVE     CR-TCP-WORK-FIELD TO WS-CLEAN-CHANNEL.
082700*
082800*    PARSED THROUGH THE STANDARD DATE COPYBOOK, SEE ZZ800-PARSE-
082900*    DATE-SECTION BELOW.
083000       MOVE     MET-DATE TO CR-DTP-WORK-FIELD.
083100*    ACCEPTS SEVERAL INCOMING DATE FORMATS, RETURNS ISO
083200*    CCYY-MM-DD.
083300       PERFORM  ZZ800-PARSE-DATE THRU ZZ800-EXIT.
083400*    AN UNPARSEABLE DATE CANNOT BE FILTERED BY START/END DATE -
083500*    THE ROW IS DROPPED.
083600       IF       NOT CR-DTP-DATE-OK
083700                GO TO CC000-EXIT.
083800       MOVE     CR-DTP-ISO TO WS-CLEAN-DATE.
083900*
084000*    DRIVES CR070-NO-ROWS-FOUND UP IN AA000 - SET AS SOON AS ONE
084100*    ROW SURVIVES THE FILTERS.
084200       MOVE     "Y" TO WS-ANY-ROWS-FLAG.
084300       PERFORM  DD010-ADD-TO-JOIN-TABLE THRU DD010-EXIT.
084400   CC000-EXIT.
084500       EXIT.
084600*
084700   DD010-ADD-TO-JOIN-TABLE  SECTION.
084800*********************************
084900*    ONE JOIN-TABLE ENTRY PER DISTINCT URL SEEN ON THE METRIC
085000*    FILES - THE CAMPAIGN MATCH IS ADDED IN AT DD600 BELOW ONCE
085100*    ALL METRIC ROWS HAVE BEEN READ.
085200*    GROUPS BY EXACT URL ONLY - A BLANK URL IS NOT A VALID JOIN KEY
085300*    SO THOSE ROWS ARE COUNTED NOWHERE IN THIS PROGRAM.
085400*    THE JOIN TABLE IS KEYED ON URL ONLY, NOT TITLE - A ROW WITH
085500*    NO URL CAN NEVER MATCH A CAMPAIGN AND IS SKIPPED HERE.
085600       IF       WS-CLEAN-URL = SPACES
085700                GO TO DD010-EXIT.
085800       SET      CR7-JX TO 1.
085900*    LINEAR SEARCH ON THE NORMALIZED URL BUILT BY ZZ610 BELOW.
086000       SEARCH   CR7-JOIN-ENTRY
086100                AT END PERFORM DD030-NEW-JOIN-ENTRY THRU DD030-EXIT
086200                WHEN JN-URL (CR7-JX) = WS-CLEAN-URL
086300                     PERFORM DD040-ADD-TO-JOIN-ENTRY THRU DD040-EXIT.
086400   DD010-EXIT.
086500       EXIT.
086600*
086700   DD030-NEW-JOIN-ENTRY     SECTION.
086800*********************************
086900*    2000-ENTRY CEILING, SAME AS THE POST TABLE CEILING IN THE
087000*    OTHER TWO CONTENT PROGRAMS.
087100*    500-ENTRY CEILING ON THE JOIN TABLE, SAME AS THE POST TABLE
087200*    CEILING IN CR050/CR060.
087300       IF       WS-POST-COUNT >= 500
087400                DISPLAY  CR035 "500"
087500                GO TO DD030-EXIT.
087600       ADD      1 TO WS-POST-COUNT.
087700       SET      CR7-JX TO WS-POST-COUNT.
087800*    FIRST OBSERVATION FOR THIS URL SEEDS A NEW JOIN-TABLE ROW -
087900*    ATTRIBUTION FIELDS BELOW ARE DEFAULTED UNTIL DD600 FILLS THEM
088000*    IN FROM THE CAMPAIGN FILE.
088100       MOVE     WS-CLEAN-URL   TO JN-URL (CR7-JX).
088200       MOVE     WS-CLEAN-TITLE TO JN-TITLE (CR7-JX).
088300       MOVE     ZERO           TO JN-CHANNEL-COUNT (CR7-JX).
088400       MOVE     ZERO           TO JN-VIEWS (CR7-JX).
088500       MOVE     ZERO           TO JN-CLICKS (CR7-JX).
088600       MOVE     ZERO           TO JN-IMPR (CR7-JX).
088700       MOVE     WS-CLEAN-DATE  TO JN-FIRST-DT (CR7-JX).
088800       MOVE     WS-CLEAN-DATE  TO JN-LAST-DT (CR7-JX).
088900*    BLANK UNTIL THE CAMPAIGN JOIN RUNS - JN-MATCHED BELOW TRACKS
089000*    WHETHER IT EVER GETS FILLED IN.
089100       MOVE     SPACES         TO JN-CAMPAIGN (CR7-JX).
089200       MOVE     SPACES         TO JN-SOURCE (CR7-JX).
089300       MOVE     SPACES         TO JN-MEDIUM (CR7-JX).
089400       MOVE     SPACES         TO JN-TOPIC (CR7-JX).
089500       MOVE     SPACES         TO JN-UTM-TERM (CR7-JX).
089600       MOVE     SPACES         TO JN-UTM-CONTENT (CR7-JX).
089700*    FLIPPED TO "Y" BY DD610 IF A CAMPAIGN ROW EVER MATCHES THIS
089800*    URL.
089900       MOVE     "N"            TO JN-MATCHED (CR7-JX).
090000*    SECOND OR LATER OBSERVATION FOR THIS URL, ACCUMULATE INTO
090100*    THE EXISTING ENTRY.
090200       PERFORM  DD040-ADD-TO-JOIN-ENTRY THRU DD040-EXIT.
090300   DD030-EXIT.
090400       EXIT.
090500*
090600   DD040-ADD-TO-JOIN-ENTRY  SECTION.
090700*********************************
090800*    ACCUMULATES VIEWS/CLICKS/IMPRESSIONS INTO THE EXISTING JOIN
090900*    ENTRY FOR THIS URL.
091000       ADD      WS-CLEAN-VIEWS  TO JN-VIEWS (CR7-JX).
091100       ADD      WS-CLEAN-CLICKS TO JN-CLICKS (CR7-JX).
091200       ADD      WS-CLEAN-IMPR   TO JN-IMPR (CR7-JX).
091300*    KEEPS THE EARLIEST DATE SEEN FOR THIS URL, PRINTED ON THE
091400*    TOP-N EXTRACT.
091500       IF       WS-CLEAN-DATE < JN-FIRST-DT (CR7-JX)
091600                MOVE     WS-CLEAN-DATE TO JN-FIRST-DT (CR7-JX).
091700*    KEEPS THE MOST RECENT DATE SEEN, SAME REASON AS ABOVE.
091800       IF       WS-CLEAN-DATE > JN-LAST-DT (CR7-JX)
091900                MOVE     WS-CLEAN-DATE TO JN-LAST-DT (CR7-JX).
092000       PERFORM  DD050-COUNT-DISTINCT-CHANNEL THRU DD050-EXIT.
092100   DD040-EXIT.
092200       EXIT.
092300*
092400   DD050-COUNT-DISTINCT-CHANNEL SECTION.
092500**************************************
092600*    KEPT SO THE JOIN DIAGNOSTICS REPORT CAN SHOW HOW MANY
092700*    CHANNELS FED EACH URL, NOT JUST HOW MANY OBSERVATIONS.
092800*    (URL, CHANNEL) DEDUP - SEE THE TABLE NOTE IN WORKING-STORAGE.
092900       SET      CR7-UCX TO 1.
093000*    DISTINCT-CHANNEL SEARCH WITHIN THE CURRENT URL, FOR THE
093100*    DIAGNOSTIC CHANNEL COUNT ONLY.
093200       SEARCH   CR7-UC-ENTRY
093300                AT END PERFORM DD055-NEW-CHANNEL-PAIR THRU DD055-EXIT
093400                WHEN UC-URL (CR7-UCX) = WS-CLEAN-URL AND
093500                     UC-CHANNEL (CR7-UCX) = WS-CLEAN-CHANNEL
093600                     CONTINUE.
093700   DD050-EXIT.
093800       EXIT.
093900*
094000   DD055-NEW-CHANNEL-PAIR   SECTION.
094100*********************************
094200*    10-CHANNEL CEILING PER URL - A SINGLE POST RUNNING ON MORE
094300*    THAN 10 CHANNELS IS NOT EXPECTED.
094400*    GENEROUS CEILING - A POST WOULD HAVE TO RUN ON 2000 DISTINCT
094500*    CHANNELS TO HIT THIS, WHICH SHOULD NEVER HAPPEN.
094600       IF       WS-UC-COUNT >= 2000
094700                DISPLAY  CR036 "2000"
094800                GO TO DD055-EXIT.
094900       ADD      1 TO WS-UC-COUNT.
095000       SET      CR7-UCX TO WS-UC-COUNT.
095100*    FIRST TIME THIS CHANNEL IS SEEN FOR THIS URL - DIAGNOSTIC
095200*    COUNT ONLY, NOT USED IN ANY TOTAL.
095300       MOVE     WS-CLEAN-URL     TO UC-URL (CR7-UCX).
095400       MOVE     WS-CLEAN-CHANNEL TO UC-CHANNEL (CR7-UCX).
095500       ADD      1 TO JN-CHANNEL-COUNT (CR7-JX).
095600   DD055-EXIT.
095700       EXIT.
095800*
095900   CC500-READ-CAMPAIGN-FILE SECTION.
096000*********************************
096100*    CAMPAIGN EXTRACT IS READ COMPLETELY, IN ITS OWN PASS, AFTER
096200*    THE METRIC FILES HAVE ALL BEEN CONSUMED - THE JOIN AT DD600
096300*    BELOW NEEDS BOTH TABLES FULLY BUILT FIRST.
096400*    MISSING CAMPAIGN FILE ABORTS THE RUN (SEE THE 1997 CHANGE NOTE
096500*    ABOVE) - THE JOIN IS THE WHOLE POINT OF THIS PROGRAM.
096600       OPEN     INPUT CR-CAMPAIGN-FILE.
096700*    UNREADABLE CAMPAIGN FILE IS FATAL, SEE THE BANNER ON CC500
096800*    ABOVE.
096900       IF       NOT CR-CAMPAIGN-STATUS-OK
097000                DISPLAY  CR034 CR-CAMPAIGN-STATUS
097100                DISPLAY  SY001
097200                PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT
097300                GOBACK.
097400*    RESET ONCE, BEFORE THE CAMPAIGN FILE'S SINGLE READ PASS.
097500       MOVE     "N" TO WS-CAMPAIGN-EOF.
097600*    UNTIL THE CAMPAIGN FILE HITS END OF FILE.
097700       PERFORM  CC510-READ-NEXT-CAMPAIGN THRU CC510-EXIT
097800                UNTIL CR070-CAMPAIGN-EOF.
097900       CLOSE    CR-CAMPAIGN-FILE.
098000   CC500-EXIT.
098100       EXIT.
098200*
098300   CC510-READ-NEXT-CAMPAIGN SECTION.
098400*********************************
098500*    ONE CAMPAIGN RECORD IN, ONE RECORD THROUGH CC520 EACH TIME
098600*    ROUND.
098700       READ     CR-CAMPAIGN-FILE
098800                AT END MOVE "Y" TO WS-CAMPAIGN-EOF
098900                NOT AT END PERFORM CC520-CLEAN-CAMPAIGN-RECORD
099000                                THRU CC520-EXIT
099100       END-READ.
099200   CC510-EXIT.
099300       EXIT.
099400*
099500   CC520-CLEAN-CAMPAIGN-RECORD SECTION.
099600*************************************
099700*    CAMPAIGN URL IS NORMALIZED THE SAME WAY AS THE METRIC URL -
099800*    SEE ZZ610 BELOW - SO THE TWO SIDES OF THE JOIN LINE UP EVEN
099900*    WHEN ONE HAS A TRAILING SLASH AND THE OTHER DOES NOT.
100000       ADD      1 TO WS-CAM-ROW-COUNT.
100100*    WORKING COPIES OF THE CAMPAIGN ROW, CLEANED IN PLACE THE SAME
100200*    WAY AS THE METRIC ROW ABOVE.
100300       MOVE     CAM-URL      TO WS-CAM-URL.
100400       MOVE     CAM-CAMPAIGN TO WS-CAM-CAMPAIGN.
100500       MOVE     CAM-SOURCE   TO WS-CAM-SOURCE.
100600       MOVE     CAM-MEDIUM   TO WS-CAM-MEDIUM.
100700       MOVE     CAM-TOPIC    TO WS-CAM-TOPIC.
100800*    SAME LEFT-JUSTIFY IDEA AS THE CONTENT TITLE, CAMPAIGN URL
100900*    FIELD.
101000       PERFORM  ZZ870-LEFT-JUSTIFY-CAMURL  THRU ZZ870-CAMURL-EXIT.
101100       PERFORM  ZZ870-LEFT-JUSTIFY-CAMNAME THRU ZZ870-CAMNAME-EXIT.
101200       PERFORM  ZZ870-LEFT-JUSTIFY-CAMSRC  THRU ZZ870-CAMSRC-EXIT.
101300       PERFORM  ZZ870-LEFT-JUSTIFY-CAMMED  THRU ZZ870-CAMMED-EXIT.
101400       PERFORM  ZZ870-LEFT-JUSTIFY-CAMTPC  THRU ZZ870-CAMTPC-EXIT.
101500*    A CAMPAIGN ROW WITH NO LANDING URL CANNOT BE JOINED AND IS
101600*    SKIPPED.
101700*    A BLANK CAMPAIGN URL CANNOT BE JOINED - SKIP THE ROW RATHER
101800*    THAN LET IT MATCH EVERY BLANK JOIN KEY.
101900       IF       WS-CAM-URL = SPACES
102000                GO TO CC520-EXIT.
102100*    NORMALIZED BELOW BY ZZ610 SO THE CAMPAIGN SIDE OF THE JOIN
102200*    KEYS THE SAME WAY THE JOIN TABLE DOES.
102300       MOVE     WS-CAM-URL TO WS-URLKEY-WORK.
102400       PERFORM  ZZ610-NORMALIZE-URL-KEY THRU ZZ610-EXIT.
102500       SET      CR7-CMX TO 1.
102600*    LINEAR SEARCH ON THE NORMALIZED CAMPAIGN URL - MULTIPLE
102700*    CAMPAIGN ROWS FOR THE SAME URL ARE COLLAPSED INTO ONE ENTRY.
102800       SEARCH   CR7-CAM-ENTRY
102900                AT END PERFORM CC530-NEW-CAMPAIGN-ENTRY THRU CC530-EXIT
103000                WHEN CT-URL-KEY (CR7-CMX) = WS-URLKEY-WORK
103100*                   DUPLICATE KEY - FIRST ROW ALREADY HELD, IGNORE.
103200                     CONTINUE.
103300   CC520-EXIT.
103400       EXIT.
103500*
103600   CC530-NEW-CAMPAIGN-ENTRY SECTION.
103700*********************************
103800*    500-ENTRY CEILING ON THE CAMPAIGN TABLE.
103900*    500-ENTRY CEILING ON THE CAMPAIGN TABLE, MATCHES CC530'S
104000*    BANNER ABOVE.
104100*    SAME TABLE-FULL GUARD AS THE JOIN TABLE, CAMPAIGN TABLE SIDE.
104200       IF       WS-CAM-KEY-COUNT >= 500
104300                DISPLAY  CR036 "500"
104400                GO TO CC530-EXIT.
104500       ADD      1 TO WS-CAM-KEY-COUNT.
104600       SET      CR7-CMX TO WS-CAM-KEY-COUNT.
104700*    NEW CAMPAIGN-TABLE ENTRY, KEYED ON THE NORMALIZED URL.
104800       MOVE     WS-URLKEY-WORK TO CT-URL-KEY (CR7-CMX).
104900       MOVE     WS-CAM-CAMPAIGN TO CT-CAMPAIGN (CR7-CMX).
105000       MOVE     WS-CAM-SOURCE   TO CT-SOURCE (CR7-CMX).
105100       MOVE     WS-CAM-MEDIUM   TO CT-MEDIUM (CR7-CMX).
105200       MOVE     WS-CAM-TOPIC    TO CT-TOPIC (CR7-CMX).
105300*    FLIPPED TO "Y" BY DD610 IF THIS CAMPAIGN EVER MATCHES A JOIN
105400*    ENTRY - DRIVES THE UNMATCHED-CAMPAIGN LIST IN FF011.
105500       MOVE     "N"             TO CT-MATCHED (CR7-CMX).
105600   CC530-EXIT.
105700       EXIT.
105800*
105900   DD600-JOIN-CAMPAIGN      SECTION.
106000*********************************
106100*    OUTER LOOP OVER THE CAMPAIGN TABLE - DD610 BELOW DOES THE
106200*    ACTUAL MATCH AGAINST THE JOIN TABLE ON NORMALIZED URL.
106300*    ONE JOIN ATTEMPT PER CAMPAIGN-TABLE ENTRY, AGAINST THE JOIN
106400*    TABLE BUILT WHILE THE METRIC FILES WERE READ.
106500*    ONCE PER CAMPAIGN-TABLE ENTRY.
106600       PERFORM  DD610-JOIN-ONE THRU DD610-EXIT
106700                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
106800   DD600-EXIT.
106900       EXIT.
107000*
107100   DD610-JOIN-ONE           SECTION.
107200*********************************
107300*    LINEAR SEARCH OF THE JOIN TABLE BY NORMALIZED URL - A MISS IS
107400*    NOT AN ERROR, IT MEANS THE CAMPAIGN RAN BUT THE CONTENT SIDE
107500*    NEVER RECORDED ANY VIEWS FOR IT.
107600*    RE-NORMALIZES THE JOIN ENTRY'S OWN URL SO IT CAN BE COMPARED
107700*    AGAINST THE CAMPAIGN TABLE'S KEY.
107800       MOVE     JN-URL (CR7-JX) TO WS-URLKEY-WORK.
107900       PERFORM  ZZ610-NORMALIZE-URL-KEY THRU ZZ610-EXIT.
108000       MOVE     WS-URLKEY-WORK TO JN-URL-KEY (CR7-JX).
108100       SET      CR7-CMX TO 1.
108200*    LINEAR SEARCH ON THE NORMALIZED CAMPAIGN URL - MULTIPLE
108300*    CAMPAIGN ROWS FOR THE SAME URL ARE COLLAPSED INTO ONE ENTRY.
108400       SEARCH   CR7-CAM-ENTRY
108500                AT END CONTINUE
108600                WHEN CT-URL-KEY (CR7-CMX) = JN-URL-KEY (CR7-JX)
108700*    A REAL CAMPAIGN-EXTRACT MATCH COPIES STRAIGHT ACROSS - DD650
108800*    BELOW ONLY RUNS WHEN THIS SEARCH MISSES.
108900                     MOVE CT-CAMPAIGN (CR7-CMX) TO JN-CAMPAIGN (CR7-JX)
109000                     MOVE CT-SOURCE (CR7-CMX)   TO JN-SOURCE (CR7-JX)
109100                     MOVE CT-MEDIUM (CR7-CMX)   TO JN-MEDIUM (CR7-JX)
109200                     MOVE CT-TOPIC (CR7-CMX)    TO JN-TOPIC (CR7-JX)
109300*    FLAGS THE CAMPAIGN AS MATCHED - EE520 COUNTS THIS FLAG, NOT
109400*    THE NUMBER OF JOIN ENTRIES IT MATCHED.
109500                     MOVE "Y" TO CT-MATCHED (CR7-CMX).
109600*    RUNS WHETHER OR NOT THE SEARCH ABOVE FOUND A CAMPAIGN MATCH -
109700*    DD650 BELOW DECIDES WHETHER TO ACTUALLY USE THE PARSED
109800*    VALUES.
109900*    PARSES THE JOIN ENTRY'S OWN URL FOR UTM TAGS.
110000       PERFORM  ZZ600-PARSE-UTM-QUERY THRU ZZ600-EXIT.
110100*    ONLY FILLS IN FIELDS THE CAMPAIGN SEARCH LEFT BLANK.
110200       PERFORM  DD650-APPLY-UTM-FALLBACK THRU DD650-EXIT.
110300*    JOIN-ENTRY CTR% FROM ITS FINAL TOTALS, SAME PATTERN AS EVERY
110400*    OTHER CTR COMPUTE IN THIS PROGRAM.
110500       MOVE     JN-CLICKS (CR7-JX) TO CR-CTR-CLICKS-FIELD.
110600       MOVE     JN-IMPR (CR7-JX)   TO CR-CTR-IMPR-FIELD.
110700       PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
110800       MOVE     CR-CTR-RESULT-FIELD TO JN-CTR-PCT (CR7-JX).
110900   DD610-EXIT.
111000       EXIT.
111100*
111200   DD650-APPLY-UTM-FALLBACK SECTION.
111300*********************************
111400*    WHEN THE CAMPAIGN FILE HAS NO ROW FOR A URL, THE UTM
111500*    PARAMETERS PARSED STRAIGHT OFF THAT URL BY ZZ600 BELOW ARE
111600*    USED IN PLACE OF THE CAMPAIGN TABLE'S NAME/SOURCE/MEDIUM -
111700*    OTHERWISE A POST WITH A UTM-TAGGED LINK BUT NO CAMPAIGN
111800*    EXTRACT ROW WOULD REPORT AS COMPLETELY UNATTRIBUTED.
111900*    PRECEDENCE IS CAMPAIGN-FILE VALUE, THEN UTM VALUE, THEN THE
112000*    LITERAL "UNKNOWN" - TOPIC HAS NO UTM EQUIVALENT SO IT GOES
112100*    STRAIGHT FROM THE CAMPAIGN FILE TO "UNKNOWN".
112200*    ONLY FILLS IN FROM THE UTM QUERY STRING WHEN THE CAMPAIGN
112300*    TABLE LEFT THE FIELD BLANK - A REAL CAMPAIGN-EXTRACT MATCH IS
112400*    ALWAYS PREFERRED OVER THE URL'S OWN UTM TAGS.
112500*    CAMPAIGN TABLE LEFT THE FIELD BLANK - TRY THE URL'S OWN UTM
112600*    TAGS BEFORE GIVING UP AND LABELING IT UNKNOWN.
112700       IF       JN-CAMPAIGN (CR7-JX) = SPACES
112800*    UTM_CAMPAIGN WAS PRESENT ON THE QUERY STRING.
112900                IF       WS-UTM-FOUND-TAB (1) = "Y"
113000*    UTM_CAMPAIGN WAS FOUND ON THE QUERY STRING - USED SINCE THE
113100*    CAMPAIGN TABLE LEFT THIS FIELD BLANK.
113200                         MOVE WS-UTM-VALUE-TAB (1) TO JN-CAMPAIGN (CR7-JX)
113300                ELSE
113400*    NEITHER THE CAMPAIGN TABLE NOR THE URL'S OWN QUERY STRING
113500*    NAMED A CAMPAIGN - LABELED "UNKNOWN" RATHER THAN LEFT BLANK
113600*    SO THE GROUP-SUMMARY TABLES HAVE SOMETHING TO KEY ON.
113700                         MOVE "UNKNOWN" TO JN-CAMPAIGN (CR7-JX).
113900*    SAME FALLBACK RULE, SOURCE FIELD.
114000       IF       JN-SOURCE (CR7-JX) = SPACES
114100*    UTM_SOURCE WAS PRESENT.
114200                IF       WS-UTM-FOUND-TAB (2) = "Y"
114300*    UTM_SOURCE FOUND ON THE QUERY STRING.
114400                         MOVE WS-UTM-VALUE-TAB (2) TO JN-SOURCE (CR7-JX)
114500                ELSE
114600*    SAME "UNKNOWN" LABELING RULE AS THE CAMPAIGN FIELD ABOVE.
114700                         MOVE "UNKNOWN" TO JN-SOURCE (CR7-JX).
114900*    SAME FALLBACK RULE, MEDIUM FIELD.
115000       IF       JN-MEDIUM (CR7-JX) = SPACES
115100*    UTM_MEDIUM WAS PRESENT.
115200                IF       WS-UTM-FOUND-TAB (3) = "Y"
115300*    UTM_MEDIUM FOUND ON THE QUERY STRING.
115400                         MOVE WS-UTM-VALUE-TAB (3) TO JN-MEDIUM (CR7-JX)
115500                ELSE
115600*    SAME "UNKNOWN" LABELING RULE AGAIN.
115700                         MOVE "UNKNOWN" TO JN-MEDIUM (CR7-JX).
115800*    TOPIC HAS NO UTM EQUIVALENT - IF THE CAMPAIGN TABLE DID NOT
115900*    SUPPLY IT, IT STAYS BLANK.
116000*    TOPIC HAS NO UTM FALLBACK OF ITS OWN - DROPS STRAIGHT TO
116100*    UNKNOWN BELOW.
116200       IF       JN-TOPIC (CR7-JX) = SPACES
116300*    TOPIC HAS NO UTM FALLBACK - DEFAULTS STRAIGHT TO "UNKNOWN"
116400*    WHEN THE CAMPAIGN TABLE DID NOT SUPPLY IT.
116500                MOVE     "UNKNOWN" TO JN-TOPIC (CR7-JX).
116600       IF       WS-UTM-FOUND-TAB (4) = "Y"
116700                MOVE     WS-UTM-VALUE-TAB (4) TO JN-UTM-TERM (CR7-JX).
116800       IF       WS-UTM-FOUND-TAB (5) = "Y"
116900                MOVE     WS-UTM-VALUE-TAB (5) TO JN-UTM-CONTENT (CR7-JX).
117000*    "UNKNOWN" IS THE DEFAULT LOADED WHEN A JOIN ENTRY IS FIRST
117100*    CREATED - ONLY A REAL CAMPAIGN NAME (FROM EITHER SOURCE) FLIPS
117200*    THIS AWAY FROM SPACES SO EE500 CAN COUNT IT AS MATCHED.
117300*    COUNTS AS ATTRIBUTED FOR THE DIAGNOSTIC SECTION AS LONG AS
117400*    SOME CAMPAIGN NAME WAS FOUND, EVEN VIA THE UTM FALLBACK.
117500       IF       JN-CAMPAIGN (CR7-JX) NOT = "UNKNOWN"
117600*    SET EVEN ON A FALLBACK MATCH - "MATCHED" HERE MEANS
117700*    ATTRIBUTION DATA EXISTS, NOT THAT THE CAMPAIGN EXTRACT
117800*    SPECIFICALLY HAD A ROW FOR IT.
117900                MOVE     "Y" TO JN-MATCHED (CR7-JX)
118000       ELSE
118100*    NEITHER THE CAMPAIGN TABLE NOR THE URL'S QUERY STRING
118200*    SUPPLIED ANY ATTRIBUTION AT ALL.
118300                MOVE     "N" TO JN-MATCHED (CR7-JX).
118400   DD650-EXIT.
118500       EXIT.
118600*
118700   EE500-JOIN-DIAGNOSTICS   SECTION.
118800*********************************
118900*    COUNTS HOW MANY JOIN-TABLE ROWS MATCHED A CAMPAIGN AND HOW
119000*    MANY CAMPAIGN ROWS MATCHED A JOIN ENTRY - PRINTED SO AN
119100*    OPERATOR CAN SEE A BAD EXTRACT BEFORE TRUSTING THE ATTRIBUTED
119200*    TOTALS BELOW IT.
119300*    THREE DIAGNOSTIC COUNTERS RESET BEFORE EE500 TALLIES THEM.
119400       MOVE     ZERO TO WS-MATCH-COUNT.
119500       MOVE     ZERO TO WS-UNMATCHED-CONTENT-COUNT.
119600       MOVE     ZERO TO WS-UNMATCHED-CAMPAIGN-COUNT.
119700       PERFORM  EE510-COUNT-CONTENT-MATCH THRU EE510-EXIT
119800                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
119900       PERFORM  EE520-COUNT-CAMPAIGN-MATCH THRU EE520-EXIT
120000                VARYING CR7-CMX FROM 1 BY 1
120100                UNTIL CR7-CMX > WS-CAM-KEY-COUNT.
120200   EE500-EXIT.
120300       EXIT.
120400*
120500   EE510-COUNT-CONTENT-MATCH SECTION.
120600***********************************
120700*    ONE INCREMENT PER JOIN-TABLE ENTRY THAT FOUND A CAMPAIGN
120800*    MATCH (INCLUDING VIA THE UTM FALLBACK).
120900       IF       JN-HAS-CONTENT-ROW (CR7-JX)
121000                ADD      1 TO WS-MATCH-COUNT
121100       ELSE
121200                ADD      1 TO WS-UNMATCHED-CONTENT-COUNT.
121300   EE510-EXIT.
121400       EXIT.
121500*
121600   EE520-COUNT-CAMPAIGN-MATCH SECTION.
121700************************************
121800*    ONE INCREMENT PER CAMPAIGN-TABLE ENTRY THAT MATCHED AT LEAST
121900*    ONE JOIN ENTRY - A CAMPAIGN WITH ZERO MATCHES RAN BUT NEVER
122000*    DROVE ANY MEASURED CONTENT VIEWS.
122100*    SAME 88-LEVEL IDEA ON THE CAMPAIGN SIDE - A CAMPAIGN THAT
122200*    NEVER MATCHED ANY CONTENT IS LISTED HERE.
122300       IF       NOT CT-HAS-CONTENT-ROW (CR7-CMX)
122400                ADD      1 TO WS-UNMATCHED-CAMPAIGN-COUNT.
122500   EE520-EXIT.
122600       EXIT.
122700*
122800   EE600-COMPUTE-GROUP-SUMMARIES SECTION.
122900***************************************
123000*    THREE ROLLUPS OFF THE SAME JOINED TABLE - BY CAMPAIGN, BY
123100*    SOURCE, BY MEDIUM ("TOPIC" IN THIS SHOP'S NAMING) - EACH
123200*    BUILT IN ITS OWN PASS BELOW.
123300       PERFORM  EE610-ADD-TO-GROUPS THRU EE610-EXIT
123400                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
123500       PERFORM  EE640-CAM-CTR THRU EE640-EXIT
123600                VARYING CR7-CGX FROM 1 BY 1
123700                UNTIL CR7-CGX > WS-CAM-SUM-COUNT.
123800       PERFORM  EE641-SRC-CTR THRU EE641-EXIT
123900                VARYING CR7-SGX FROM 1 BY 1
124000                UNTIL CR7-SGX > WS-SRC-SUM-COUNT.
124100       PERFORM  EE642-TPC-CTR THRU EE642-EXIT
124200                VARYING CR7-TGX FROM 1 BY 1
124300                UNTIL CR7-TGX > WS-TPC-SUM-COUNT.
124400       PERFORM  EE620-SORT-CAMPAIGN THRU EE620-EXIT.
124500       PERFORM  EE621-SORT-SOURCE THRU EE621-EXIT.
124600       PERFORM  EE622-SORT-TOPIC THRU EE622-EXIT.
124700   EE600-EXIT.
124800       EXIT.
124900*
125000   EE610-ADD-TO-GROUPS      SECTION.
125100*********************************
125200*    ONE JOIN ENTRY FEEDS ALL THREE GROUP TABLES IN THE SAME PASS.
125300*    RESET BEFORE THE CAMPAIGN-GROUP SEARCH - SEARCH LEAVES THE
125400*    INDEX ON WHATEVER ENTRY IT LAST MATCHED.
125500       SET      CR7-CGX TO 1.
125600       SEARCH   CR7-CAM-SUM-ENTRY
125700                AT END PERFORM EE611-NEW-CAM-GROUP THRU EE611-EXIT
125800                WHEN CG-KEY (CR7-CGX) = JN-CAMPAIGN (CR7-JX)
125900                     PERFORM EE614-ADD-CAM-GROUP THRU EE614-EXIT.
126000*    RESET BEFORE THE SOURCE-GROUP SEARCH, SAME REASON.
126100       SET      CR7-SGX TO 1.
126200       SEARCH   CR7-SRC-SUM-ENTRY
126300                AT END PERFORM EE612-NEW-SRC-GROUP THRU EE612-EXIT
126400                WHEN SG-KEY (CR7-SGX) = JN-SOURCE (CR7-JX)
126500                     PERFORM EE615-ADD-SRC-GROUP THRU EE615-EXIT.
126600*    RESET BEFORE THE MEDIUM/TOPIC-GROUP SEARCH, SAME REASON.
126700       SET      CR7-TGX TO 1.
126800       SEARCH   CR7-TPC-SUM-ENTRY
126900                AT END PERFORM EE613-NEW-TPC-GROUP THRU EE613-EXIT
127000                WHEN TG-KEY (CR7-TGX) = JN-TOPIC (CR7-JX)
127100                     PERFORM EE616-ADD-TPC-GROUP THRU EE616-EXIT.
127200   EE610-EXIT.
127300       EXIT.
127400*
127500   EE611-NEW-CAM-GROUP      SECTION.
127600*********************************
127700*    100-ENTRY CEILING ON THE CAMPAIGN GROUP TABLE.
127800*    100-ENTRY CEILING ALLOWS ROOM FOR MULTIPLE CAMPAIGNS PER
127900*    MONTH - SEE THE BANNER ON EE611 ABOVE.
128000*    GROUP TABLES ARE CAPPED FAR BELOW THE JOIN/CAMPAIGN TABLES -
128100*    DISTINCT CAMPAIGN NAMES ARE FEW COMPARED TO DISTINCT URLS.
128200       IF       WS-CAM-SUM-COUNT >= 50
128300                DISPLAY  CR036 "50"
128400                GO TO EE611-EXIT.
128500       ADD      1 TO WS-CAM-SUM-COUNT.
128600*    POSITIONS THE NEW ENTRY JUST ADDED BY EE611 FOR EE614'S
128700*    ACCUMULATE BELOW.
128800       SET      CR7-CGX TO WS-CAM-SUM-COUNT.
128900*    FIRST JOIN ENTRY SEEN FOR THIS CAMPAIGN NAME STARTS ITS GROUP
129000*    ROW.
129100       MOVE     JN-CAMPAIGN (CR7-JX) TO CG-KEY (CR7-CGX).
129200       MOVE     ZERO TO CG-URLS (CR7-CGX).
129300       MOVE     ZERO TO CG-VIEWS (CR7-CGX).
129400       MOVE     ZERO TO CG-CLICKS (CR7-CGX).
129500       MOVE     ZERO TO CG-IMPR (CR7-CGX).
129600       PERFORM  EE614-ADD-CAM-GROUP THRU EE614-EXIT.
129700   EE611-EXIT.
129800       EXIT.
129900*
130000   EE612-NEW-SRC-GROUP      SECTION.
130100*********************************
130300*    50-ENTRY CEILING ON THE SOURCE GROUP TABLE.
130400*    SAME CAP, SOURCE-GROUP TABLE.
130500       IF       WS-SRC-SUM-COUNT >= 50
130600                DISPLAY  CR036 "50"
130700                GO TO EE612-EXIT.
130800       ADD      1 TO WS-SRC-SUM-COUNT.
130900*    SAME POSITIONING RULE AS THE CAMPAIGN INDEX ABOVE.
131000       SET      CR7-SGX TO WS-SRC-SUM-COUNT.
131100*    SAME IDEA, KEYED ON SOURCE INSTEAD OF CAMPAIGN NAME.
131200       MOVE     JN-SOURCE (CR7-JX) TO SG-KEY (CR7-SGX).
131300       MOVE     ZERO TO SG-URLS (CR7-SGX).
131400       MOVE     ZERO TO SG-VIEWS (CR7-SGX).
131500       MOVE     ZERO TO SG-CLICKS (CR7-SGX).
131600       MOVE     ZERO TO SG-IMPR (CR7-SGX).
131700       PERFORM  EE615-ADD-SRC-GROUP THRU EE615-EXIT.
131800   EE612-EXIT.
131900       EXIT.
132000*
132100   EE613-NEW-TPC-GROUP      SECTION.
132200*********************************
132400*    50-ENTRY CEILING ON THE MEDIUM/TOPIC GROUP TABLE.
132500*    SAME CAP, MEDIUM/TOPIC-GROUP TABLE.
132600       IF       WS-TPC-SUM-COUNT >= 50
132700                DISPLAY  CR036 "50"
132800                GO TO EE613-EXIT.
132900       ADD      1 TO WS-TPC-SUM-COUNT.
133000*    SAME POSITIONING RULE AGAIN.
133100       SET      CR7-TGX TO WS-TPC-SUM-COUNT.
133200*    SAME IDEA AGAIN, KEYED ON MEDIUM/TOPIC.
133300       MOVE     JN-TOPIC (CR7-JX) TO TG-KEY (CR7-TGX).
133400       MOVE     ZERO TO TG-URLS (CR7-TGX).
133500       MOVE     ZERO TO TG-VIEWS (CR7-TGX).
133600       MOVE     ZERO TO TG-CLICKS (CR7-TGX).
133700       MOVE     ZERO TO TG-IMPR (CR7-TGX).
133800       PERFORM  EE616-ADD-TPC-GROUP THRU EE616-EXIT.
133900   EE613-EXIT.
134000       EXIT.
134100*
134200   EE614-ADD-CAM-GROUP      SECTION.
134300*********************************
134400*    ACCUMULATES INTO THE MATCHING CAMPAIGN GROUP ENTRY.
134500       ADD      1 TO CG-URLS (CR7-CGX).
134600       ADD      JN-VIEWS (CR7-JX)  TO CG-VIEWS (CR7-CGX).
134700       ADD      JN-CLICKS (CR7-JX) TO CG-CLICKS (CR7-CGX).
134800       ADD      JN-IMPR (CR7-JX)   TO CG-IMPR (CR7-CGX).
134900   EE614-EXIT.
135000       EXIT.
135100*
135200   EE615-ADD-SRC-GROUP      SECTION.
135300*********************************
135400*    ACCUMULATES INTO THE MATCHING SOURCE GROUP ENTRY.
135500       ADD      1 TO SG-URLS (CR7-SGX).
135600       ADD      JN-VIEWS (CR7-JX)  TO SG-VIEWS (CR7-SGX).
135700       ADD      JN-CLICKS (CR7-JX) TO SG-CLICKS (CR7-SGX).
135800       ADD      JN-IMPR (CR7-JX)   TO SG-IMPR (CR7-SGX).
135900   EE615-EXIT.
136000       EXIT.
136100*
136200   EE616-ADD-TPC-GROUP      SECTION.
136300*********************************
136400*    ACCUMULATES INTO THE MATCHING MEDIUM/TOPIC GROUP ENTRY.
136500       ADD      1 TO TG-URLS (CR7-TGX).
136600       ADD      JN-VIEWS (CR7-JX)  TO TG-VIEWS (CR7-TGX).
136700       ADD      JN-CLICKS (CR7-JX) TO TG-CLICKS (CR7-TGX).
136800       ADD      JN-IMPR (CR7-JX)   TO TG-IMPR (CR7-TGX).
136900   EE616-EXIT.
137000       EXIT.
137100*
137200   EE640-CAM-CTR             SECTION.
137300***********************************
137400*    COMPUTED FROM THE CAMPAIGN GROUP'S FINAL TOTALS.
137500*    CAMPAIGN-GROUP CTR% FROM ITS FINAL TOTALS.
137600       MOVE     CG-CLICKS (CR7-CGX) TO CR-CTR-CLICKS-FIELD.
137700       MOVE     CG-IMPR (CR7-CGX)   TO CR-CTR-IMPR-FIELD.
137800       PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
137900       MOVE     CR-CTR-RESULT-FIELD TO CG-CTR-PCT (CR7-CGX).
138000   EE640-EXIT.
138100       EXIT.
138200*
138300   EE641-SRC-CTR             SECTION.
138400***********************************
138500*    COMPUTED FROM THE SOURCE GROUP'S FINAL TOTALS.
138600*    SOURCE-GROUP CTR% FROM ITS FINAL TOTALS.
138700       MOVE     SG-CLICKS (CR7-SGX) TO CR-CTR-CLICKS-FIELD.
138800       MOVE     SG-IMPR (CR7-SGX)   TO CR-CTR-IMPR-FIELD.
138900       PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
139000       MOVE     CR-CTR-RESULT-FIELD TO SG-CTR-PCT (CR7-SGX).
139100   EE641-EXIT.
139200       EXIT.
139300*
139400   EE642-TPC-CTR             SECTION.
139500***********************************
139600*    COMPUTED FROM THE MEDIUM/TOPIC GROUP'S FINAL TOTALS.
139700*    MEDIUM/TOPIC-GROUP CTR% FROM ITS FINAL TOTALS.
139800       MOVE     TG-CLICKS (CR7-TGX) TO CR-CTR-CLICKS-FIELD.
139900       MOVE     TG-IMPR (CR7-TGX)   TO CR-CTR-IMPR-FIELD.
140000       PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
140100       MOVE     CR-CTR-RESULT-FIELD TO TG-CTR-PCT (CR7-TGX).
140200   EE642-EXIT.
140300       EXIT.
140400*
140500   EE620-SORT-CAMPAIGN       SECTION.
140600***********************************
140700*    VIEWS DESCENDING, CAMPAIGN NAME ASCENDING ON A TIE - SAME
140800*    EXCHANGE-SORT SHAPE USED THROUGHOUT THIS PROGRAM, NO SORT
140900*    VERB.
141000*    VIEWS DESCENDING, GROUP KEY ASCENDING ON A TIE.
141100*    NOTHING TO SORT WITH ONE OR ZERO CAMPAIGNS.
141200*    NOTHING TO SORT WITH ZERO OR ONE ENTRY - SKIP THE BUBBLE SORT
141300*    ENTIRELY.
141400       IF       WS-CAM-SUM-COUNT < 2
141500                GO TO EE620-EXIT.
141600*    WS-SORT-LAST/I/J ARE SHARED SCRATCH FIELDS REUSED BY EVERY
141700*    SORT IN THIS PROGRAM.
141800       MOVE     WS-CAM-SUM-COUNT TO WS-SORT-LAST.
141900       PERFORM  EE620A-SORT-PASS THRU EE620A-EXIT
142000                VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
142100                        WS-SORT-LAST.
142200   EE620-EXIT.
142300       EXIT.
142400*
142500   EE620A-SORT-PASS          SECTION.
142600***********************************
142700*    ONE BUBBLE PASS OVER THE CAMPAIGN GROUP TABLE.
142800       PERFORM  EE620B-SORT-COMPARE THRU EE620B-EXIT
142900                VARYING WS-SORT-J FROM 1 BY 1
143000                UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
143100   EE620A-EXIT.
143200       EXIT.
143300*
143400   EE620B-SORT-COMPARE       SECTION.
143500***********************************
143600*    SWAPS THE WHOLE GROUP ENTRY THROUGH THE SWAP RECORD.
143700*    VIEWS DESCENDING, CAMPAIGN NAME ASCENDING ON A TIE.
143800       IF       CG-VIEWS (WS-SORT-J) < CG-VIEWS (WS-SORT-J + 1) OR
143900                (CG-VIEWS (WS-SORT-J) = CG-VIEWS (WS-SORT-J + 1) AND
144000                 CG-KEY (WS-SORT-J) > CG-KEY (WS-SORT-J + 1))
144100*    WHOLE-ENTRY SWAP THROUGH CR7-CAM-SWAP, NOT FIELD BY FIELD.
144200                MOVE     CR7-CAM-SUM-ENTRY (WS-SORT-J)   TO CR7-CAM-SWAP
144300                MOVE     CR7-CAM-SUM-ENTRY (WS-SORT-J + 1)
144400                                        TO CR7-CAM-SUM-ENTRY (WS-SORT-J)
144500                MOVE     CR7-CAM-SWAP TO CR7-CAM-SUM-ENTRY (WS-SORT-J + 1).
144600   EE620B-EXIT.
144700       EXIT.
144800*
144900   EE621-SORT-SOURCE         SECTION.
145000***********************************
145100*    SAME SORT SHAPE, SOURCE GROUP TABLE.
145200*    NOTHING TO SORT WITH ONE OR ZERO SOURCES.
145300*    SAME SHORT-CIRCUIT, SOURCE-GROUP SORT.
145400       IF       WS-SRC-SUM-COUNT < 2
145500                GO TO EE621-EXIT.
145600*    SAME SHARED SCRATCH FIELDS, SOURCE-GROUP SORT.
145700       MOVE     WS-SRC-SUM-COUNT TO WS-SORT-LAST.
145800       PERFORM  EE621A-SORT-PASS THRU EE621A-EXIT
145900                VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
146000                        WS-SORT-LAST.
146100   EE621-EXIT.
146200       EXIT.
146300*
146400   EE621A-SORT-PASS          SECTION.
146500***********************************
146600*    ONE BUBBLE PASS OVER THE SOURCE GROUP TABLE.
146700       PERFORM  EE621B-SORT-COMPARE THRU EE621B-EXIT
146800                VARYING WS-SORT-J FROM 1 BY 1
146900                UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
147000   EE621A-EXIT.
147100       EXIT.
147200*
147300   EE621B-SORT-COMPARE       SECTION.
147400***********************************
147500*    SAME COMPARE LOGIC AS EE620B, SOURCE TABLE.
147600*    VIEWS DESCENDING, SOURCE NAME ASCENDING ON A TIE.
147700       IF       SG-VIEWS (WS-SORT-J) < SG-VIEWS (WS-SORT-J + 1) OR
147800                (SG-VIEWS (WS-SORT-J) = SG-VIEWS (WS-SORT-J + 1) AND
147900                 SG-KEY (WS-SORT-J) > SG-KEY (WS-SORT-J + 1))
148000*    WHOLE-ENTRY SWAP, SOURCE-GROUP TABLE.
148100                MOVE     CR7-SRC-SUM-ENTRY (WS-SORT-J)   TO CR7-SRC-SWAP
148200                MOVE     CR7-SRC-SUM-ENTRY (WS-SORT-J + 1)
148300                                        TO CR7-SRC-SUM-ENTRY (WS-SORT-J)
148400                MOVE     CR7-SRC-SWAP TO CR7-SRC-SUM-ENTRY (WS-SORT-J + 1).
148500   EE621B-EXIT.
148600       EXIT.
148700*
148800   EE622-SORT-TOPIC          SECTION.
148900***********************************
149000*    SAME SORT SHAPE, MEDIUM/TOPIC GROUP TABLE.
149100*    NOTHING TO SORT WITH ONE OR ZERO MEDIUM/TOPIC VALUES.
149200*    SAME SHORT-CIRCUIT, MEDIUM/TOPIC-GROUP SORT.
149300       IF       WS-TPC-SUM-COUNT < 2
149400                GO TO EE622-EXIT.
149500*    SAME SHARED SCRATCH FIELDS, MEDIUM/TOPIC-GROUP SORT.
149600       MOVE     WS-TPC-SUM-COUNT TO WS-SORT-LAST.
149700       PERFORM  EE622A-SORT-PASS THRU EE622A-EXIT
149800                VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
149900                        WS-SORT-LAST.
150000   EE622-EXIT.
150100       EXIT.
150200*
150300   EE622A-SORT-PASS          SECTION.
150400***********************************
150500*    ONE BUBBLE PASS OVER THE MEDIUM/TOPIC GROUP TABLE.
150600       PERFORM  EE622B-SORT-COMPARE THRU EE622B-EXIT
150700                VARYING WS-SORT-J FROM 1 BY 1
150800                UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
150900   EE622A-EXIT.
151000       EXIT.
151100*
151200   EE622B-SORT-COMPARE       SECTION.
151300***********************************
151400*    SAME COMPARE LOGIC AGAIN, MEDIUM/TOPIC TABLE.
151500*    VIEWS DESCENDING, TOPIC NAME ASCENDING ON A TIE.
151600       IF       TG-VIEWS (WS-SORT-J) < TG-VIEWS (WS-SORT-J + 1) OR
151700                (TG-VIEWS (WS-SORT-J) = TG-VIEWS (WS-SORT-J + 1) AND
151800                 TG-KEY (WS-SORT-J) > TG-KEY (WS-SORT-J + 1))
151900*    WHOLE-ENTRY SWAP, MEDIUM/TOPIC-GROUP TABLE.
152000                MOVE     CR7-TPC-SUM-ENTRY (WS-SORT-J)   TO CR7-TPC-SWAP
152100                MOVE     CR7-TPC-SUM-ENTRY (WS-SORT-J + 1)
152200                                        TO CR7-TPC-SUM-ENTRY (WS-SORT-J)
152300                MOVE     CR7-TPC-SWAP TO CR7-TPC-SUM-ENTRY (WS-SORT-J + 1).
152400   EE622B-EXIT.
152500       EXIT.
152600*
152700   EE700-BUILD-TOP-TABLE     SECTION.
152800***********************************
152900*    TOP-N BY VIEWS OVER THE JOINED TABLE - SAME MIN-IMPRESSIONS
153000*    THRESHOLD AND TOP-N LIMIT AS THE OTHER TWO CONTENT PROGRAMS,
153100*    BUT HERE THE CANDIDATE ROWS CARRY CAMPAIGN ATTRIBUTION TOO.
153200*    IMPRESSIONS AT OR ABOVE THRESHOLD, SORTED VIEWS DESC/TITLE ASC -
153300*    ONLY THE FIRST 5 ARE PRINTED BUT THE WHOLE FILTERED SET IS
153400*    SORTED SO "FIRST 5" MEANS SOMETHING.
153500       PERFORM  EE710-FILTER-JOIN-ENTRY THRU EE710-EXIT
153600                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
153700       PERFORM  EE720-SORT-TOP THRU EE720-EXIT.
153800   EE700-EXIT.
153900       EXIT.
154000*
154100   EE710-FILTER-JOIN-ENTRY   SECTION.
154200***********************************
154300*    THRESHOLD APPLIED HERE ONLY, SAME AS EE022 IN CR050/CR060.
154400*    THE ONE PLACE IN THIS PROGRAM WHERE THE THRESHOLD IS ACTUALLY
154500*    APPLIED.
154600*    THE MINIMUM-IMPRESSIONS FLOOR COMES OFF THE PARAMETER RECORD,
154700*    NOT A HARD-CODED CONSTANT.
154800       IF       JN-IMPR (CR7-JX) < WS-MIN-IMPR
154900                GO TO EE710-EXIT.
155000*    500-ENTRY CEILING ON THE TOP TABLE, SAME AS THE JOIN TABLE
155100*    CEILING ABOVE.
155200*    SAME TABLE-FULL GUARD ONE MORE TIME, TOP-CANDIDATE TABLE.
155300       IF       WS-TOP-COUNT >= 500
155400                DISPLAY  CR036 "500"
155500                GO TO EE710-EXIT.
155600       ADD      1 TO WS-TOP-COUNT.
155700*    POSITIONS THE JUST-ADDED ENTRY FOR THE FIELD-BY-FIELD MOVE
155800*    THAT FOLLOWS.
155900       SET      CR7-TPX TO WS-TOP-COUNT.
156000*    QUALIFYING JOIN ENTRY COPIED FIELD BY FIELD INTO THE TOP
156100*    TABLE, CAMPAIGN ATTRIBUTION CARRIED ALONG WITH IT.
156200       MOVE     JN-TITLE (CR7-JX)    TO TP-TITLE (CR7-TPX).
156300       MOVE     JN-CAMPAIGN (CR7-JX) TO TP-CAMPAIGN (CR7-TPX).
156400       MOVE     JN-SOURCE (CR7-JX)   TO TP-SOURCE (CR7-TPX).
156500       MOVE     JN-MEDIUM (CR7-JX)   TO TP-MEDIUM (CR7-TPX).
156600       MOVE     JN-VIEWS (CR7-JX)    TO TP-VIEWS (CR7-TPX).
156700       MOVE     JN-CLICKS (CR7-JX)   TO TP-CLICKS (CR7-TPX).
156800       MOVE     JN-IMPR (CR7-JX)     TO TP-IMPR (CR7-TPX).
156900       MOVE     JN-CTR-PCT (CR7-JX)  TO TP-CTR-PCT (CR7-TPX).
157000   EE710-EXIT.
157100       EXIT.
157200*
157300   EE720-SORT-TOP            SECTION.
157400***********************************
157500*    VIEWS DESCENDING, TITLE ASCENDING ON A TIE.
157600*    NOTHING TO SORT WITH ONE OR ZERO CANDIDATES.
157700*    NOTHING TO SORT WITH ZERO OR ONE CANDIDATE.
157800       IF       WS-TOP-COUNT < 2
157900                GO TO EE720-EXIT.
158000*    SAME SHARED SCRATCH FIELDS, TOP-TABLE SORT.
158100       MOVE     WS-TOP-COUNT TO WS-SORT-LAST.
158200       PERFORM  EE720A-SORT-PASS THRU EE720A-EXIT
158300                VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
158400                        WS-SORT-LAST.
158500   EE720-EXIT.
158600       EXIT.
158700*
158800   EE720A-SORT-PASS          SECTION.
158900***********************************
159000*    ONE BUBBLE PASS OVER THE TOP TABLE.
159100       PERFORM  EE720B-SORT-COMPARE THRU EE720B-EXIT
159200                VARYING WS-SORT-J FROM 1 BY 1
159300                UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
159400   EE720A-EXIT.
159500       EXIT.
159600*
159700   EE720B-SORT-COMPARE       SECTION.
159800***********************************
159900*    SWAPS THE WHOLE TOP-TABLE ENTRY THROUGH THE SWAP RECORD.
160000*    VIEWS DESCENDING, TITLE ASCENDING ON A TIE.
160100       IF       TP-VIEWS (WS-SORT-J) < TP-VIEWS (WS-SORT-J + 1) OR
160200                (TP-VIEWS (WS-SORT-J) = TP-VIEWS (WS-SORT-J + 1) AND
160300                 TP-TITLE (WS-SORT-J) > TP-TITLE (WS-SORT-J + 1))
160400*    WHOLE-ENTRY SWAP, TOP TABLE.
160500                MOVE     CR7-TOP-ENTRY (WS-SORT-J)   TO CR7-TOP-SWAP
160600                MOVE     CR7-TOP-ENTRY (WS-SORT-J + 1)
160700                                     TO CR7-TOP-ENTRY (WS-SORT-J)
160800                MOVE     CR7-TOP-SWAP TO CR7-TOP-ENTRY (WS-SORT-J + 1).
160900   EE720B-EXIT.
161000       EXIT.
161100*
161200   FF000-PRINT-JOIN-DIAG     SECTION.
161300***********************************
161400*    FIRST SECTION ON THE PRINTED REPORT - LETS AN OPERATOR CATCH
161500*    A BAD CAMPAIGN EXTRACT BEFORE READING ANY FURTHER.
161600*    FIVE DIAGNOSTIC COUNTS PRINTED HERE BEFORE ANY OF THE THREE
161700*    ATTRIBUTED REPORT SECTIONS BELOW.
161800       MOVE     "JOIN CHECK" TO CR-TITLE-TEXT.
161900*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
162000*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
162100       WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
162200       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
162300*    FIVE FIXED DIAGNOSTIC LABELS, ONE COUNT PRINTED AGAINST EACH.
162400       MOVE     "CONTENT URLS" TO PR-DIAG-LABEL.
162500       MOVE     WS-POST-COUNT TO PR-DIAG-COUNT.
162600       WRITE    CR-REPORT-RECORD FROM CR-DIAG-LINE.
162700       MOVE     "CAMPAIGN ROWS" TO PR-DIAG-LABEL.
162800       MOVE     WS-CAM-KEY-COUNT TO PR-DIAG-COUNT.
162900       WRITE    CR-REPORT-RECORD FROM CR-DIAG-LINE.
163000       MOVE     "MATCHED ROWS" TO PR-DIAG-LABEL.
163100       MOVE     WS-MATCH-COUNT TO PR-DIAG-COUNT.
163200       WRITE    CR-REPORT-RECORD FROM CR-DIAG-LINE.
163300       MOVE     "CONTENT URLS LACKING A CAMPAIGN" TO PR-DIAG-LABEL.
163400       MOVE     WS-UNMATCHED-CONTENT-COUNT TO PR-DIAG-COUNT.
163500       WRITE    CR-REPORT-RECORD FROM CR-DIAG-LINE.
163600       MOVE     "CAMPAIGN ROWS WITH NO CONTENT" TO PR-DIAG-LABEL.
163700       MOVE     WS-UNMATCHED-CAMPAIGN-COUNT TO PR-DIAG-COUNT.
163800       WRITE    CR-REPORT-RECORD FROM CR-DIAG-LINE.
163900       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
164000*    UP TO 10 UNMATCHED CONTENT URLS AND 10 UNMATCHED CAMPAIGNS
164100*    LISTED SIDE BY SIDE ON ONE PRINT LINE.
164200       MOVE     CR7-SIDE-LABEL-TAB (1) TO PR-DIAG-URL-LABEL.
164300*    UNMATCHED CONTENT/CAMPAIGN LISTS PRINTED SIDE BY SIDE, EACH
164400*    CAPPED AT 10 ROWS.
164500       WRITE    CR-REPORT-RECORD FROM CR-DIAG-URL-HEAD-LINE.
164600       PERFORM  FF010-PRINT-UNMATCHED-CONTENT THRU FF010-EXIT
164700                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
164800       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
164900       MOVE     CR7-SIDE-LABEL-TAB (2) TO PR-DIAG-URL-LABEL.
165000*    UNMATCHED CONTENT/CAMPAIGN LISTS PRINTED SIDE BY SIDE, EACH
165100*    CAPPED AT 10 ROWS.
165200       WRITE    CR-REPORT-RECORD FROM CR-DIAG-URL-HEAD-LINE.
165300       PERFORM  FF011-PRINT-UNMATCHED-CAMPAIGN THRU FF011-EXIT
165400                VARYING CR7-CMX FROM 1 BY 1
165500                UNTIL CR7-CMX > WS-CAM-KEY-COUNT.
165600       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
165700   FF000-EXIT.
165800       EXIT.
165900*
166000   FF010-PRINT-UNMATCHED-CONTENT SECTION.
166100***************************************
166200*    UP TO 10 UNMATCHED URLS LISTED BY NAME SO SOMEBODY CAN CHECK
166300*    WHETHER THEY SHOULD HAVE HAD A CAMPAIGN EXTRACT ROW.
166400*    88-LEVEL FLIPPED ON WHEN THIS JOIN ENTRY FIRST MATCHED A
166500*    CAMPAIGN - UNMATCHED ROWS ARE LISTED HERE, UP TO 10 OF THEM.
166600       IF       NOT JN-HAS-CONTENT-ROW (CR7-JX)
166700                MOVE     JN-URL (CR7-JX) TO PR-DIAG-URL
166800*    ONE ROW OF UNMATCHED CONTENT URLS.
166900                WRITE    CR-REPORT-RECORD FROM CR-DIAG-URL-LINE.
167000   FF010-EXIT.
167100       EXIT.
167200*
167300   FF011-PRINT-UNMATCHED-CAMPAIGN SECTION.
167400****************************************
167500*    UP TO 10 CAMPAIGNS THAT NEVER MATCHED ANY CONTENT - COULD
167600*    MEAN THE CAMPAIGN NEVER RAN, OR THAT ITS LANDING URL WAS
167700*    MISTYPED IN THE CAMPAIGN EXTRACT.
167800*    SAME 88-LEVEL IDEA ON THE CAMPAIGN SIDE - A CAMPAIGN THAT
167900*    NEVER MATCHED ANY CONTENT IS LISTED HERE.
168000       IF       NOT CT-HAS-CONTENT-ROW (CR7-CMX)
168100                MOVE     CT-URL-KEY (CR7-CMX) TO PR-DIAG-URL
168200*    ONE ROW OF UNMATCHED CONTENT URLS.
168300                WRITE    CR-REPORT-RECORD FROM CR-DIAG-URL-LINE.
168400   FF011-EXIT.
168500       EXIT.
168600*
168700   FF100-PRINT-GROUP-SUMMARIES SECTION.
168800*************************************
168900*    THREE ROLLUP TABLES PRINTED ONE AFTER ANOTHER - CAMPAIGN,
169000*    SOURCE, THEN MEDIUM/TOPIC.
169100*    FIRST OF THE THREE GROUP-SUMMARY SUB-HEADINGS.
169200       MOVE     "BY CAMPAIGN" TO CR-TITLE-TEXT.
169300*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
169400*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
169500       WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
169600       WRITE    CR-REPORT-RECORD FROM CR-GRP-HEAD-LINE.
169700       PERFORM  FF110-PRINT-CAM-LINE THRU FF110-EXIT
169800                VARYING CR7-CGX FROM 1 BY 1
169900                UNTIL CR7-CGX > WS-CAM-SUM-COUNT.
170000       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
170100*    SECOND SUB-HEADING.
170200       MOVE     "BY SOURCE" TO CR-TITLE-TEXT.
170300*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
170400*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
170500       WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
170600       WRITE    CR-REPORT-RECORD FROM CR-GRP-HEAD-LINE.
170700       PERFORM  FF120-PRINT-SRC-LINE THRU FF120-EXIT
170800                VARYING CR7-SGX FROM 1 BY 1
170900                UNTIL CR7-SGX > WS-SRC-SUM-COUNT.
171000       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
171100*    THIRD SUB-HEADING - "TOPIC" IS THIS SHOP'S NAME FOR THE UTM
171200*    MEDIUM FIELD.
171300       MOVE     "BY TOPIC" TO CR-TITLE-TEXT.
171400*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
171500*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
171600       WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
171700       WRITE    CR-REPORT-RECORD FROM CR-GRP-HEAD-LINE.
171800       PERFORM  FF130-PRINT-TPC-LINE THRU FF130-EXIT
171900                VARYING CR7-TGX FROM 1 BY 1
172000                UNTIL CR7-TGX > WS-TPC-SUM-COUNT.
172100       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
172200   FF100-EXIT.
172300       EXIT.
172400*
172500   FF110-PRINT-CAM-LINE      SECTION.
172600***********************************
172700*    ONE DETAIL LINE PER CAMPAIGN GROUP ENTRY.
172800*    ONE PRINT LINE BUILT FIELD BY FIELD FROM THE CAMPAIGN GROUP
172900*    ENTRY.
173000       MOVE     CG-KEY (CR7-CGX)    TO PR-GRP-KEY.
173100       MOVE     CG-URLS (CR7-CGX)   TO PR-GRP-URLS.
173200       MOVE     CG-VIEWS (CR7-CGX)  TO PR-GRP-VIEWS.
173300       MOVE     CG-CLICKS (CR7-CGX) TO PR-GRP-CLICKS.
173400       MOVE     CG-IMPR (CR7-CGX)   TO PR-GRP-IMPR.
173500       MOVE     CG-CTR-PCT (CR7-CGX) TO PR-GRP-CTR.
173600*    ONE LINE PER CAMPAIGN GROUP ENTRY.
173700       WRITE    CR-REPORT-RECORD FROM CR-GRP-DETAIL-LINE.
173800   FF110-EXIT.
173900       EXIT.
174000*
174100   FF120-PRINT-SRC-LINE      SECTION.
174200***********************************
174300*    ONE DETAIL LINE PER SOURCE GROUP ENTRY.
174400*    SAME FIELD-BY-FIELD BUILD, SOURCE GROUP ENTRY.
174500       MOVE     SG-KEY (CR7-SGX)    TO PR-GRP-KEY.
174600       MOVE     SG-URLS (CR7-SGX)   TO PR-GRP-URLS.
174700       MOVE     SG-VIEWS (CR7-SGX)  TO PR-GRP-VIEWS.
174800       MOVE     SG-CLICKS (CR7-SGX) TO PR-GRP-CLICKS.
174900       MOVE     SG-IMPR (CR7-SGX)   TO PR-GRP-IMPR.
175000       MOVE     SG-CTR-PCT (CR7-SGX) TO PR-GRP-CTR.
175100*    ONE LINE PER CAMPAIGN GROUP ENTRY.
175200       WRITE    CR-REPORT-RECORD FROM CR-GRP-DETAIL-LINE.
175300   FF120-EXIT.
175400       EXIT.
175500*
175600   FF130-PRINT-TPC-LINE      SECTION.
175700***********************************
175800*    ONE DETAIL LINE PER MEDIUM/TOPIC GROUP ENTRY.
175900*    SAME FIELD-BY-FIELD BUILD AGAIN, MEDIUM/TOPIC GROUP ENTRY.
176000       MOVE     TG-KEY (CR7-TGX)    TO PR-GRP-KEY.
176100       MOVE     TG-URLS (CR7-TGX)   TO PR-GRP-URLS.
176200       MOVE     TG-VIEWS (CR7-TGX)  TO PR-GRP-VIEWS.
176300       MOVE     TG-CLICKS (CR7-TGX) TO PR-GRP-CLICKS.
176400       MOVE     TG-IMPR (CR7-TGX)   TO PR-GRP-IMPR.
176500       MOVE     TG-CTR-PCT (CR7-TGX) TO PR-GRP-CTR.
176600*    ONE LINE PER CAMPAIGN GROUP ENTRY.
176700       WRITE    CR-REPORT-RECORD FROM CR-GRP-DETAIL-LINE.
176800   FF130-EXIT.
176900       EXIT.
177000*
177100   FF200-PRINT-TOP-POSTS     SECTION.
177200***********************************
177300*    TOP-N BY VIEWS, WITH CAMPAIGN NAME AND SOURCE ATTRIBUTION
177400*    CARRIED ACROSS FROM THE JOIN.
177500*    HEADING TEXT NAMES THE ACTUAL TOP-N AND THRESHOLD IN EFFECT
177600*    FOR THIS RUN, NOT A FIXED "TOP 5".
177700       MOVE     "TOP 5 POSTS WITH CAMPAIGN, MIN IMPRESSIONS"
177800                TO CR-TITLE-TEXT.
177900*    REPORT FILE OPEN FAILED - PRINT WHAT LITTLE CAN BE PRINTED
178000*    AND CLOSE DOWN, THIS RUN CANNOT CONTINUE.
178100       WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
178200       WRITE    CR-REPORT-RECORD FROM CR-TOP-HEAD-LINE.
178300       PERFORM  FF210-PRINT-TOP-LINE THRU FF210-EXIT
178400                VARYING CR7-TPX FROM 1 BY 1
178500                UNTIL CR7-TPX > WS-TOP-COUNT OR CR7-TPX > 5.
178600       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
178700   FF200-EXIT.
178800       EXIT.
178900*
179000   FF210-PRINT-TOP-LINE       SECTION.
179100************************************
179200*    ONE DETAIL LINE PER TOP-TABLE ENTRY.
179300*    ONE PRINT LINE BUILT FIELD BY FIELD FROM THE TOP-TABLE ENTRY,
179400*    CAMPAIGN ATTRIBUTION INCLUDED.
179500       MOVE     TP-TITLE (CR7-TPX)    TO PR-TOP-TITLE.
179600       MOVE     TP-CAMPAIGN (CR7-TPX) TO PR-TOP-CAMPAIGN.
179700       MOVE     TP-SOURCE (CR7-TPX)   TO PR-TOP-SOURCE.
179800       MOVE     TP-MEDIUM (CR7-TPX)   TO PR-TOP-MEDIUM.
179900       MOVE     TP-VIEWS (CR7-TPX)    TO PR-TOP-VIEWS.
180000       MOVE     TP-CLICKS (CR7-TPX)   TO PR-TOP-CLICKS.
180100       MOVE     TP-IMPR (CR7-TPX)     TO PR-TOP-IMPR.
180200       MOVE     TP-CTR-PCT (CR7-TPX)  TO PR-TOP-CTR.
180300*    ONE LINE PER TOP-TABLE ENTRY.
180400       WRITE    CR-REPORT-RECORD FROM CR-TOP-DETAIL-LINE.
180500   FF210-EXIT.
180600       EXIT.
180700*
180800   FF900-WRITE-EXTRACTS      SECTION.
180900***********************************
181000*    FOUR EXTRACT FILES - CAMPAIGN, SOURCE, MEDIUM/TOPIC GROUP
181100*    ROLLUPS PLUS THE ATTRIBUTED TOP-N - NO JOIN-DIAGNOSTICS
181200*    EXTRACT, THAT SECTION IS PRINT-ONLY.
181300       OPEN     OUTPUT CR070-CAM-FILE.
181400       PERFORM  FF910-WRITE-CAM-EXTRACT THRU FF910-EXIT
181500                VARYING CR7-CGX FROM 1 BY 1
181600                UNTIL CR7-CGX > WS-CAM-SUM-COUNT.
181700       CLOSE    CR070-CAM-FILE.
181800       OPEN     OUTPUT CR070-SRC-FILE.
181900       PERFORM  FF920-WRITE-SRC-EXTRACT THRU FF920-EXIT
182000                VARYING CR7-SGX FROM 1 BY 1
182100                UNTIL CR7-SGX > WS-SRC-SUM-COUNT.
182200       CLOSE    CR070-SRC-FILE.
182300       OPEN     OUTPUT CR070-TPC-FILE.
182400       PERFORM  FF930-WRITE-TPC-EXTRACT THRU FF930-EXIT
182500                VARYING CR7-TGX FROM 1 BY 1
182600                UNTIL CR7-TGX > WS-TPC-SUM-COUNT.
182700       CLOSE    CR070-TPC-FILE.
182800       OPEN     OUTPUT CR070-PST-FILE.
182900       PERFORM  FF940-WRITE-PST-EXTRACT THRU FF940-EXIT
183000                VARYING CR7-JX FROM 1 BY 1 UNTIL CR7-JX > WS-POST-COUNT.
183100       CLOSE    CR070-PST-FILE.
183200   FF900-EXIT.
183300       EXIT.
183400*
183500   FF910-WRITE-CAM-EXTRACT   SECTION.
183600***********************************
183700*    ONE ROW PER CAMPAIGN GROUP ENTRY.
183800*    SAME EXTRACT LAYOUT USED BY ALL THREE GROUP EXTRACTS - ONLY
183900*    THE SOURCE TABLE CHANGES BETWEEN CALLS.
184000*    SAME EXTRACT LAYOUT USED BY ALL THREE GROUP EXTRACTS - ONLY
184100*    THE SOURCE TABLE CHANGES BETWEEN CALLS.
184200       MOVE     CG-KEY (CR7-CGX)     TO EX-GRP-KEY.
184300*    DISTINCT-URL COUNT FOR THE GROUP.
184400       MOVE     CG-URLS (CR7-CGX)    TO EX-GRP-URLS.
184500*    VIEW TOTAL FOR THE GROUP.
184600       MOVE     CG-VIEWS (CR7-CGX)   TO EX-GRP-VIEWS.
184700*    CLICK TOTAL FOR THE GROUP.
184800       MOVE     CG-CLICKS (CR7-CGX)  TO EX-GRP-CLICKS.
184900*    IMPRESSION TOTAL FOR THE GROUP.
185000       MOVE     CG-IMPR (CR7-CGX)    TO EX-GRP-IMPR.
185100*    CTR% ALREADY COMPUTED ABOVE, CARRIED STRAIGHT ACROSS.
185200       MOVE     CG-CTR-PCT (CR7-CGX) TO EX-GRP-CTR.
185300*    ONE OUTPUT ROW PER CAMPAIGN GROUP ENTRY.
185400       WRITE    CR070-CAM-RECORD FROM CR7-GRP-EXTRACT.
185500   FF910-EXIT.
185600       EXIT.
185700*
185800   FF920-WRITE-SRC-EXTRACT   SECTION.
185900***********************************
186000*    ONE ROW PER SOURCE GROUP ENTRY.
186100*    SOURCE-GROUP EXTRACT ROW, SAME SIX FIELDS AS THE CAMPAIGN
186200*    EXTRACT.
186300       MOVE     SG-KEY (CR7-SGX)     TO EX-GRP-KEY.
186400       MOVE     SG-URLS (CR7-SGX)    TO EX-GRP-URLS.
186500       MOVE     SG-VIEWS (CR7-SGX)   TO EX-GRP-VIEWS.
186600       MOVE     SG-CLICKS (CR7-SGX)  TO EX-GRP-CLICKS.
186700       MOVE     SG-IMPR (CR7-SGX)    TO EX-GRP-IMPR.
186800       MOVE     SG-CTR-PCT (CR7-SGX) TO EX-GRP-CTR.
186900*    SAME EXTRACT LAYOUT, SOURCE GROUP TABLE.
187000       WRITE    CR070-SRC-RECORD FROM CR7-GRP-EXTRACT.
187100   FF920-EXIT.
187200       EXIT.
187300*
187400   FF930-WRITE-TPC-EXTRACT   SECTION.
187500***********************************
187600*    ONE ROW PER MEDIUM/TOPIC GROUP ENTRY.
187700*    MEDIUM/TOPIC-GROUP EXTRACT ROW, SAME SIX FIELDS AGAIN.
187800       MOVE     TG-KEY (CR7-TGX)     TO EX-GRP-KEY.
187900       MOVE     TG-URLS (CR7-TGX)    TO EX-GRP-URLS.
188000       MOVE     TG-VIEWS (CR7-TGX)   TO EX-GRP-VIEWS.
188100       MOVE     TG-CLICKS (CR7-TGX)  TO EX-GRP-CLICKS.
188200       MOVE     TG-IMPR (CR7-TGX)    TO EX-GRP-IMPR.
188300       MOVE     TG-CTR-PCT (CR7-TGX) TO EX-GRP-CTR.
188400*    SAME EXTRACT LAYOUT AGAIN, MEDIUM/TOPIC GROUP TABLE.
188500       WRITE    CR070-TPC-RECORD FROM CR7-GRP-EXTRACT.
188600   FF930-EXIT.
188700       EXIT.
188800*
188900   FF940-WRITE-PST-EXTRACT   SECTION.
189000***********************************
189100*    ONE ROW PER TOP-TABLE ENTRY, SAME WSCRPST.COB LAYOUT AS
189200*    CR050/CR060 WITH THE CAMPAIGN FIELDS ADDED ON.
189300*    ONE EXTRACT ROW PER JOIN-TABLE ENTRY, EVERY FIELD OF THE
189400*    ENTRY CARRIED ACROSS INCLUDING THE ATTRIBUTION FIELDS.
189500       MOVE     JN-URL (CR7-JX)            TO EX-JN-URL.
189600       MOVE     JN-TITLE (CR7-JX)          TO EX-JN-TITLE.
189700*    DISTINCT-CHANNEL COUNT, USED DOWNSTREAM TO SPOT MULTI-CHANNEL
189800*    POSTS.
189900       MOVE     JN-CHANNEL-COUNT (CR7-JX)  TO EX-JN-CHANNEL-COUNT.
190000       MOVE     JN-VIEWS (CR7-JX)          TO EX-JN-VIEWS.
190100       MOVE     JN-CLICKS (CR7-JX)         TO EX-JN-CLICKS.
190200       MOVE     JN-IMPR (CR7-JX)           TO EX-JN-IMPR.
190300*    EARLIEST AND LATEST OBSERVATION DATES SEEN FOR THIS URL.
190400       MOVE     JN-FIRST-DT (CR7-JX)       TO EX-JN-FIRST-DT.
190500       MOVE     JN-LAST-DT (CR7-JX)        TO EX-JN-LAST-DT.
190600       MOVE     JN-CTR-PCT (CR7-JX)        TO EX-JN-CTR.
190700*    FINAL ATTRIBUTION FIELDS, CAMPAIGN TABLE OR UTM FALLBACK OR
190800*    "UNKNOWN".
190900       MOVE     JN-CAMPAIGN (CR7-JX)       TO EX-JN-CAMPAIGN.
191000       MOVE     JN-SOURCE (CR7-JX)         TO EX-JN-SOURCE.
191100       MOVE     JN-MEDIUM (CR7-JX)         TO EX-JN-MEDIUM.
191200       MOVE     JN-TOPIC (CR7-JX)          TO EX-JN-TOPIC.
191300*    RAW UTM_TERM/UTM_CONTENT VALUES, KEPT FOR DOWNSTREAM ANALYSIS
191400*    EVEN THOUGH THIS PROGRAM DOES NOT GROUP ON THEM.
191500       MOVE     JN-UTM-TERM (CR7-JX)       TO EX-JN-UTM-TERM.
191600       MOVE     JN-UTM-CONTENT (CR7-JX)    TO EX-JN-UTM-CONTENT.
191700*    ONE OUTPUT ROW PER TOP-TABLE ENTRY, ATTRIBUTION FIELDS
191800*    INCLUDED.
191900       WRITE    CR070-PST-RECORD FROM CR7-JOIN-EXTRACT.
192000   FF940-EXIT.
192100       EXIT.
192200*
192300   ZZ610-NORMALIZE-URL-KEY   SECTION.
192400***********************************
192500*    STRIPS A TRAILING SLASH AND ANY QUERY STRING SO THE SAME PAGE
192600*    REACHED WITH OR WITHOUT UTM PARAMETERS JOINS TO ONE JOIN-TABLE
192700*    ENTRY - WITHOUT THIS, EVERY DISTINCT UTM COMBINATION ON THE
192800*    SAME POST WOULD SPLIT ITS VIEWS ACROSS SEPARATE ROWS.
192900*    TRIM TRAILING BLANKS, STRIP TRAILING "/" CHARACTERS, FOLD TO
193000*    LOWER CASE - OPERATES IN PLACE ON WS-URLKEY-WORK.  NO INTRINSIC
193100*    FUNCTIONS USED, POSITIONAL ACCESS COMES FROM THE
193200*    CR7-URLKEY-CHARS REDEFINITION ABOVE.
193300       MOVE     80 TO WS-LEN.
193400*    SCANS BACKWARD FROM POSITION 80 LOOKING FOR THE LAST
193500*    NON-SPACE CHARACTER.
193600       PERFORM  ZZ611-FIND-LENGTH THRU ZZ611-EXIT
193700                VARYING WS-LEN FROM 80 BY -1
193800                UNTIL WS-LEN = 0 OR
193900                      CR7-URLKEY-CHARS (WS-LEN) NOT = SPACE.
194000       PERFORM  ZZ612-STRIP-SLASH THRU ZZ612-EXIT
194100                UNTIL WS-LEN = 0 OR
194200                      CR7-URLKEY-CHARS (WS-LEN) NOT = "/".
194300       INSPECT  WS-URLKEY-WORK CONVERTING
194400                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
194500                "abcdefghijklmnopqrstuvwxyz".
194600   ZZ610-EXIT.
194700       EXIT.
194800*
194900   ZZ611-FIND-LENGTH         SECTION.
195000***********************************
195100*    FINDS THE LAST NON-SPACE CHARACTER SO THE SLASH-STRIP BELOW
195200*    KNOWS WHERE THE URL ACTUALLY ENDS.
195300       CONTINUE.
195400   ZZ611-EXIT.
195500       EXIT.
195600*
195700   ZZ612-STRIP-SLASH         SECTION.
195800***********************************
195900*    REMOVES ONE TRAILING SLASH, IF PRESENT - MORE THAN ONE IS NOT
196000*    A VALID URL AND IS LEFT ALONE.
196100       MOVE     SPACE TO CR7-URLKEY-CHARS (WS-LEN).
196200       SUBTRACT 1 FROM WS-LEN.
196300   ZZ612-EXIT.
196400       EXIT.
196500*
196600   ZZ600-PARSE-UTM-QUERY     SECTION.
196700***********************************
196800*    WALKS THE QUERY STRING AMPERSAND BY AMPERSAND LOOKING FOR
196900*    UTM_CAMPAIGN/UTM_SOURCE/UTM_MEDIUM - USED BY DD650 ABOVE WHEN
197000*    THE CAMPAIGN EXTRACT HAS NO ROW FOR THIS URL.
197100*    TAKES THE SUBSTRING AFTER THE FIRST "?" IN THE URL, SPLITS ON
197200*    "&", THEN EACH PIECE ON "=" - FIRST OCCURRENCE OF EACH KNOWN
197300*    UTM_ NAME WINS, A REPEATED NAME IS IGNORED.  NO INTRINSIC
197400*    FUNCTIONS USED.
197500*    THE TWO-TARGET UNSTRING BELOW IS DELIBERATE - WS-QS-STRING IS
197600*    NAMED AS BOTH THE FIRST AND SECOND RECEIVING FIELD SO THAT, WHEN
197700*    A "?" IS PRESENT, IT ENDS UP HOLDING THE PART AFTER THE "?" (THE
197800*    SECOND MOVE OVERLAYS THE FIRST); TALLYING IN THEN TELLS US
197900*    WHETHER A "?" WAS EVEN FOUND.
198000       MOVE     SPACES TO WS-UTM-VALUE-TAB (1) WS-UTM-VALUE-TAB (2)
198100                          WS-UTM-VALUE-TAB (3) WS-UTM-VALUE-TAB (4)
198200                          WS-UTM-VALUE-TAB (5).
198300       MOVE     "N" TO WS-UTM-FOUND-TAB (1) WS-UTM-FOUND-TAB (2)
198400                       WS-UTM-FOUND-TAB (3) WS-UTM-FOUND-TAB (4)
198500                       WS-UTM-FOUND-TAB (5).
198600       MOVE     ZERO TO WS-Q-MARK-COUNT.
198700       MOVE     SPACES TO WS-QS-STRING.
198800       UNSTRING JN-URL (CR7-JX) DELIMITED BY "?"
198900                INTO WS-QS-STRING WS-QS-STRING
199000                TALLYING IN WS-Q-MARK-COUNT.
199100*    A URL WITH NO QUESTION MARK HAS NO QUERY STRING TO PARSE -
199200*    NOTHING FOR ZZ605/ZZ606 BELOW TO DO.
199300       IF       WS-Q-MARK-COUNT < 2
199400                GO TO ZZ600-EXIT.
199500       MOVE     SPACES TO WS-QS-PIECES.
199600       MOVE     ZERO TO WS-QS-COUNT.
199700       UNSTRING WS-QS-STRING DELIMITED BY "&"
199800                INTO WS-QS-PIECE (1) WS-QS-PIECE (2) WS-QS-PIECE (3)
199900                     WS-QS-PIECE (4) WS-QS-PIECE (5) WS-QS-PIECE (6)
200000                TALLYING IN WS-QS-COUNT.
200100*    ONE NAME=VALUE PIECE PER PASS, LEFT TO RIGHT ACROSS THE QUERY
200200*    STRING.
200300       PERFORM  ZZ605-SPLIT-PIECE THRU ZZ605-EXIT
200400                VARYING WS-QS-SUB FROM 1 BY 1
200500                UNTIL WS-QS-SUB > WS-QS-COUNT.
200600   ZZ600-EXIT.
200700       EXIT.
200800*
200900   ZZ605-SPLIT-PIECE         SECTION.
201000***********************************
201100*    ONE NAME=VALUE PIECE PER CALL, ADVANCING THE SCAN POSITION
201200*    PAST THE AMPERSAND THAT ENDS IT.
201300       MOVE     SPACES TO WS-QS-NAME.
201400       MOVE     SPACES TO WS-QS-VALUE.
201500       UNSTRING WS-QS-PIECE (WS-QS-SUB) DELIMITED BY "="
201600                INTO WS-QS-NAME WS-QS-VALUE.
201700*    CHECKS THIS PIECE'S NAME AGAINST EACH OF THE FIVE UTM TAGS
201800*    THIS PROGRAM RECOGNIZES.
201900       PERFORM  ZZ606-MATCH-UTM-NAME THRU ZZ606-EXIT
202000                VARYING WS-UTM-SUB FROM 1 BY 1
202100                UNTIL WS-UTM-SUB > 5.
202200   ZZ605-EXIT.
202300       EXIT.
202400*
202500   ZZ606-MATCH-UTM-NAME      SECTION.
202600***********************************
202700*    MATCHES THE PIECE'S NAME AGAINST THE THREE UTM TAGS THIS
202800*    PROGRAM CARES ABOUT - ANYTHING ELSE ON THE QUERY STRING IS
202900*    IGNORED.
203000*    NAME MATCH AND NOT ALREADY FOUND ON THIS URL - THE FIRST
203100*    OCCURRENCE OF A TAG WINS IF IT IS REPEATED ON THE QUERY
203200*    STRING.
203300       IF       WS-QS-NAME = CR7-UTM-NAME-TAB (WS-UTM-SUB) AND
203400                WS-UTM-FOUND-TAB (WS-UTM-SUB) = "N"
203500                MOVE     WS-QS-VALUE TO WS-UTM-VALUE-TAB (WS-UTM-SUB)
203600                MOVE     "Y" TO WS-UTM-FOUND-TAB (WS-UTM-SUB).
203700   ZZ606-EXIT.
203800       EXIT.
203900*
204000   ZZ800-PRINT-HEADINGS      SECTION.
204100***********************************
204200*    CALLED ONCE FROM BB100, BEFORE THE CAMPAIGN FILE IS EVEN
204300*    OPENED.
204400       MOVE     WS-PAGE-COUNT TO HD-PAGE-NO.
204500       WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-1
204600                AFTER ADVANCING PAGE.
204700       WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-2.
204800       WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
204900   ZZ800-PRINT-HEADINGS-EXIT.
205000       EXIT.
205100*
205200   ZZ900-CLOSE-DOWN          SECTION.
205300***********************************
205400*    REPORT FILE ONLY - THE FOUR EXTRACT FILES ARE OPENED, WRITTEN
205500*    AND CLOSED TOGETHER INSIDE FF900.
205600       CLOSE    CR-REPORT-FILE.
205700   ZZ900-EXIT.
205800       EXIT.
205900*
206000*    SHARED DATE-PARSE / TITLE-CASE / CTR / LEFT-JUSTIFY TEXT - EACH
206100*    COPIED ONCE PER FIELD.
206200*
206300   ZZ800-PARSE-DATE-SECTION  SECTION.
206400***********************************
206500*    WRAPS WSCRDTP.CPY, SAME AS CR050/CR060.
206600   COPY "wscrdtp.cpy" REPLACING ==DTP-FIELD== BY ==CR-DTP-WORK-FIELD==.
206700*
206800   ZZ850-TITLE-CASE-SECTION  SECTION.
206900***********************************
207000*    WRAPS WSCRTCP.CPY, SAME AS CR050/CR060.
207100   COPY "wscrtcp.cpy" REPLACING ==TCP-FIELD== BY ==CR-TCP-WORK-FIELD==.
207200*
207300   ZZ860-COMPUTE-CTR-SECTION SECTION.
207400***********************************
207500*    WRAPS WSCRCTP.CPY, SAME AS CR050/CR060.
207600   COPY "wscrctp.cpy" REPLACING ==CTR-CLICKS== BY ==CR-CTR-CLICKS-FIELD==
207700                                ==CTR-IMPR==   BY ==CR-CTR-IMPR-FIELD==
207800                                ==CTR-RESULT== BY ==CR-CTR-RESULT-FIELD==.
207900*
208000   ZZ870-LEFT-JUSTIFY-TITLE  SECTION.
208100***********************************
208200*    WRAPS WSCRLJP.CPY AGAINST THE TITLE FIELD.
208300   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CLEAN-TITLE==
208400                                ==LJP-LEN==   BY ==40==
208500                                ==ZZ870-LEFT-JUSTIFY== BY
208600                                   ==ZZ870-LEFT-JUSTIFY-TITLE==
208700                                ==ZZ870-EXIT== BY ==ZZ870-TITLE-EXIT==.
208800*
208900   ZZ870-LEFT-JUSTIFY-CAMURL SECTION.
209000***********************************
209100*    WRAPS WSCRLJP.CPY AGAINST THE NORMALIZED CAMPAIGN URL FIELD.
209200   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CAM-URL==
209300                                ==LJP-LEN==   BY ==80==
209400                                ==ZZ870-LEFT-JUSTIFY== BY
209500                                   ==ZZ870-LEFT-JUSTIFY-CAMURL==
209600                                ==ZZ870-EXIT== BY ==ZZ870-CAMURL-EXIT==.
209700*
209800   ZZ870-LEFT-JUSTIFY-CAMNAME SECTION.
209900************************************
210000*    WRAPS WSCRLJP.CPY AGAINST THE CAMPAIGN NAME FIELD.
210100   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CAM-CAMPAIGN==
210200                                ==LJP-LEN==   BY ==20==
210300                                ==ZZ870-LEFT-JUSTIFY== BY
210400                                   ==ZZ870-LEFT-JUSTIFY-CAMNAME==
210500                                ==ZZ870-EXIT== BY ==ZZ870-CAMNAME-EXIT==.
210600*
210700   ZZ870-LEFT-JUSTIFY-CAMSRC SECTION.
210800***********************************
210900*    WRAPS WSCRLJP.CPY AGAINST THE CAMPAIGN SOURCE FIELD.
211000   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CAM-SOURCE==
211100                                ==LJP-LEN==   BY ==15==
211200                                ==ZZ870-LEFT-JUSTIFY== BY
211300                                   ==ZZ870-LEFT-JUSTIFY-CAMSRC==
211400                                ==ZZ870-EXIT== BY ==ZZ870-CAMSRC-EXIT==.
211500*
211600   ZZ870-LEFT-JUSTIFY-CAMMED SECTION.
211700***********************************
211800*    WRAPS WSCRLJP.CPY AGAINST THE CAMPAIGN MEDIUM FIELD.
211900   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CAM-MEDIUM==
212000                                ==LJP-LEN==   BY ==15==
212100                                ==ZZ870-LEFT-JUSTIFY== BY
212200                                   ==ZZ870-LEFT-JUSTIFY-CAMMED==
212300                                ==ZZ870-EXIT== BY ==ZZ870-CAMMED-EXIT==.
212400*
212500   ZZ870-LEFT-JUSTIFY-CAMTPC SECTION.
212600***********************************
212700*    WRAPS WSCRLJP.CPY AGAINST THE CAMPAIGN TOPIC FIELD.
212800   COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CAM-TOPIC==
212900                                ==LJP-LEN==   BY ==20==
213000                                ==ZZ870-LEFT-JUSTIFY== BY
213100                                   ==ZZ870-LEFT-JUSTIFY-CAMTPC==
213200                                ==ZZ870-EXIT== BY ==ZZ870-CAMTPC-EXIT==.
213300*
