000100*****************************************************************
000200*                                                               *
000300*              CONTENT TIME-SERIES ANALYSIS                    *
000400*   MONTHLY / DAY-OF-WEEK / MONTH-CHANNEL MATRIX / TOP-5        *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       CR060.
001200*
001300      AUTHOR.           V B COEN.
001400*
001500      INSTALLATION.     APPLEWOOD COMPUTERS.
001600*
001700      DATE-WRITTEN.     02/09/89.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.         COPYRIGHT (C) 1989-2005 AND LATER,
002200                        VINCENT BRYAN COEN.
002300                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.          COMPANION RUN TO CR050, REQUESTED BY MARKETING
002700*                      WHEN THEY STARTED ASKING "ARE WE BETTER ON
002800*                      TUESDAYS" AND "SHOW ME THE TREND BY MONTH".
002900*                      READS THE SAME CONTENT METRIC FILE(S) AS CR050
003000*                      BUT KEEPS EVERY OBSERVATION ROW IN A WORKING
003100*                      TABLE SO IT CAN BUILD A MONTH SUMMARY, A
003200*                      DAY-OF-WEEK SUMMARY AND A MONTH BY CHANNEL
003300*                      VIEWS MATRIX, AS WELL AS THE OVERALL/CHANNEL/
003400*                      TOP-5 NUMBERS CR050 ALREADY GIVES THEM.
003500*
003600*    VERSION.          SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.   NONE.
003900*
004000*    FUNCTIONS USED.   NONE - SEE WSCRDTP.CPY/WSCRTCP.CPY/WSCRCTP.CPY
004100*                      FOR THE MANUAL DATE, CASE AND CTR ROUTINES, AND
004200*                      ZZ800-WEEKDAY-OF-DATE BELOW FOR THE DAY NAME.
004300*
004400*    FILES USED.
004500*                      CR-PARAM-FILE.   RUN CONTROL CARD.
004600*                      CR-METRIC-FILE.  CONTENT METRIC INPUT(S).
004700*                      CR060-CHN-FILE.  CHANNEL SUMMARY EXTRACT.
004800*                      CR060-TVW-FILE.  TOP-BY-VIEWS EXTRACT.
004900*                      CR060-TCT-FILE.  TOP-BY-CTR EXTRACT.
005000*                      CR060-MON-FILE.  MONTHLY SUMMARY EXTRACT.
005100*                      CR-REPORT-FILE.  PRINTED LISTING.
005200*
005300*    ERROR MESSAGES USED.
005400* SYSTEM WIDE:         SY001, SY014.
005500* PROGRAM SPECIFIC:    CR011 - CR015.
005600*
005700* CHANGES:
005800* 02/09/89 VBC  -  1.0.0 CREATED - SPLIT OUT OF CR050 SO THE MONTHLY
005900*                        AND DAY-OF-WEEK WORK DID NOT SLOW DOWN THE
006000*                        MAIN OVERNIGHT CONTENT REPORT.
006100* 14/12/90 JWH  -  1.0.1 TOP-5 TABLES WERE GROUPING ON URL ALONE LIKE
006200*                        CR050 - SHOULD BE URL+TITLE+CHANNEL HERE AS
006300*                        THE FILTER IS APPLIED BEFORE THE GROUPING,
006400*                        NOT AFTER.  FIXED.
006500* 19/04/92 RTK  -  1.1.0 MONTH BY CHANNEL MATRIX ADDED, FINANCE WANTED
006600*                        TO SEE THE SEASONALITY BY CHANNEL ON ONE PAGE.
006700* 03/03/94 VBC  -  1.1.1 DAY-OF-WEEK CALCULATION REWRITTEN - THE OLD
006800*                        TABLE LOOKUP ON JULIAN DAY NUMBER DID NOT
006900*                        SURVIVE THE CENTURY TABLE CHANGE, REPLACED
007000*                        WITH THE STANDARD CONGRUENCE FORMULA WORKED
007100*                        ENTIRELY IN COMP ARITHMETIC.
007200* 11/10/94 JWH  -  1.1.2 OBSERVATION TABLE SIZE RAISED 1000 TO 2000,
007300*                        WEB TEAM'S EXPORT FREQUENCY WENT FROM WEEKLY
007400*                        TO DAILY.
007500* 09/12/98 RTK  -  1.1.3 YEAR 2000 REVIEW - ALL DATE FIELDS CARRY A 4
007600*                        DIGIT CENTURY (CR-DTP-CCYY) AND THE WEEKDAY
007700*                        CONGRUENCE BELOW IS CENTURY AWARE (SEE THE J
007800*                        AND K TERMS) - NO WINDOWING USED.  SIGNED OFF
007900*                        FOR Y2K.
008000* 22/03/99 VBC  -  1.1.4 CONFIRMED AGAINST THE 29/02/2000 LEAP TEST
008100*                        DATA SUPPLIED BY QA, INCLUDING THE WEEKDAY OF
008200*                        THAT DATE (TUESDAY) - PASSED.
008300* 17/05/03 VBC  -  1.2.0 MONTH AND CHANNEL TABLE LIMITS RAISED TO 36
008400*                        AND 50 TO MATCH CR050.
008500* 04/11/04 JWH  -  1.2.1 SORT LOOPS REWRITTEN AS SEPARATE PERFORMED
008600*                        PARAGRAPHS - SITE STANDARD IS ONE STATEMENT
008700*                        PER PERFORMED RANGE, NOT STACKED PERFORM/
008800*                        END-PERFORM BLOCKS.  NO LOGIC CHANGE.
008900* 09/08/26 VBC  -  1.2.2 REQ 2041 - CR-PRM-MIN-IMPRESSIONS OF ZERO
009000*                        WAS NOT BEING DEFAULTED TO 100, SAME BUG
009100*                        FIXED IN CR050 - ADDED THE SAME ZERO-CHECK
009200*                        USED FOR THE TOP-N LIMIT.  ALSO ADDED
009300*                        88-LEVELS FOR THE FLAG AND FILE-STATUS
009400*                        FIELDS THAT WERE BEING TESTED AGAINST RAW
009500*                        "Y"/"N"/"00" LITERALS.
009600* 09/08/26 VBC  -  1.2.3 REQ 2103 - ZZ700-INIT-DOW-TABLE WAS REUSING
009700*                        CR6-DX AFTER THE SET REMAPPED IT, SO EVERY
009800*                        DW-DAY-NAME SLOT WAS LOADED TWO DAYS OUT OF
009900*                        STEP - THE OVERNIGHT DOW SUMMARY WAS PRINTING
010000*                        RIGHT COUNTS UNDER THE WRONG DAY LABEL.  THE
010100*                        ORIGINAL CONGRUENCE INDEX IS NOW SAVED TO
010200*                        WS-DOW-CX BEFORE THE SET SO THE NAME LOOKUP
010300*                        AND THE TARGET SLOT EACH USE THE RIGHT INDEX.
010400*
010500*************************************************************************
010600* COPYRIGHT NOTICE.
010700* ****************
010800*
010900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
011000* 2024-04-16.
011100*
011200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
011300* CONTENT REPORTING SUITE AND ARE COPYRIGHT (C) V B COEN. 1987-2026
011400* AND LATER.
011500*
011600* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
011700* MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
011800* PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
011900* VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
012000* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR
012100* FOR RESALE, RENTAL OR HIRE IN ANY WAY.
012200*
012300* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
012400* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
012500* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
012600* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
012700*
012800*************************************************************************
012900*
013000  ENVIRONMENT             DIVISION.
013100*================================
013200*
013300  CONFIGURATION           SECTION.
013400*
013500  SPECIAL-NAMES.
013600      C01 IS TOP-OF-FORM.
013700*
013800  INPUT-OUTPUT            SECTION.
013900  FILE-CONTROL.
014000*
014100  COPY "selcrprm.cob".
014200  COPY "selcrmet.cob".
014300*
014400      SELECT  CR060-CHN-FILE ASSIGN       "CR060CHN"
014500                             ORGANIZATION LINE SEQUENTIAL
014600                             STATUS       CR060-CHN-STATUS.
014700*
014800      SELECT  CR060-TVW-FILE ASSIGN       "CR060TVW"
014900                             ORGANIZATION LINE SEQUENTIAL
015000                             STATUS       CR060-TVW-STATUS.
015100*
015200      SELECT  CR060-TCT-FILE ASSIGN       "CR060TCT"
015300                             ORGANIZATION LINE SEQUENTIAL
015400                             STATUS       CR060-TCT-STATUS.
015500*
015600      SELECT  CR060-MON-FILE ASSIGN       "CR060MON"
015700                             ORGANIZATION LINE SEQUENTIAL
015800                             STATUS       CR060-MON-STATUS.
015900*
016000      SELECT  CR-REPORT-FILE ASSIGN       "CR060RPT"
016100                             ORGANIZATION LINE SEQUENTIAL
016200                             STATUS       CR-REPORT-STATUS.
016300*
016400  DATA                     DIVISION.
016500*================================
016600*
016700  FILE                     SECTION.
016800*
016900  COPY "fdcrprm.cob".
017000  COPY "fdcrmet.cob".
017100*
017200  FD  CR060-CHN-FILE.
017300  01  CR060-CHN-RECORD          PIC X(80).
017400*
017500  FD  CR060-TVW-FILE.
017600  01  CR060-TVW-RECORD          PIC X(192).
017700*
017800  FD  CR060-TCT-FILE.
017900  01  CR060-TCT-RECORD          PIC X(192).
018000*
018100  FD  CR060-MON-FILE.
018200  01  CR060-MON-RECORD          PIC X(50).
018300*
018400  FD  CR-REPORT-FILE.
018500  01  CR-REPORT-RECORD          PIC X(132).
018600*
018700  WORKING-STORAGE          SECTION.
018800*-------------------------------
018900*
019000  77  PROG-NAME                 PIC X(20) VALUE "CR060 V1.2.3".
019100*
019200  01  WS-SWITCHES.
019300      03  WS-METRIC-EOF         PIC X     VALUE "N".
019400          88  CR060-METRIC-EOF         VALUE "Y".
019500      03  WS-ANY-ROWS-FLAG      PIC X     VALUE "N".
019600          88  CR060-NO-ROWS-FOUND      VALUE "N".
019700*
019800  01  WS-STATUSES.
019900      03  CR-PARAM-STATUS       PIC XX    VALUE ZERO.
020000          88  CR-PARAM-STATUS-OK      VALUE "00".
020100      03  CR-METRIC-STATUS      PIC XX    VALUE ZERO.
020200          88  CR-METRIC-STATUS-OK     VALUE "00".
020300      03  CR060-CHN-STATUS      PIC XX    VALUE ZERO.
020400          88  CR060-CHN-STATUS-OK     VALUE "00".
020500      03  CR060-TVW-STATUS      PIC XX    VALUE ZERO.
020600          88  CR060-TVW-STATUS-OK     VALUE "00".
020700      03  CR060-TCT-STATUS      PIC XX    VALUE ZERO.
020800          88  CR060-TCT-STATUS-OK     VALUE "00".
020900      03  CR060-MON-STATUS      PIC XX    VALUE ZERO.
021000          88  CR060-MON-STATUS-OK     VALUE "00".
021100      03  CR-REPORT-STATUS      PIC XX    VALUE ZERO.
021200          88  CR-REPORT-STATUS-OK     VALUE "00".
021300*
021400  01  WS-DATASET-NAMES.
021500      03  CR-PARAM-DSN          PIC X(8)  VALUE "CRPARAM".
021600      03  CR-METRIC-DSN         PIC X(8)  VALUE SPACES.
021700*
021800  01  WS-COUNTERS                        COMP.
021900      03  WS-FILE-SUB           PIC 9(2)  VALUE ZERO.
022000      03  WS-OBS-COUNT          PIC 9(5)  VALUE ZERO.
022100      03  WS-POST-COUNT         PIC 9(5)  VALUE ZERO.
022200      03  WS-CHN-COUNT          PIC 9(3)  VALUE ZERO.
022300      03  WS-MONTH-COUNT        PIC 9(3)  VALUE ZERO.
022400      03  WS-TOP-COUNT          PIC 9(5)  VALUE ZERO.
022500      03  WS-MU-COUNT           PIC 9(5)  VALUE ZERO.
022600      03  WS-DU-COUNT           PIC 9(5)  VALUE ZERO.
022700      03  WS-TOP-LIMIT          PIC 9(2)  VALUE ZERO.
022800      03  WS-SORT-I             PIC 9(5)  VALUE ZERO.
022900      03  WS-SORT-J             PIC 9(5)  VALUE ZERO.
023000      03  WS-SORT-LAST          PIC 9(5)  VALUE ZERO.
023100      03  WS-PAGE-COUNT         PIC 9(3)  VALUE ZERO.
023200      03  WS-PRINT-SUB          PIC 9(5)  VALUE ZERO.
023300      03  WS-DOW-SUB            PIC 9(1)  VALUE ZERO.
023400      03  WS-DOW-CX             PIC 9(1)  VALUE ZERO.
023500*
023600  01  WS-PARAMETERS.
023700      03  WS-MIN-IMPR           PIC 9(9)  COMP VALUE ZERO.
023800*
023900*    SCRATCH FIELDS FOR THE SHARED CLEAN-UP / CTR ROUTINES
024000  01  WS-SCRATCH-FIELDS.
024100      03  CR-DTP-WORK-FIELD     PIC X(10) VALUE SPACES.
024200      03  CR-TCP-WORK-FIELD     PIC X(15) VALUE SPACES.
024300      03  CR-CTR-CLICKS-FIELD   PIC 9(9)   COMP VALUE ZERO.
024400      03  CR-CTR-IMPR-FIELD     PIC 9(9)   COMP VALUE ZERO.
024500      03  CR-CTR-RESULT-FIELD   PIC 9(3)V99 COMP VALUE ZERO.
024600      03  WS-TOP-KEY-URL        PIC X(80) VALUE SPACES.
024700*
024800  COPY "wscrdtw.cob".
024900  COPY "wscrtcw.cob".
025000*
025100*    WORKING COPY OF THE METRIC RECORD AFTER CLEANING
025200  01  WS-CLEAN-RECORD.
025300      03  WS-CLEAN-TITLE        PIC X(40).
025400      03  WS-CLEAN-DATE         PIC X(10).
025500      03  WS-CLEAN-CHANNEL      PIC X(15).
025600      03  WS-CLEAN-VIEWS        PIC 9(9)  COMP.
025700      03  WS-CLEAN-CLICKS       PIC 9(9)  COMP.
025800      03  WS-CLEAN-IMPR         PIC 9(9)  COMP.
025900      03  WS-CLEAN-URL          PIC X(80).
026000*
026100*    EVERY SURVIVING OBSERVATION ROW - MONTHLY, DAY-OF-WEEK AND THE
026200*    MATRIX ALL WORK FROM THIS TABLE, NOT FROM THE URL ROLLUP.
026300  01  CR6-OBS-TABLE.
026400      03  CR6-OBS-ENTRY         OCCURS 2000 TIMES
026500                                INDEXED BY CR6-OX.
026600          05  OB-URL            PIC X(80).
026700          05  OB-TITLE          PIC X(40).
026800          05  OB-CHANNEL        PIC X(15).
026900          05  OB-DATE           PIC X(10).
027000          05  OB-VIEWS          PIC 9(9)   COMP.
027100          05  OB-CLICKS         PIC 9(9)   COMP.
027200          05  OB-IMPR           PIC 9(9)   COMP.
027300*
027400*    URL ROLLUP - USED ONLY FOR THE OVERALL AND CHANNEL "DISTINCT
027500*    POST" COUNTS, AS CR050 DOES.
027600  01  CR6-POST-TABLE.
027700      03  CR6-POST-ENTRY        OCCURS 500 TIMES
027800                                INDEXED BY CR6-PX.
027900          05  PT-URL            PIC X(80).
028000          05  PT-CHANNEL        PIC X(15).
028100          05  PT-VIEWS          PIC 9(9)   COMP.
028200          05  PT-CLICKS         PIC 9(9)   COMP.
028300          05  PT-IMPR           PIC 9(9)   COMP.
028400*
028500  01  CR6-CHN-TABLE.
028600      03  CR6-CHN-ENTRY         OCCURS 50 TIMES
028700                                INDEXED BY CR6-CX.
028800          05  CH-CHANNEL        PIC X(15).
028900          05  CH-POSTS          PIC 9(5)   COMP.
029000          05  CH-VIEWS          PIC 9(9)   COMP.
029100          05  CH-CLICKS         PIC 9(9)   COMP.
029200          05  CH-IMPR           PIC 9(9)   COMP.
029300          05  CH-CTR-PCT        PIC 9(3)V99 COMP.
029400*
029500  01  CR6-CHN-SWAP.
029600      03  SW-CH-CHANNEL         PIC X(15).
029700      03  SW-CH-POSTS           PIC 9(5)   COMP.
029800      03  SW-CH-VIEWS           PIC 9(9)   COMP.
029900      03  SW-CH-CLICKS          PIC 9(9)   COMP.
030000      03  SW-CH-IMPR            PIC 9(9)   COMP.
030100      03  SW-CH-CTR-PCT         PIC 9(3)V99 COMP.
030200*
030300*    TOP-5 WORK TABLE - OBSERVATIONS AT OR ABOVE MIN-IMPRESSIONS ARE
030400*    GROUPED BY URL+TITLE+CHANNEL, NOT BY URL ALONE (SEE THE 1990
030500*    CHANGE NOTE ABOVE).
030600  01  CR6-TOP-TABLE.
030700      03  CR6-TOP-ENTRY         OCCURS 500 TIMES
030800                                INDEXED BY CR6-TX.
030900          05  TT-URL            PIC X(80).
031000          05  TT-TITLE          PIC X(40).
031100          05  TT-CHANNEL        PIC X(15).
031200          05  TT-VIEWS          PIC 9(9)   COMP.
031300          05  TT-CLICKS         PIC 9(9)   COMP.
031400          05  TT-IMPR           PIC 9(9)   COMP.
031500          05  TT-FIRST-DT       PIC X(10).
031600          05  TT-LAST-DT        PIC X(10).
031700          05  TT-CTR-PCT        PIC 9(3)V99 COMP.
031800*
031900  01  CR6-TOP-SWAP.
032000      03  SW-TT-URL             PIC X(80).
032100      03  SW-TT-TITLE           PIC X(40).
032200      03  SW-TT-CHANNEL         PIC X(15).
032300      03  SW-TT-VIEWS           PIC 9(9)   COMP.
032400      03  SW-TT-CLICKS          PIC 9(9)   COMP.
032500      03  SW-TT-IMPR            PIC 9(9)   COMP.
032600      03  SW-TT-FIRST-DT        PIC X(10).
032700      03  SW-TT-LAST-DT         PIC X(10).
032800      03  SW-TT-CTR-PCT         PIC 9(3)V99 COMP.
032900*
033000  01  CR6-MONTH-TABLE.
033100      03  CR6-MONTH-ENTRY       OCCURS 36 TIMES
033200                                INDEXED BY CR6-MX.
033300          05  MO-MONTH          PIC X(7).
033400          05  MO-POSTS          PIC 9(5)   COMP.
033500          05  MO-VIEWS          PIC 9(9)   COMP.
033600          05  MO-CLICKS         PIC 9(9)   COMP.
033700          05  MO-IMPR           PIC 9(9)   COMP.
033800          05  MO-CTR-PCT        PIC 9(3)V99 COMP.
033900*
034000  01  CR6-MONTH-SWAP.
034100      03  SW-MO-MONTH           PIC X(7).
034200      03  SW-MO-POSTS           PIC 9(5)   COMP.
034300      03  SW-MO-VIEWS           PIC 9(9)   COMP.
034400      03  SW-MO-CLICKS          PIC 9(9)   COMP.
034500      03  SW-MO-IMPR            PIC 9(9)   COMP.
034600      03  SW-MO-CTR-PCT         PIC 9(3)V99 COMP.
034700*
034800*    (MONTH, URL) PAIRS ALREADY COUNTED TOWARDS MO-POSTS, SO EACH
034900*    DISTINCT URL ADDS ONE TO ITS MONTH ONLY ONCE.
035000  01  CR6-MU-DEDUP-TABLE.
035100      03  CR6-MU-ENTRY          OCCURS 2000 TIMES
035200                                INDEXED BY CR6-MUX.
035300          05  MU-MONTH          PIC X(7).
035400          05  MU-URL            PIC X(80).
035500*
035600*    DAY-OF-WEEK TABLE, FIXED MONDAY THROUGH SUNDAY, PRELOADED BY
035700*    ZZ700-INIT-DOW-TABLE BEFORE ANY RECORDS ARE READ.
035800  01  CR6-DOW-TABLE.
035900      03  CR6-DOW-ENTRY         OCCURS 7 TIMES
036000                                INDEXED BY CR6-DX.
036100          05  DW-DAY-NAME       PIC X(9).
036200          05  DW-POSTS          PIC 9(5)   COMP.
036300          05  DW-VIEWS          PIC 9(9)   COMP.
036400          05  DW-CLICKS         PIC 9(9)   COMP.
036500          05  DW-IMPR           PIC 9(9)   COMP.
036600          05  DW-CTR-PCT        PIC 9(3)V99 COMP.
036700*
036800*    (WEEKDAY, URL) PAIRS ALREADY COUNTED TOWARDS DW-POSTS.
036900  01  CR6-DU-DEDUP-TABLE.
037000      03  CR6-DU-ENTRY          OCCURS 2000 TIMES
037100                                INDEXED BY CR6-DUX.
037200          05  DU-DOW-SUB        PIC 9(1)   COMP.
037300          05  DU-URL            PIC X(80).
037400*
037500*    MONTH-BY-CHANNEL VIEWS MATRIX.  ROW = POSITION IN THE (SORTED)
037600*    MONTH TABLE, COLUMN = POSITION IN THE (SORTED) CHANNEL TABLE -
037700*    BOTH TABLES ARE FIXED BY THE TIME THIS IS BUILT SO A DIRECT
037800*    SUBSCRIPT IS SAFE, NO SEPARATE COLUMN LIST IS KEPT.
037900  01  CR6-MATRIX-TABLE.
038000      03  MX-ROW                OCCURS 36 TIMES
038100                                INDEXED BY CR6-MXR.
038200          05  MX-CELL           OCCURS 50 TIMES
038300                                INDEXED BY CR6-MXC
038400                                PIC 9(9)  COMP VALUE ZERO.
038500*
038600*    STATIC DAY NAME / CONGRUENCE-TO-MONDAY-FIRST LOOKUP TABLES FOR
038700*    ZZ800-WEEKDAY-OF-DATE AND ZZ700-INIT-DOW-TABLE.  BUILT AS
038800*    REDEFINED LITERALS BECAUSE OCCURS ENTRIES CANNOT EACH CARRY
038900*    THEIR OWN VALUE CLAUSE.  ORDER IS THE CONGRUENCE RESULT 0-6
039000*    (SATURDAY THROUGH FRIDAY).
039100  01  CR6-DOW-CALC-LISTS.
039200      03  CR6-DOW-NAME-LIST     PIC X(63) VALUE
039300          "Saturday Sunday   Monday   Tuesday  WednesdayThursday Friday   ".
039400      03  CR6-DOW-NAME-TAB REDEFINES CR6-DOW-NAME-LIST
039500                            PIC X(9) OCCURS 7 TIMES.
039600      03  CR6-DOW-MF-LIST       PIC X(7) VALUE "6712345".
039700      03  CR6-DOW-MF-TAB REDEFINES CR6-DOW-MF-LIST
039800                          PIC 9(1) OCCURS 7 TIMES.
039900*
040000*    3-LETTER ABBREVIATIONS, MONDAY-FIRST ORDER (SAME ORDER AS
040100*    CR6-DOW-TABLE), USED ONLY FOR THE LOAD-TIME SANITY DISPLAY.
040200  01  CR6-DOW-ABBR-LIST          PIC X(21) VALUE
040300          "MONTUEWEDTHUFRISATSUN".
040400  01  CR6-DOW-ABBR-TAB REDEFINES CR6-DOW-ABBR-LIST
040500                        PIC X(3) OCCURS 7 TIMES.
040600*
040700*    SCRATCH FOR THE CONGRUENCE ITSELF
040800  01  CR6-DOW-CALC-WORK         COMP.
040900      03  CR6-DC-CCYY           PIC 9(4)  VALUE ZERO.
041000      03  CR6-DC-MM             PIC 9(2)  VALUE ZERO.
041100      03  CR6-DC-DD             PIC 9(2)  VALUE ZERO.
041200      03  CR6-DC-ADJ-M          PIC 9(2)  VALUE ZERO.
041300      03  CR6-DC-ADJ-Y          PIC 9(4)  VALUE ZERO.
041400      03  CR6-DC-K              PIC 9(2)  VALUE ZERO.
041500      03  CR6-DC-J              PIC 9(2)  VALUE ZERO.
041600      03  CR6-DC-TERM1          PIC 9(4)  VALUE ZERO.
041700      03  CR6-DC-SUM            PIC 9(6)  VALUE ZERO.
041800      03  CR6-DC-H              PIC 9(2)  VALUE ZERO.
041900      03  CR6-DC-DIV-Q          PIC 9(6)  VALUE ZERO.
042000      03  CR6-DC-DIV-Q2         PIC 9(6)  VALUE ZERO.
042100      03  CR6-DC-DIV-Q3         PIC 9(6)  VALUE ZERO.
042200      03  CR6-DC-DIV-R          PIC 9(6)  VALUE ZERO.
042300*
042400  01  WS-OVERALL.
042500      03  WS-OVL-POSTS          PIC 9(5)   COMP VALUE ZERO.
042600      03  WS-OVL-VIEWS          PIC 9(9)   COMP VALUE ZERO.
042700      03  WS-OVL-CLICKS         PIC 9(9)   COMP VALUE ZERO.
042800      03  WS-OVL-IMPR           PIC 9(9)   COMP VALUE ZERO.
042900      03  WS-OVL-CTR-PCT        PIC 9(3)V99 COMP VALUE ZERO.
043000*
043100*    PRINT LINES
043200  01  CR-HEAD-LINE-1.
043300      03  FILLER                PIC X(35) VALUE SPACES.
043400      03  FILLER                PIC X(32) VALUE
043500          "APPLEWOOD CONTENT TIME ANALYSIS".
043600      03  FILLER                PIC X(45) VALUE SPACES.
043700      03  FILLER                PIC X(6)  VALUE "PAGE  ".
043800      03  HD-PAGE-NO            PIC ZZ9.
043900      03  FILLER                PIC X(11) VALUE SPACES.
044000*
044100  01  CR-HEAD-LINE-2.
044200      03  HD-PROG-NAME          PIC X(20).
044300      03  FILLER                PIC X(112) VALUE SPACES.
044400*
044500  01  CR-TITLE-LINE.
044600      03  CR-TITLE-TEXT         PIC X(132) VALUE SPACES.
044700*
044800  01  CR-BLANK-LINE              PIC X(132) VALUE SPACES.
044900*
045000  01  CR-OVERALL-LINE.
045100      03  FILLER                PIC X(4)  VALUE SPACES.
045200      03  FILLER                PIC X(7)  VALUE "POSTS: ".
045300      03  PR-OVL-POSTS          PIC ZZZZ9.
045400      03  FILLER                PIC X(3)  VALUE SPACES.
045500      03  FILLER                PIC X(7)  VALUE "VIEWS: ".
045600      03  PR-OVL-VIEWS          PIC ZZZ,ZZZ,ZZ9.
045700      03  FILLER                PIC X(3)  VALUE SPACES.
045800      03  FILLER                PIC X(8)  VALUE "CLICKS: ".
045900      03  PR-OVL-CLICKS         PIC ZZZ,ZZZ,ZZ9.
046000      03  FILLER                PIC X(3)  VALUE SPACES.
046100      03  FILLER                PIC X(6)  VALUE "IMPR: ".
046200      03  PR-OVL-IMPR           PIC ZZZ,ZZZ,ZZ9.
046300      03  FILLER                PIC X(3)  VALUE SPACES.
046400      03  FILLER                PIC X(6)  VALUE "CTR% ".
046500      03  PR-OVL-CTR            PIC ZZ9.99.
046600      03  FILLER                PIC X(19) VALUE SPACES.
046700*
046800  01  CR-CHN-HEAD-LINE.
046900      03  FILLER                PIC X(1)  VALUE SPACES.
047000      03  FILLER                PIC X(15) VALUE "CHANNEL".
047100      03  FILLER                PIC X(6)  VALUE "POSTS".
047200      03  FILLER                PIC X(10) VALUE "VIEWS".
047300      03  FILLER                PIC X(10) VALUE "CLICKS".
047400      03  FILLER                PIC X(10) VALUE "IMPR".
047500      03  FILLER                PIC X(6)  VALUE "CTR%".
047600      03  FILLER                PIC X(74) VALUE SPACES.
047700*
047800  01  CR-CHN-DETAIL-LINE.
047900      03  FILLER                PIC X(1)  VALUE SPACES.
048000      03  PR-CHN-CHANNEL        PIC X(15).
048100      03  PR-CHN-POSTS          PIC ZZZZ9.
048200      03  FILLER                PIC X(1)  VALUE SPACES.
048300      03  PR-CHN-VIEWS          PIC ZZZ,ZZZ,ZZ9.
048400      03  FILLER                PIC X(1)  VALUE SPACES.
048500      03  PR-CHN-CLICKS         PIC ZZZ,ZZZ,ZZ9.
048600      03  FILLER                PIC X(1)  VALUE SPACES.
048700      03  PR-CHN-IMPR           PIC ZZZ,ZZZ,ZZ9.
048800      03  FILLER                PIC X(1)  VALUE SPACES.
048900      03  PR-CHN-CTR            PIC ZZ9.99.
049000      03  FILLER                PIC X(63) VALUE SPACES.
049100*
049200  01  CR-TOP-HEAD-LINE.
049300      03  FILLER                PIC X(1)  VALUE SPACES.
049400      03  FILLER                PIC X(40) VALUE "TITLE".
049500      03  FILLER                PIC X(16) VALUE "CHANNEL".
049600      03  FILLER                PIC X(10) VALUE "VIEWS".
049700      03  FILLER                PIC X(10) VALUE "CLICKS".
049800      03  FILLER                PIC X(10) VALUE "IMPR".
049900      03  FILLER                PIC X(6)  VALUE "CTR%".
050000      03  FILLER                PIC X(39) VALUE SPACES.
050100*
050200  01  CR-TOP-DETAIL-LINE.
050300      03  FILLER                PIC X(1)  VALUE SPACES.
050400      03  PR-TOP-TITLE          PIC X(40).
050500      03  PR-TOP-CHANNEL        PIC X(15).
050600      03  FILLER                PIC X(1)  VALUE SPACES.
050700      03  PR-TOP-VIEWS          PIC ZZZ,ZZZ,ZZ9.
050800      03  FILLER                PIC X(1)  VALUE SPACES.
050900      03  PR-TOP-CLICKS         PIC ZZZ,ZZZ,ZZ9.
051000      03  FILLER                PIC X(1)  VALUE SPACES.
051100      03  PR-TOP-IMPR           PIC ZZZ,ZZZ,ZZ9.
051200      03  FILLER                PIC X(1)  VALUE SPACES.
051300      03  PR-TOP-CTR            PIC ZZ9.99.
051400      03  FILLER                PIC X(28) VALUE SPACES.
051500*
051600  01  CR-MON-HEAD-LINE.
051700      03  FILLER                PIC X(1)  VALUE SPACES.
051800      03  FILLER                PIC X(9)  VALUE "MONTH".
051900      03  FILLER                PIC X(6)  VALUE "POSTS".
052000      03  FILLER                PIC X(10) VALUE "VIEWS".
052100      03  FILLER                PIC X(10) VALUE "CLICKS".
052200      03  FILLER                PIC X(10) VALUE "IMPR".
052300      03  FILLER                PIC X(6)  VALUE "CTR%".
052400      03  FILLER                PIC X(80) VALUE SPACES.
052500*
052600  01  CR-MON-DETAIL-LINE.
052700      03  FILLER                PIC X(1)  VALUE SPACES.
052800      03  PR-MON-MONTH          PIC X(9).
052900      03  PR-MON-POSTS          PIC ZZZZ9.
053000      03  FILLER                PIC X(1)  VALUE SPACES.
053100      03  PR-MON-VIEWS          PIC ZZZ,ZZZ,ZZ9.
053200      03  FILLER                PIC X(1)  VALUE SPACES.
053300      03  PR-MON-CLICKS         PIC ZZZ,ZZZ,ZZ9.
053400      03  FILLER                PIC X(1)  VALUE SPACES.
053500      03  PR-MON-IMPR           PIC ZZZ,ZZZ,ZZ9.
053600      03  FILLER                PIC X(1)  VALUE SPACES.
053700      03  PR-MON-CTR            PIC ZZ9.99.
053800      03  FILLER                PIC X(69) VALUE SPACES.
053900*
054000  01  CR-DOW-HEAD-LINE.
054100      03  FILLER                PIC X(1)  VALUE SPACES.
054200      03  FILLER                PIC X(11) VALUE "DAY".
054300      03  FILLER                PIC X(6)  VALUE "POSTS".
054400      03  FILLER                PIC X(10) VALUE "VIEWS".
054500      03  FILLER                PIC X(10) VALUE "CLICKS".
054600      03  FILLER                PIC X(10) VALUE "IMPR".
054700      03  FILLER                PIC X(6)  VALUE "CTR%".
054800      03  FILLER                PIC X(78) VALUE SPACES.
054900*
055000  01  CR-DOW-DETAIL-LINE.
055100      03  FILLER                PIC X(1)  VALUE SPACES.
055200      03  PR-DOW-DAY-NAME       PIC X(11).
055300      03  PR-DOW-POSTS          PIC ZZZZ9.
055400      03  FILLER                PIC X(1)  VALUE SPACES.
055500      03  PR-DOW-VIEWS          PIC ZZZ,ZZZ,ZZ9.
055600      03  FILLER                PIC X(1)  VALUE SPACES.
055700      03  PR-DOW-CLICKS         PIC ZZZ,ZZZ,ZZ9.
055800      03  FILLER                PIC X(1)  VALUE SPACES.
055900      03  PR-DOW-IMPR           PIC ZZZ,ZZZ,ZZ9.
056000      03  FILLER                PIC X(1)  VALUE SPACES.
056100      03  PR-DOW-CTR            PIC ZZ9.99.
056200      03  FILLER                PIC X(67) VALUE SPACES.
056300*
056400*    MATRIX HEADING AND DETAIL LINES - UP TO 12 CHANNEL COLUMNS ARE
056500*    PRINTED ACROSS THE PAGE, THE REST ARE NOTED IN A FOOTING LINE.
056600*    (WIDE SHOPS RAN THESE ON 15" FANFOLD - THIS PROGRAM STAYS ON A
056700*    132 COLUMN LISTING SO IT PRINTS ANYWHERE.)
056800  01  CR-MX-HEAD-LINE.
056900      03  FILLER                PIC X(9)  VALUE "MONTH".
057000      03  PR-MX-COL-HDR         PIC X(10) OCCURS 12 TIMES.
057100      03  FILLER                PIC X(3)  VALUE SPACES.
057200*
057300  01  CR-MX-DETAIL-LINE.
057400      03  PR-MX-MONTH           PIC X(9).
057500      03  PR-MX-CELL            PIC ZZZ,ZZ9 OCCURS 12 TIMES.
057600      03  FILLER                PIC X(3)  VALUE SPACES.
057700*
057800  01  CR-MX-FOOT-LINE.
057900      03  FILLER                PIC X(132) VALUE
058000          "(ONLY THE FIRST 12 CHANNEL COLUMNS ARE SHOWN - SEE THE CHANNEL SUMMARY ABOVE FOR THE FULL LIST)".
058100*
058200*    CHANNEL EXTRACT LINE SHAPE, COMMA DELIMITED, 80 BYTES
058300  01  CR6-CHN-EXTRACT.
058400      03  EX-CHN-CHANNEL        PIC X(15).
058500      03  FILLER                PIC X    VALUE ",".
058600      03  EX-CHN-POSTS          PIC 9(5).
058700      03  FILLER                PIC X    VALUE ",".
058800      03  EX-CHN-VIEWS          PIC 9(9).
058900      03  FILLER                PIC X    VALUE ",".
059000      03  EX-CHN-CLICKS         PIC 9(9).
059100      03  FILLER                PIC X    VALUE ",".
059200      03  EX-CHN-IMPR           PIC 9(9).
059300      03  FILLER                PIC X    VALUE ",".
059400      03  EX-CHN-CTR            PIC 9(3)V99.
059500      03  FILLER                PIC X(23) VALUE SPACES.
059600*
059700*    MONTHLY EXTRACT LINE SHAPE, COMMA DELIMITED, 50 BYTES
059800  01  CR6-MON-EXTRACT.
059900      03  EX-MON-MONTH          PIC X(7).
060000      03  FILLER                PIC X    VALUE ",".
060100      03  EX-MON-POSTS          PIC 9(5).
060200      03  FILLER                PIC X    VALUE ",".
060300      03  EX-MON-VIEWS          PIC 9(9).
060400      03  FILLER                PIC X    VALUE ",".
060500      03  EX-MON-CLICKS         PIC 9(9).
060600      03  FILLER                PIC X    VALUE ",".
060700      03  EX-MON-IMPR           PIC 9(9).
060800      03  FILLER                PIC X    VALUE ",".
060900      03  EX-MON-CTR            PIC 9(3)V99.
061000      03  FILLER                PIC X(3)  VALUE SPACES.
061100*
061200  COPY "wscrpst.cob" REPLACING ==CR-POST-RECORD== BY ==CR6-TOP-EXTRACT==.
061300*
061400  01  ERROR-MESSAGES.
061500*    SYSTEM WIDE
061600      03  SY001             PIC X(46) VALUE
061700          "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
061800      03  SY014             PIC X(15) VALUE
061900          "NO ROWS FOUND.".
062000*    PROGRAM SPECIFIC
062100      03  CR011             PIC X(40) VALUE
062200          "CR011 CANNOT OPEN PARAMETER FILE STATUS ".
062300      03  CR012             PIC X(45) VALUE
062400          "CR012 CANNOT OPEN A CONTENT METRIC FILE DSN ".
062500      03  CR013             PIC X(40) VALUE
062600          "CR013 OBSERVATION TABLE FULL - TRUNCATED ".
062700      03  CR014             PIC X(35) VALUE
062800          "CR014 CANNOT OPEN REPORT FILE STATUS ".
062900      03  CR015             PIC X(40) VALUE
063000          "CR015 MONTH OR DEDUP TABLE FULL - IGNORED ".
063100*
063200  PROCEDURE                DIVISION.
063300*================================
063400*
063500  AA000-MAIN               SECTION.
063600*************************
063700*    THIS IS THE OVERNIGHT CONTENT REPORT - OVERALL, CHANNEL, TOP-N
063800*    BY VIEWS/CTR, MONTHLY-BY-CHANNEL MATRIX AND THE DAY-OF-WEEK
063900*    SUMMARY ALL COME OFF THE SAME OBSERVATION TABLE BUILT BY DD000
064000*    BELOW - ONE PASS OF THE INPUT FILES FEEDS SIX DIFFERENT
064100*    COMPUTE STEPS.
064200      DISPLAY  PROG-NAME " STARTING".
064300*    PROG-NAME CARRIES THE VERSION LITERAL ONTO EVERY PAGE
064400*    HEADING - BUMPED WITH EVERY CHANGE-LOG ENTRY ABOVE.
064500      MOVE     PROG-NAME TO HD-PROG-NAME.
064600*    LOADED ONCE, BEFORE THE FIRST OBSERVATION IS READ - EE210 BELOW
064700*    ADDS STRAIGHT INTO THE FIXED SLOT THIS BUILDS, IT NEVER SEARCHES.
064800      PERFORM  ZZ700-INIT-DOW-TABLE THRU ZZ700-EXIT
064900               VARYING CR6-DX FROM 1 BY 1 UNTIL CR6-DX > 7.
065000      PERFORM  BB000-READ-PARAMETERS THRU BB000-EXIT.
065100      PERFORM  BB100-OPEN-REPORT THRU BB100-EXIT.
065200      PERFORM  BB200-READ-METRIC-FILES THRU BB200-EXIT.
065300*    NOTHING SURVIVED CC000'S FILTERS - PRINT THE ONE-LINE MESSAGE
065400*    AND SKIP ALL SIX COMPUTE/PRINT STEPS BELOW, THERE IS NOTHING
065500*    FOR THEM TO WORK ON.
065600      IF       CR060-NO-ROWS-FOUND
065700               DISPLAY  SY014
065800*    STANDARD SHOP MESSAGE TABLE, SEE WSCRMSG.COB.
065900               MOVE     SY014 TO CR-TITLE-TEXT
066000               WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE
066100               PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT
066200               GOBACK.
066300      PERFORM  EE000-COMPUTE-OVERALL THRU EE000-EXIT.
066400      PERFORM  EE010-COMPUTE-CHANNEL THRU EE010-EXIT.
066500      PERFORM  EE020-BUILD-TOP-TABLE THRU EE020-EXIT.
066600      PERFORM  EE100-COMPUTE-MONTHLY THRU EE100-EXIT.
066700      PERFORM  EE200-COMPUTE-DOW THRU EE200-EXIT.
066800      PERFORM  EE300-COMPUTE-MATRIX THRU EE300-EXIT.
066900      PERFORM  FF000-PRINT-OVERALL THRU FF000-EXIT.
067000      PERFORM  FF010-PRINT-CHANNEL THRU FF010-EXIT.
067100      PERFORM  FF020-PRINT-TOP-VIEWS THRU FF020-EXIT.
067200      PERFORM  FF030-PRINT-TOP-CTR THRU FF030-EXIT.
067300      PERFORM  FF040-PRINT-MONTHLY THRU FF040-EXIT.
067400      PERFORM  FF050-PRINT-DOW THRU FF050-EXIT.
067500      PERFORM  FF060-PRINT-MATRIX THRU FF060-EXIT.
067600      PERFORM  FF900-WRITE-EXTRACTS THRU FF900-EXIT.
067700      PERFORM  ZZ900-CLOSE-DOWN THRU ZZ900-EXIT.
067800      DISPLAY  PROG-NAME " ENDED NORMALLY".
067900      GOBACK.
068000*
068100  BB000-READ-PARAMETERS    SECTION.
068200*********************************
068300*    SAME CONTROL RECORD SHAPE AS CR050 - SEE WSCRPRM.COB.  CR060
068400*    IGNORES CR-PRM-CAMPAIGN-FILE, THAT FIELD IS CR070'S ONLY.
068500*    NO DATE OR CHANNEL FILTER IS APPLIED IN THIS RUN - EVERY CLEAN
068600*    ROW COUNTS TOWARDS THE TIME-SERIES TABLES.  ONLY THE FILE LIST,
068700*    TOP-N AND MIN-IMPRESSIONS FIELDS OF THE CONTROL RECORD ARE USED.
068800      OPEN     INPUT CR-PARAM-FILE.
068900*    A MISSING OR UNREADABLE PARAMETER FILE IS FATAL - THIS RUN
069000*    CANNOT DEFAULT ITS WAY AROUND NOT KNOWING WHICH METRIC FILES
069100*    TO OPEN.
069200      IF       NOT CR-PARAM-STATUS-OK
069300               DISPLAY  CR011 CR-PARAM-STATUS
069400               DISPLAY  SY001
069500               GOBACK.
069600      READ     CR-PARAM-FILE.
069700      CLOSE    CR-PARAM-FILE.
069800      MOVE     CR-PRM-MIN-IMPRESSIONS TO WS-MIN-IMPR.
069900*    ZERO ON THE PARAMETER RECORD MEANS "NOT SUPPLIED", NOT
070000*    "NO THRESHOLD" - DEFAULTS TO 100 IMPRESSIONS THE SAME AS CR050.
070100      IF       WS-MIN-IMPR = ZERO
070200*    DEFAULT THRESHOLD, SEE THE BANNER ABOVE.
070300               MOVE     100 TO WS-MIN-IMPR.
070400      MOVE     CR-PRM-TOP-N           TO WS-TOP-LIMIT.
070500*    SAME DEFAULTING RULE AS THE THRESHOLD ABOVE - ZERO ON THE
070600*    PARAMETER RECORD FALLS BACK TO TOP 5.
070700      IF       WS-TOP-LIMIT = ZERO
070800*    DEFAULT TOP-N, SEE THE BANNER ABOVE.
070900               MOVE     5 TO WS-TOP-LIMIT.
071000  BB000-EXIT.
071100      EXIT.
071200*
071300  BB100-OPEN-REPORT        SECTION.
071400*********************************
071500*    HEADINGS PRINTED ONCE ON THE WAY IN, BEFORE ANY OF THE SIX
071600*    REPORT SECTIONS RUN.
071700      OPEN     OUTPUT CR-REPORT-FILE.
071800*    REPORT FILE OPEN FAILURE IS FATAL - NOWHERE TO WRITE THE SIX
071900*    SECTIONS BELOW.
072000      IF       NOT CR-REPORT-STATUS-OK
072100               DISPLAY  CR014 CR-REPORT-STATUS
072200               DISPLAY  SY001
072300               GOBACK.
072400*    ONE PAGE FOR THE WHOLE REPORT - THIS PROGRAM DOES NOT PAGE
072500*    BREAK BETWEEN ITS SIX SECTIONS.
072600      MOVE     1 TO WS-PAGE-COUNT.
072700      PERFORM  ZZ800-PRINT-HEADINGS THRU ZZ800-PRINT-HEADINGS-EXIT.
072800  BB100-EXIT.
072900      EXIT.
073000*
073100  BB200-READ-METRIC-FILES  SECTION.
073200*********************************
073300*    UP TO 5 METRIC FILES, SAME DYNAMIC-ASSIGN MECHANISM AS CR050 -
073400*    SEE SELCRMET.COB.
073500      PERFORM  BB205-PROCESS-ONE-NAME THRU BB205-EXIT
073600               VARYING WS-FILE-SUB FROM 1 BY 1
073700               UNTIL WS-FILE-SUB > CR-PRM-FILE-COUNT.
073800  BB200-EXIT.
073900      EXIT.
074000*
074100  BB205-PROCESS-ONE-NAME   SECTION.
074200*********************************
074300*    BLANK TABLE ENTRY SKIPPED, NOT AN ERROR - LETS A SITE RUN WITH
074400*    FEWER THAN 5 NAMES ON THE CONTROL RECORD.
074500*    A BLANK NAME TABLE ENTRY IS A GAP, NOT AN ERROR - SEE THE
074600*    BANNER ON BB205 ABOVE.
074700      IF       CR-PRM-FILE-NAME (WS-FILE-SUB) NOT = SPACES
074800*    ONE LOGICAL DATASET NAME PER TABLE ENTRY, DYNAMICALLY
074900*    ASSIGNED BY SELCRMET.COB.
075000               MOVE     CR-PRM-FILE-NAME (WS-FILE-SUB) TO CR-METRIC-DSN
075100               PERFORM  BB210-READ-ONE-METRIC-FILE THRU BB210-EXIT.
075200  BB205-EXIT.
075300      EXIT.
075400*
075500  BB210-READ-ONE-METRIC-FILE SECTION.
075600************************************
075700*    A DSN THAT WILL NOT OPEN IS LOGGED AND SKIPPED - ONE BAD FILE
075800*    NAME SHOULD NOT LOSE THE OTHER CHANNELS' OBSERVATIONS.
075900      OPEN     INPUT CR-METRIC-FILE.
076000*    BAD DSN LOGGED, RUN CONTINUES WITH WHATEVER FILES DID OPEN -
076100*    A TYPO IN ONE NAME SHOULD NOT LOSE THE OTHER CHANNELS.
076200      IF       NOT CR-METRIC-STATUS-OK
076300               DISPLAY  CR012 CR-METRIC-DSN " STATUS " CR-METRIC-STATUS
076400               GO TO BB210-EXIT.
076500*    RESET FOR EACH METRIC FILE IN TURN - THE SWITCH IS SHARED
076600*    ACROSS ALL FIVE POSSIBLE FILES.
076700      MOVE     "N" TO WS-METRIC-EOF.
076800      PERFORM  BB215-READ-NEXT THRU BB215-EXIT
076900               UNTIL CR060-METRIC-EOF.
077000      CLOSE    CR-METRIC-FILE.
077100  BB210-EXIT.
077200      EXIT.
077300*
077400  BB215-READ-NEXT          SECTION.
077500*********************************
077600*    ONE RECORD IN, ONE RECORD THROUGH CC000 EACH TIME ROUND.
077700      READ     CR-METRIC-FILE
077800               AT END MOVE "Y" TO WS-METRIC-EOF
077900*    ONE RECORD CLEANED AND FILTERED PER PASS THROUGH THIS LOOP.
078000               NOT AT END PERFORM CC000-CLEAN-RECORD THRU CC000-EXIT
078100      END-READ.
078200  BB215-EXIT.
078300      EXIT.
078400*
078500  CC000-CLEAN-RECORD       SECTION.
078600*********************************
078700*    SAME CLEAN/FILTER RULES AS CR050'S CC000 - TITLE-CASE AND
078800*    LEFT-JUSTIFY CHANNEL AND TITLE, PARSE THE DATE, THEN APPLY THE
078900*    DATE/CHANNEL FILTERS - BUT A SURVIVING ROW HERE FEEDS DD000,
079000*    NOT DIRECTLY INTO A ROLLUP TABLE, BECAUSE CR060 NEEDS THE
079100*    RAW OBSERVATION KEPT FOR THE MONTHLY AND DAY-OF-WEEK BREAKS.
079200*    SAME TRIM/TITLE-CASE/DATE-PARSE RULES AS CR050, BUT NO DATE OR
079300*    CHANNEL FILTER - EVERY VALID ROW IS KEPT FOR THE TIME TABLES.
079400*    WORKING COPIES CLEANED IN PLACE BELOW - THE INPUT RECORD
079500*    ITSELF IS LEFT UNTOUCHED.
079600      MOVE     MET-TITLE   TO WS-CLEAN-TITLE.
079700      MOVE     MET-URL     TO WS-CLEAN-URL.
079800      MOVE     MET-CHANNEL TO WS-CLEAN-CHANNEL.
079900      PERFORM  ZZ870-LEFT-JUSTIFY-TITLE THRU ZZ870-TITLE-EXIT.
080000      PERFORM  ZZ870-LEFT-JUSTIFY-CHANNEL THRU ZZ870-CHANNEL-EXIT.
080100*    A ROW WITH NO USABLE TITLE OR URL CANNOT BE KEYED BY DD020
080200*    BELOW - SKIPPED HERE RATHER THAN LATER.
080300      IF       WS-CLEAN-TITLE = SPACES
080400               GO TO CC000-EXIT.
080500*
080600*    A CORRUPT NUMERIC FIELD WOULD ABEND ON THE FIRST ARITHMETIC
080700*    STATEMENT DOWNSTREAM - CAUGHT AND ZEROED HERE INSTEAD.
080800      IF       MET-VIEWS IS NOT NUMERIC
080900               MOVE     ZERO TO WS-CLEAN-VIEWS
081000      ELSE
081100               MOVE     MET-VIEWS TO WS-CLEAN-VIEWS.
081200*    SAME NUMERIC-CHECK RULE AS THE VIEWS FIELD ABOVE.
081300      IF       MET-CLICKS IS NOT NUMERIC
081400               MOVE     ZERO TO WS-CLEAN-CLICKS
081500      ELSE
081600               MOVE     MET-CLICKS TO WS-CLEAN-CLICKS.
081700*    SAME NUMERIC-CHECK RULE AGAIN - IMPRESSIONS FEEDS THE
081800*    MIN-IMPRESSIONS THRESHOLD SO IT MUST NOT BE GARBAGE.
081900      IF       MET-IMPRESSIONS IS NOT NUMERIC
082000               MOVE     ZERO TO WS-CLEAN-IMPR
082100      ELSE
082200               MOVE     MET-IMPRESSIONS TO WS-CLEAN-IMPR.
082300*
082400      MOVE     WS-CLEAN-CHANNEL TO CR-TCP-WORK-FIELD.
082500      PERFORM  ZZ850-TITLE-CASE THRU ZZ850-EXIT.
082600      MOVE     CR-TCP-WORK-FIELD TO WS-CLEAN-CHANNEL.
082700*
082800      MOVE     MET-DATE TO CR-DTP-WORK-FIELD.
082900      PERFORM  ZZ800-PARSE-DATE THRU ZZ800-EXIT.
083000*    AN UNPARSEABLE DATE CANNOT BE FILTERED BY START/END DATE OR
083100*    ASSIGNED A WEEKDAY - THE ROW IS DROPPED.
083200      IF       NOT CR-DTP-DATE-OK
083300               GO TO CC000-EXIT.
083400      MOVE     CR-DTP-ISO TO WS-CLEAN-DATE.
083500*
083600      MOVE     "Y" TO WS-ANY-ROWS-FLAG.
083700      PERFORM  DD000-ADD-OBSERVATION THRU DD000-EXIT.
083800      PERFORM  DD010-ADD-TO-ROLLUP THRU DD010-EXIT.
083900  CC000-EXIT.
084000      EXIT.
084100*
084200  DD000-ADD-OBSERVATION    SECTION.
084300*********************************
084400*    ONE ROW PER SURVIVING METRIC RECORD, KEPT VERBATIM (DATE,
084500*    CHANNEL, VIEWS/CLICKS/IMPR) SO EE100 AND EE200 BELOW CAN RE-DO
084600*    THEIR OWN GROUPINGS WITHOUT RE-READING THE INPUT FILES.
084700*    KEEPS THE RAW (CLEANED) ROW - MONTHLY/DOW/MATRIX NEED EVERY
084800*    OBSERVATION, NOT JUST THE CONSOLIDATED POST.
084900      ADD      1 TO WS-OBS-COUNT.
085000*    2000-ROW CEILING ON THE RAW OBSERVATION TABLE - LOGGED ONCE,
085100*    NOT FATAL, SEE THE NOTE ON DD030 ABOVE.
085200      IF       WS-OBS-COUNT > 2000
085300               DISPLAY  CR013 "2000"
085400               SUBTRACT 1 FROM WS-OBS-COUNT
085500               GO TO DD000-EXIT.
085600*    CR6-OX WALKS THE OBSERVATION TABLE END TO END FOR EVERY ONE
085700*    OF THE SIX COMPUTE STEPS - EACH STEP RE-READS THE SAME RAW
085800*    ROWS RATHER THAN SHARING RUNNING TOTALS.
085900      SET      CR6-OX TO WS-OBS-COUNT.
086000      MOVE     WS-CLEAN-URL     TO OB-URL (CR6-OX).
086100      MOVE     WS-CLEAN-TITLE   TO OB-TITLE (CR6-OX).
086200      MOVE     WS-CLEAN-CHANNEL TO OB-CHANNEL (CR6-OX).
086300      MOVE     WS-CLEAN-DATE    TO OB-DATE (CR6-OX).
086400      MOVE     WS-CLEAN-VIEWS   TO OB-VIEWS (CR6-OX).
086500      MOVE     WS-CLEAN-CLICKS  TO OB-CLICKS (CR6-OX).
086600      MOVE     WS-CLEAN-IMPR    TO OB-IMPR (CR6-OX).
086700  DD000-EXIT.
086800      EXIT.
086900*
087000  DD010-ADD-TO-ROLLUP      SECTION.
087100*********************************
087200*    SAME URL-OR-TITLE|CHANNEL KEY RULE AS CR050 - SEE DD020.
087300*    URL ROLLUP FOR THE OVERALL/CHANNEL DISTINCT-POST COUNTS ONLY -
087400*    BLANK URL FALLS BACK TO TITLE|CHANNEL, AS IN CR050.
087500      PERFORM  DD020-BUILD-KEY THRU DD020-EXIT.
087600      SET      CR6-PX TO 1.
087700*    LINEAR SEARCH ON THE URL-OR-TITLE|CHANNEL KEY BUILT BY DD020.
087800      SEARCH   CR6-POST-ENTRY
087900               AT END PERFORM DD030-NEW-POST THRU DD030-EXIT
088000               WHEN PT-URL (CR6-PX) = WS-TOP-KEY-URL
088100                    PERFORM DD040-ADD-TO-POST THRU DD040-EXIT.
088200  DD010-EXIT.
088300      EXIT.
088400*
088500  DD020-BUILD-KEY          SECTION.
088600*********************************
088700*    IDENTICAL LOGIC TO CR050'S DD020, KEPT AS ITS OWN COPY BECAUSE
088800*    THIS SHOP DOES NOT CALL BETWEEN THE THREE CONTENT PROGRAMS.
088900      MOVE     SPACES TO WS-TOP-KEY-URL.
089000*    URL PREFERRED OVER TITLE AS THE DISPLAY IDENTIFIER WHEN BOTH
089100*    ARE PRESENT - MATCHES THE KEY RULE IN DD020.
089200      IF       WS-CLEAN-URL NOT = SPACES
089300               MOVE     WS-CLEAN-URL TO WS-TOP-KEY-URL
089400      ELSE
089500               STRING   WS-CLEAN-TITLE   DELIMITED BY SIZE
089600                        "|"              DELIMITED BY SIZE
089700                        WS-CLEAN-CHANNEL DELIMITED BY SIZE
089800                                 INTO WS-TOP-KEY-URL.
089900  DD020-EXIT.
090000      EXIT.
090100*
090200  DD030-NEW-POST           SECTION.
090300*********************************
090400*    2000-ENTRY CEILING RAISED IN 1.1.2 FOR THE DAILY EXPORT
090500*    FREQUENCY - CR003 LOGS ONCE AND OVERFLOW ROWS ARE DROPPED,
090600*    NOT FATAL.
090700*    500-POST CEILING - RAISED FROM 300 IN A LATER RELEASE, SEE
090800*    THE CHANGE LOG.
090900      IF       WS-POST-COUNT >= 500
091000               GO TO DD030-EXIT.
091100      ADD      1 TO WS-POST-COUNT.
091200      SET      CR6-PX TO WS-POST-COUNT.
091300      MOVE     WS-TOP-KEY-URL   TO PT-URL (CR6-PX).
091400      MOVE     WS-CLEAN-CHANNEL TO PT-CHANNEL (CR6-PX).
091500      MOVE     WS-CLEAN-VIEWS   TO PT-VIEWS (CR6-PX).
091600      MOVE     WS-CLEAN-CLICKS  TO PT-CLICKS (CR6-PX).
091700      MOVE     WS-CLEAN-IMPR    TO PT-IMPR (CR6-PX).
091800  DD030-EXIT.
091900      EXIT.
092000*
092100  DD040-ADD-TO-POST        SECTION.
092200*********************************
092300*    FIRST/LAST SEEN DATES CARRIED THROUGH TO THE TOP-N EXTRACT.
092400      ADD      WS-CLEAN-VIEWS  TO PT-VIEWS (CR6-PX).
092500      ADD      WS-CLEAN-CLICKS TO PT-CLICKS (CR6-PX).
092600      ADD      WS-CLEAN-IMPR   TO PT-IMPR (CR6-PX).
092700  DD040-EXIT.
092800      EXIT.
092900*
093000  EE000-COMPUTE-OVERALL    SECTION.
093100*********************************
093200*    UNFILTERED BY MIN-IMPRESSIONS - THE THRESHOLD ONLY APPLIES TO
093300*    THE TOP-N TABLE BUILT IN EE020 BELOW.
093400*    OVERALL TOTALS ARE THE FIVE FIGURES PRINTED BY FF000 - NOT
093500*    FILTERED BY MIN-IMPRESSIONS.
093600      MOVE     WS-POST-COUNT TO WS-OVL-POSTS.
093700*    ADDS EVERY CONSOLIDATED POST INTO THE FIVE OVERALL TOTALS,
093800*    UNFILTERED.
093900      PERFORM  EE005-SUM-POST THRU EE005-EXIT
094000               VARYING CR6-PX FROM 1 BY 1 UNTIL CR6-PX > WS-POST-COUNT.
094100      MOVE     WS-OVL-CLICKS TO CR-CTR-CLICKS-FIELD.
094200      MOVE     WS-OVL-IMPR   TO CR-CTR-IMPR-FIELD.
094300      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
094400      MOVE     CR-CTR-RESULT-FIELD TO WS-OVL-CTR-PCT.
094500      DISPLAY  PROG-NAME " OBSERVATION ROWS READ " WS-OBS-COUNT.
094600  EE000-EXIT.
094700      EXIT.
094800*
094900  EE005-SUM-POST            SECTION.
095000**********************************
095100*    ONE ADD-LOOP PASS OVER THE CONSOLIDATED POST TABLE.
095200      ADD      PT-VIEWS (CR6-PX)  TO WS-OVL-VIEWS.
095300      ADD      PT-CLICKS (CR6-PX) TO WS-OVL-CLICKS.
095400      ADD      PT-IMPR (CR6-PX)   TO WS-OVL-IMPR.
095500  EE005-EXIT.
095600      EXIT.
095700*
095800  EE010-COMPUTE-CHANNEL    SECTION.
095900*********************************
096000*    CHANNEL TABLE, THEN ITS CTR%, THEN SORTED VIEWS-DESCENDING -
096100*    SAME THREE-STEP SHAPE AS CR050.
096200*    "POSTS" HERE IS DISTINCT URLS PER CHANNEL, SO THIS WALKS THE
096300*    URL ROLLUP (ONE ITERATION PER POST), NOT THE OBSERVATION TABLE.
096400      PERFORM  EE011-ADD-CHANNEL THRU EE011-EXIT
096500               VARYING CR6-PX FROM 1 BY 1 UNTIL CR6-PX > WS-POST-COUNT.
096600      PERFORM  EE014-CHANNEL-CTR THRU EE014-EXIT
096700*    ONE EXTRACT ROW PER CHANNEL, IN THE SAME ORDER AS THE PRINTED
096800*    CHANNEL SECTION ABOVE.
096900               VARYING CR6-CX FROM 1 BY 1 UNTIL CR6-CX > WS-CHN-COUNT.
097000      PERFORM  EE012-SORT-CHANNEL THRU EE012-EXIT.
097100  EE010-EXIT.
097200      EXIT.
097300*
097400  EE011-ADD-CHANNEL        SECTION.
097500*********************************
097600*    LINEAR SEARCH/ADD, KEYED ON CHANNEL NAME.
097700*    RESET BEFORE THE OUTER SEARCH ON EVERY POST - SEARCH LEAVES
097800*    THE INDEX SITTING ON WHATEVER ENTRY IT LAST MATCHED.
097900      SET      CR6-CX TO 1.
098000*    LINEAR SEARCH ON CHANNEL NAME - THE SAME TABLE IS SEARCHED
098100*    AGAIN LATER FOR THE MATRIX COLUMN HEADINGS.
098200      SEARCH   CR6-CHN-ENTRY
098300               AT END PERFORM EE013-NEW-CHANNEL THRU EE013-EXIT
098400               WHEN CH-CHANNEL (CR6-CX) = PT-CHANNEL (CR6-PX)
098500                    ADD  1 TO CH-POSTS (CR6-CX)
098600                    ADD  PT-VIEWS (CR6-PX)  TO CH-VIEWS (CR6-CX)
098700                    ADD  PT-CLICKS (CR6-PX) TO CH-CLICKS (CR6-CX)
098800                    ADD  PT-IMPR (CR6-PX)   TO CH-IMPR (CR6-CX).
098900  EE011-EXIT.
099000      EXIT.
099100*
099200  EE013-NEW-CHANNEL        SECTION.
099300*********************************
099400*    50 CHANNEL CEILING MATCHES CR050/CR070.
099500*    50-CHANNEL CEILING, SEE THE BANNER ON EE013 ABOVE.
099600      IF       WS-CHN-COUNT >= 50
099700               GO TO EE013-EXIT.
099800      ADD      1 TO WS-CHN-COUNT.
099900      SET      CR6-CX TO WS-CHN-COUNT.
100000*    FIRST OBSERVATION SEEN FOR THIS CHANNEL - STARTS ITS ROW.
100100      MOVE     PT-CHANNEL (CR6-PX) TO CH-CHANNEL (CR6-CX).
100200      MOVE     1                   TO CH-POSTS (CR6-CX).
100300      MOVE     PT-VIEWS (CR6-PX)   TO CH-VIEWS (CR6-CX).
100400      MOVE     PT-CLICKS (CR6-PX)  TO CH-CLICKS (CR6-CX).
100500      MOVE     PT-IMPR (CR6-PX)    TO CH-IMPR (CR6-CX).
100600  EE013-EXIT.
100700      EXIT.
100800*
100900  EE014-CHANNEL-CTR         SECTION.
101000**********************************
101100*    COMPUTED FROM THE CHANNEL'S FINAL TOTALS, NOT ACCUMULATED
101200*    ROW BY ROW.
101300*    CTR% COMPUTED FROM THE CHANNEL'S FINAL TOTALS, NOT
101400*    ACCUMULATED ROW BY ROW.
101500      MOVE     CH-CLICKS (CR6-CX) TO CR-CTR-CLICKS-FIELD.
101600      MOVE     CH-IMPR (CR6-CX)   TO CR-CTR-IMPR-FIELD.
101700      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
101800      MOVE     CR-CTR-RESULT-FIELD TO CH-CTR-PCT (CR6-CX).
101900  EE014-EXIT.
102000      EXIT.
102100*
102200  EE012-SORT-CHANNEL       SECTION.
102300*********************************
102400*    VIEWS DESCENDING, CHANNEL ASCENDING ON A TIE - SAME EXCHANGE
102500*    SORT SHAPE USED THROUGHOUT THIS PROGRAM, NO SORT VERB.
102600*    VIEWS DESCENDING, CHANNEL ASCENDING ON A TIE - THIS ORDER IS
102700*    ALSO USED AS THE COLUMN ORDER FOR THE MONTH-BY-CHANNEL MATRIX.
102800*    NOTHING TO SORT WITH ONE OR ZERO CHANNELS.
102900      IF       WS-CHN-COUNT < 2
103000               GO TO EE012-EXIT.
103100*    WS-SORT-LAST/I/J ARE SHARED SCRATCH FIELDS REUSED BY EVERY
103200*    SORT IN THIS PROGRAM - SAFE BECAUSE ONLY ONE SORT IS EVER IN
103300*    PROGRESS AT A TIME.
103400      MOVE     WS-CHN-COUNT TO WS-SORT-LAST.
103500      PERFORM  EE012A-SORT-PASS THRU EE012A-EXIT
103600               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
103700                       WS-SORT-LAST.
103800  EE012-EXIT.
103900      EXIT.
104000*
104100  EE012A-SORT-PASS         SECTION.
104200*********************************
104300      PERFORM  EE012B-SORT-COMPARE THRU EE012B-EXIT
104400               VARYING WS-SORT-J FROM 1 BY 1
104500               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
104600  EE012A-EXIT.
104700      EXIT.
104800*
104900  EE012B-SORT-COMPARE      SECTION.
105000*********************************
105100*    VIEWS DESCENDING, CHANNEL NAME ASCENDING ON A TIE - SEE THE
105200*    BANNER ON EE012 ABOVE.
105300      IF       CH-VIEWS (WS-SORT-J) < CH-VIEWS (WS-SORT-J + 1) OR
105400               (CH-VIEWS (WS-SORT-J) = CH-VIEWS (WS-SORT-J + 1) AND
105500                CH-CHANNEL (WS-SORT-J) > CH-CHANNEL (WS-SORT-J + 1))
105600*    WHOLE-ENTRY SWAP THROUGH CR6-CHN-SWAP - NOT A FIELD-BY-FIELD
105700*    EXCHANGE.
105800               MOVE     CR6-CHN-ENTRY (WS-SORT-J)     TO CR6-CHN-SWAP
105900               MOVE     CR6-CHN-ENTRY (WS-SORT-J + 1)
106000                                       TO CR6-CHN-ENTRY (WS-SORT-J)
106100               MOVE     CR6-CHN-SWAP  TO CR6-CHN-ENTRY (WS-SORT-J + 1).
106200  EE012B-EXIT.
106300      EXIT.
106400*
106500  EE020-BUILD-TOP-TABLE    SECTION.
106600*********************************
106700*    COPIES EVERY POST MEETING MIN-IMPRESSIONS INTO CR6-TOP-TABLE,
106800*    THEN SORTED TWICE OVER (VIEWS, THEN CTR%) BELOW SO NEITHER
106900*    TOP-N RANKING DISTURBS THE OTHER.
107000*    OBSERVATIONS AT OR ABOVE MIN-IMPRESSIONS, GROUPED BY
107100*    URL+TITLE+CHANNEL - THE FILTER IS APPLIED BEFORE THE GROUPING,
107200*    NOT AFTER, SO THE SAME URL CAN APPEAR MORE THAN ONCE HERE IF IT
107300*    WAS POSTED UNDER A DIFFERENT TITLE OR CHANNEL.
107400*    ONLY POSTS CLEARING MIN-IMPRESSIONS GO ON TO EE021 BELOW.
107500      PERFORM  EE022-FILTER-OBS THRU EE022-EXIT
107600*    OUTER LOOP OVER EVERY OBSERVATION, ONE SEARCH OF THE TOP
107700*    TABLE PER OBSERVATION BELOW.
107800               VARYING CR6-OX FROM 1 BY 1 UNTIL CR6-OX > WS-OBS-COUNT.
107900      PERFORM  EE027-TOP-CTR THRU EE027-EXIT
108000               VARYING CR6-TX FROM 1 BY 1 UNTIL CR6-TX > WS-TOP-COUNT.
108100  EE020-EXIT.
108200      EXIT.
108300*
108400  EE022-FILTER-OBS         SECTION.
108500*********************************
108600*    THRESHOLD IS APPLIED HERE ONLY - THE OVERALL AND CHANNEL
108700*    TOTALS ABOVE ARE NOT FILTERED.
108800*    THE ONE PLACE IN THIS PROGRAM WHERE THE THRESHOLD IS ACTUALLY
108900*    APPLIED.
109000      IF       OB-IMPR (CR6-OX) >= WS-MIN-IMPR
109100               PERFORM  EE021-ADD-TO-TOP THRU EE021-EXIT.
109200  EE022-EXIT.
109300      EXIT.
109400*
109500  EE021-ADD-TO-TOP         SECTION.
109600*********************************
109700*    ADDS A QUALIFYING POST TO THE TOP-N CANDIDATE TABLE.
109800*    RESET BEFORE THE SEARCH, SAME REASON AS THE CHANNEL INDEX
109900*    ABOVE.
110000      SET      CR6-TX TO 1.
110100*    SAME URL-OR-TITLE|CHANNEL KEY AS THE POST TABLE - A POST CAN
110200*    QUALIFY FOR THE TOP TABLE ONLY ONCE.
110300      SEARCH   CR6-TOP-ENTRY
110400               AT END PERFORM EE023-NEW-TOP THRU EE023-EXIT
110500               WHEN TT-URL (CR6-TX)     = OB-URL (CR6-OX) AND
110600                    TT-TITLE (CR6-TX)   = OB-TITLE (CR6-OX) AND
110700                    TT-CHANNEL (CR6-TX) = OB-CHANNEL (CR6-OX)
110800                    PERFORM  EE024-ADD-TO-TOP-ENTRY THRU EE024-EXIT.
110900  EE021-EXIT.
111000      EXIT.
111100*
111200  EE023-NEW-TOP            SECTION.
111300*********************************
111400*    SAME 2000-ENTRY CEILING AS DD030 - SHOULD NEVER ACTUALLY BE
111500*    HIT SINCE EE022 HAS ALREADY FILTERED OUT LOW-VOLUME POSTS.
111600*    500-ENTRY CEILING ON THE TOP-N CANDIDATE TABLE, MATCHES THE
111700*    POST TABLE CEILING ABOVE.
111800      IF       WS-TOP-COUNT >= 500
111900               GO TO EE023-EXIT.
112000      ADD      1 TO WS-TOP-COUNT.
112100      SET      CR6-TX TO WS-TOP-COUNT.
112200*    FIRST QUALIFYING OBSERVATION FOR THIS URL/CHANNEL PAIR
112300*    SEEDS ITS TOP-TABLE ROW.
112400      MOVE     OB-URL (CR6-OX)     TO TT-URL (CR6-TX).
112500      MOVE     OB-TITLE (CR6-OX)   TO TT-TITLE (CR6-TX).
112600      MOVE     OB-CHANNEL (CR6-OX) TO TT-CHANNEL (CR6-TX).
112700      MOVE     OB-VIEWS (CR6-OX)   TO TT-VIEWS (CR6-TX).
112800      MOVE     OB-CLICKS (CR6-OX)  TO TT-CLICKS (CR6-TX).
112900      MOVE     OB-IMPR (CR6-OX)    TO TT-IMPR (CR6-TX).
113000      MOVE     OB-DATE (CR6-OX)    TO TT-FIRST-DT (CR6-TX).
113100      MOVE     OB-DATE (CR6-OX)    TO TT-LAST-DT (CR6-TX).
113200  EE023-EXIT.
113300      EXIT.
113400*
113500  EE024-ADD-TO-TOP-ENTRY   SECTION.
113600*********************************
113700*    FIELD-BY-FIELD COPY FROM THE POST TABLE ENTRY INTO THE TOP
113800*    TABLE ENTRY.
113900      ADD      OB-VIEWS (CR6-OX)  TO TT-VIEWS (CR6-TX).
114000      ADD      OB-CLICKS (CR6-OX) TO TT-CLICKS (CR6-TX).
114100      ADD      OB-IMPR (CR6-OX)   TO TT-IMPR (CR6-TX).
114200*    KEEPS THE EARLIEST DATE SEEN FOR THIS POST - PRINTED ON THE
114300*    TOP-N EXTRACT, NOT ON THE REPORT ITSELF.
114400      IF       OB-DATE (CR6-OX) < TT-FIRST-DT (CR6-TX)
114500               MOVE     OB-DATE (CR6-OX) TO TT-FIRST-DT (CR6-TX).
114600*    KEEPS THE MOST RECENT DATE SEEN, SAME REASON AS ABOVE.
114700      IF       OB-DATE (CR6-OX) > TT-LAST-DT (CR6-TX)
114800               MOVE     OB-DATE (CR6-OX) TO TT-LAST-DT (CR6-TX).
114900  EE024-EXIT.
115000      EXIT.
115100*
115200  EE027-TOP-CTR              SECTION.
115300************************************
115400*    CTR% COMPUTED ONCE PER TOP-TABLE ROW AS IT IS ADDED.
115500      MOVE     TT-CLICKS (CR6-TX) TO CR-CTR-CLICKS-FIELD.
115600      MOVE     TT-IMPR (CR6-TX)   TO CR-CTR-IMPR-FIELD.
115700      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
115800      MOVE     CR-CTR-RESULT-FIELD TO TT-CTR-PCT (CR6-TX).
115900  EE027-EXIT.
116000      EXIT.
116100*
116200  EE025-SORT-TOP-BY-VIEWS  SECTION.
116300*********************************
116400*    VIEWS DESCENDING, TITLE ASCENDING ON A TIE.
116500*    NOTHING TO SORT WITH ONE OR ZERO CANDIDATES.
116600      IF       WS-TOP-COUNT < 2
116700               GO TO EE025-EXIT.
116800      MOVE     WS-TOP-COUNT TO WS-SORT-LAST.
116900      PERFORM  EE025A-SORT-PASS THRU EE025A-EXIT
117000               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
117100                       WS-SORT-LAST.
117200  EE025-EXIT.
117300      EXIT.
117400*
117500  EE025A-SORT-PASS         SECTION.
117600*********************************
117700*    ONE BUBBLE PASS OVER THE TOP TABLE.
117800      PERFORM  EE025B-SORT-COMPARE THRU EE025B-EXIT
117900               VARYING WS-SORT-J FROM 1 BY 1
118000               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
118100  EE025A-EXIT.
118200      EXIT.
118300*
118400  EE025B-SORT-COMPARE      SECTION.
118500*********************************
118600*    SWAPS THE WHOLE TOP-TABLE ENTRY THROUGH THE SWAP RECORD, NOT
118700*    FIELD BY FIELD.
118800*    VIEWS DESCENDING, TITLE ASCENDING ON A TIE.
118900      IF       TT-VIEWS (WS-SORT-J) < TT-VIEWS (WS-SORT-J + 1) OR
119000               (TT-VIEWS (WS-SORT-J) = TT-VIEWS (WS-SORT-J + 1) AND
119100                TT-TITLE (WS-SORT-J) > TT-TITLE (WS-SORT-J + 1))
119200               MOVE     CR6-TOP-ENTRY (WS-SORT-J)     TO CR6-TOP-SWAP
119300               MOVE     CR6-TOP-ENTRY (WS-SORT-J + 1)
119400                                       TO CR6-TOP-ENTRY (WS-SORT-J)
119500               MOVE     CR6-TOP-SWAP  TO CR6-TOP-ENTRY (WS-SORT-J + 1).
119600  EE025B-EXIT.
119700      EXIT.
119800*
119900  EE026-SORT-TOP-BY-CTR    SECTION.
120000*********************************
120100*    CTR% DESCENDING, IMPRESSIONS DESCENDING, TITLE ASCENDING - SEE
120200*    CR050'S EQUIVALENT SORT FOR THE SAME THREE-WAY REASONING.
120300*    NOTHING TO SORT WITH ONE OR ZERO CANDIDATES.
120400      IF       WS-TOP-COUNT < 2
120500               GO TO EE026-EXIT.
120600      MOVE     WS-TOP-COUNT TO WS-SORT-LAST.
120700      PERFORM  EE026A-SORT-PASS THRU EE026A-EXIT
120800               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
120900                       WS-SORT-LAST.
121000  EE026-EXIT.
121100      EXIT.
121200*
121300  EE026A-SORT-PASS         SECTION.
121400*********************************
121500*    SAME SHAPE AS EE025A, OVER THE SAME TABLE RE-ENTERED.
121600      PERFORM  EE026B-SORT-COMPARE THRU EE026B-EXIT
121700               VARYING WS-SORT-J FROM 1 BY 1
121800               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
121900  EE026A-EXIT.
122000      EXIT.
122100*
122200  EE026B-SORT-COMPARE      SECTION.
122300*********************************
122400*    SEE THE BANNER ON EE026 ABOVE FOR THE TIE-BREAK ORDER.
122500*    CTR% DESCENDING, IMPRESSIONS DESCENDING, TITLE ASCENDING -
122600*    THREE-WAY TIE-BREAK KEEPS A ZERO-IMPRESSION ROW FROM OUTRANKING
122700*    A HIGH-VOLUME ONE ON A COINCIDENTAL CTR MATCH.
122800      IF       TT-CTR-PCT (WS-SORT-J) < TT-CTR-PCT (WS-SORT-J + 1) OR
122900               (TT-CTR-PCT (WS-SORT-J) = TT-CTR-PCT (WS-SORT-J + 1) AND
123000                TT-IMPR (WS-SORT-J) < TT-IMPR (WS-SORT-J + 1)) OR
123100               (TT-CTR-PCT (WS-SORT-J) = TT-CTR-PCT (WS-SORT-J + 1) AND
123200                TT-IMPR (WS-SORT-J) = TT-IMPR (WS-SORT-J + 1) AND
123300                TT-TITLE (WS-SORT-J) > TT-TITLE (WS-SORT-J + 1))
123400               MOVE     CR6-TOP-ENTRY (WS-SORT-J)     TO CR6-TOP-SWAP
123500               MOVE     CR6-TOP-ENTRY (WS-SORT-J + 1)
123600                                       TO CR6-TOP-ENTRY (WS-SORT-J)
123700               MOVE     CR6-TOP-SWAP  TO CR6-TOP-ENTRY (WS-SORT-J + 1).
123800  EE026B-EXIT.
123900      EXIT.
124000*
124100  EE100-COMPUTE-MONTHLY    SECTION.
124200*********************************
124300*    MONTH BY CHANNEL MATRIX ADDED IN 1.1.0 - FINANCE WANTED
124400*    SEASONALITY BY CHANNEL VISIBLE ON ONE PAGE.  MONTH KEY IS THE
124500*    FIRST 7 CHARACTERS OF THE ISO DATE (CCYY-MM).
124600*    ONE PASS OVER EVERY OBSERVATION - MONTH KEY IS THE FIRST 7
124700*    BYTES OF THE ISO DATE (YYYY-MM).
124800      PERFORM  EE101-ADD-TO-MONTH THRU EE101-EXIT
124900*    OUTER LOOP OVER EVERY OBSERVATION, ONE SEARCH OF THE TOP
125000*    TABLE PER OBSERVATION BELOW.
125100               VARYING CR6-OX FROM 1 BY 1 UNTIL CR6-OX > WS-OBS-COUNT.
125200      PERFORM  EE105-MONTH-CTR THRU EE105-EXIT
125300*    DRIVES THE MONTHLY EXTRACT, ONE ROW PER MONTH TABLE ENTRY.
125400               VARYING CR6-MX FROM 1 BY 1
125500               UNTIL CR6-MX > WS-MONTH-COUNT.
125600      PERFORM  EE110-SORT-MONTH THRU EE110-EXIT.
125700  EE100-EXIT.
125800      EXIT.
125900*
126000  EE101-ADD-TO-MONTH       SECTION.
126100*********************************
126200*    LINEAR SEARCH/ADD ON THE MONTH KEY, ONE ROW PER MONTH SEEN.
126300*    RESET BEFORE THE MONTH SEARCH BELOW.
126400      SET      CR6-MX TO 1.
126500      SEARCH   CR6-MONTH-ENTRY
126600               AT END PERFORM EE102-NEW-MONTH THRU EE102-EXIT
126700               WHEN MO-MONTH (CR6-MX) = OB-DATE (CR6-OX) (1:7)
126800                    ADD  OB-VIEWS (CR6-OX)  TO MO-VIEWS (CR6-MX)
126900                    ADD  OB-CLICKS (CR6-OX) TO MO-CLICKS (CR6-MX)
127000                    ADD  OB-IMPR (CR6-OX)   TO MO-IMPR (CR6-MX)
127100                    PERFORM EE103-COUNT-MONTH-URL THRU EE103-EXIT.
127200  EE101-EXIT.
127300      EXIT.
127400*
127500  EE102-NEW-MONTH          SECTION.
127600*********************************
127700*    36 MONTH CEILING RAISED IN 1.2.0 - THREE YEARS OF HISTORY IS
127800*    AS FAR BACK AS THIS REPORT IS EXPECTED TO ROLL.
127900*    36-MONTH CEILING, SEE THE BANNER ON EE102 ABOVE.
128000      IF       WS-MONTH-COUNT >= 36
128100               DISPLAY  CR015 "MONTH"
128200               GO TO EE102-EXIT.
128300      ADD      1 TO WS-MONTH-COUNT.
128400      SET      CR6-MX TO WS-MONTH-COUNT.
128500*    CCYY-MM SLICE OF THE ISO DATE IS THE MONTH KEY - FIRST
128600*    OBSERVATION SEEN FOR THE MONTH STARTS ITS ROW.
128700      MOVE     OB-DATE (CR6-OX) (1:7) TO MO-MONTH (CR6-MX).
128800      MOVE     OB-VIEWS (CR6-OX)      TO MO-VIEWS (CR6-MX).
128900      MOVE     OB-CLICKS (CR6-OX)     TO MO-CLICKS (CR6-MX).
129000      MOVE     OB-IMPR (CR6-OX)       TO MO-IMPR (CR6-MX).
129100      PERFORM  EE103-COUNT-MONTH-URL THRU EE103-EXIT.
129200  EE102-EXIT.
129300      EXIT.
129400*
129500  EE103-COUNT-MONTH-URL    SECTION.
129600*********************************
129700*    DISTINCT-URL COUNT PER MONTH, KEPT SEPARATELY FROM THE
129800*    OBSERVATION COUNT SO A POST SEEN 30 TIMES IN A MONTH COUNTS
129900*    ONCE HERE, NOT THIRTY TIMES.
130000*    ONLY BUMPS MO-POSTS THE FIRST TIME THIS (MONTH, URL) PAIR IS
130100*    SEEN, SO "POSTS" STAYS A DISTINCT URL COUNT.
130200*    RESET BEFORE THE DISTINCT-URL SEARCH WITHIN THE CURRENT
130300*    MONTH.
130400      SET      CR6-MUX TO 1.
130500*    DISTINCT-URL SEARCH WITHIN THE CURRENT MONTH, KEYED ON URL
130600*    ALONE.
130700      SEARCH   CR6-MU-ENTRY
130800               AT END PERFORM EE104-NEW-MONTH-URL THRU EE104-EXIT
130900               WHEN MU-MONTH (CR6-MUX) = OB-DATE (CR6-OX) (1:7) AND
131000                    MU-URL (CR6-MUX)   = OB-URL (CR6-OX)
131100                    CONTINUE.
131200  EE103-EXIT.
131300      EXIT.
131400*
131500  EE104-NEW-MONTH-URL      SECTION.
131600*********************************
131700*    50 DISTINCT-URL CEILING PER MONTH, MATCHES THE CHANNEL TABLE
131800*    LIMIT ELSEWHERE IN THIS PROGRAM.
131900*    2000-URL CEILING PER MONTH - GENEROUS ON PURPOSE, A BUSY SITE
132000*    CAN EASILY POST THAT MANY DISTINCT URLS IN ONE MONTH.
132100      IF       WS-MU-COUNT >= 2000
132200               DISPLAY  CR015 "MONTH-URL"
132300               GO TO EE104-EXIT.
132400      ADD      1 TO WS-MU-COUNT.
132500      SET      CR6-MUX TO WS-MU-COUNT.
132600*    SAME CCYY-MM SLICE, KEYING THE DISTINCT-URL COUNT INSTEAD.
132700      MOVE     OB-DATE (CR6-OX) (1:7) TO MU-MONTH (CR6-MUX).
132800      MOVE     OB-URL (CR6-OX)        TO MU-URL (CR6-MUX).
132900      ADD      1 TO MO-POSTS (CR6-MX).
133000  EE104-EXIT.
133100      EXIT.
133200*
133300  EE105-MONTH-CTR            SECTION.
133400************************************
133500*    COMPUTED FROM THE MONTH'S FINAL TOTALS, SAME PATTERN AS
133600*    EE014.
133700*    MONTH CTR% FROM THE MONTH'S FINAL TOTALS, SAME PATTERN AS
133800*    EVERY OTHER CTR COMPUTE IN THIS PROGRAM.
133900      MOVE     MO-CLICKS (CR6-MX) TO CR-CTR-CLICKS-FIELD.
134000      MOVE     MO-IMPR (CR6-MX)   TO CR-CTR-IMPR-FIELD.
134100      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
134200      MOVE     CR-CTR-RESULT-FIELD TO MO-CTR-PCT (CR6-MX).
134300  EE105-EXIT.
134400      EXIT.
134500*
134600  EE110-SORT-MONTH         SECTION.
134700*********************************
134800*    SORTED INTO CALENDAR ORDER (MONTH KEY ASCENDING), NOT BY
134900*    VOLUME - A SEASONALITY TABLE READS LEFT TO RIGHT BY TIME.
135000*    ASCENDING BY MONTH KEY - YYYY-MM SORTS CORRECTLY AS TEXT.
135100*    NOTHING TO SORT WITH ONE OR ZERO MONTHS OF HISTORY.
135200      IF       WS-MONTH-COUNT < 2
135300               GO TO EE110-EXIT.
135400      MOVE     WS-MONTH-COUNT TO WS-SORT-LAST.
135500      PERFORM  EE110A-SORT-PASS THRU EE110A-EXIT
135600               VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I >=
135700                       WS-SORT-LAST.
135800  EE110-EXIT.
135900      EXIT.
136000*
136100  EE110A-SORT-PASS         SECTION.
136200*********************************
136300*    ONE BUBBLE PASS OVER THE MONTH TABLE.
136400      PERFORM  EE110B-SORT-COMPARE THRU EE110B-EXIT
136500               VARYING WS-SORT-J FROM 1 BY 1
136600               UNTIL WS-SORT-J > WS-SORT-LAST - WS-SORT-I.
136700  EE110A-EXIT.
136800      EXIT.
136900*
137000  EE110B-SORT-COMPARE      SECTION.
137100*********************************
137200*    ASCENDING ON THE CCYY-MM KEY - A STRAIGHT STRING COMPARE WORKS
137300*    BECAUSE THE KEY IS ZERO-PADDED AND FIXED WIDTH.
137400*    CALENDAR ORDER, NOT VOLUME ORDER - SEE THE BANNER ON EE110
137500*    ABOVE.
137600      IF       MO-MONTH (WS-SORT-J) > MO-MONTH (WS-SORT-J + 1)
137700               MOVE     CR6-MONTH-ENTRY (WS-SORT-J)   TO CR6-MONTH-SWAP
137800               MOVE     CR6-MONTH-ENTRY (WS-SORT-J + 1)
137900                                       TO CR6-MONTH-ENTRY (WS-SORT-J)
138000               MOVE     CR6-MONTH-SWAP
138100                                 TO CR6-MONTH-ENTRY (WS-SORT-J + 1).
138200  EE110B-EXIT.
138300      EXIT.
138400*
138500  EE200-COMPUTE-DOW        SECTION.
138600*********************************
138700*    DAY-OF-WEEK SUMMARY ADDED IN 1.1.1, REWRITTEN THE SAME RELEASE
138800*    TO USE THE ZELLER'S CONGRUENCE FORMULA IN ZZ800-WEEKDAY-OF-DATE
138900*    INSTEAD OF A JULIAN-DAY TABLE LOOKUP THAT DID NOT SURVIVE THE
139000*    CENTURY CHANGE.  TABLE ITSELF IS PRELOADED BY ZZ700 BEFORE ANY
139100*    OBSERVATION IS READ - SEE THE FIX NOTE ON ZZ700 FURTHER DOWN.
139200*    CR6-DX HAS ALREADY BEEN SET BY ZZ800-WEEKDAY-OF-DATE JUST
139300*    BELOW BEFORE THIS RUNS.
139400      PERFORM  EE210-ADD-TO-DOW THRU EE210-EXIT
139500*    OUTER LOOP OVER EVERY OBSERVATION, ONE SEARCH OF THE TOP
139600*    TABLE PER OBSERVATION BELOW.
139700               VARYING CR6-OX FROM 1 BY 1 UNTIL CR6-OX > WS-OBS-COUNT.
139800      PERFORM  EE215-DOW-CTR THRU EE215-EXIT
139900               VARYING CR6-DX FROM 1 BY 1 UNTIL CR6-DX > 7.
140000  EE200-EXIT.
140100      EXIT.
140200*
140300  EE210-ADD-TO-DOW         SECTION.
140400*********************************
140500*    CR6-DX IS SET FROM ZZ800-WEEKDAY-OF-DATE BELOW BEFORE THIS
140600*    PARAGRAPH IS ENTERED - ADDS STRAIGHT INTO THE FIXED
140700*    MONDAY-FIRST SLOT, NO SEARCH NEEDED, THE TABLE IS ALWAYS 7
140800*    ENTRIES.
140900*    RE-PARSES THE OBSERVATION'S OWN DATE TO DRIVE ZELLER'S
141000*    CONGRUENCE BELOW - THE DATE WAS ALREADY VALIDATED BACK IN
141100*    CC000 SO THIS PARSE CANNOT FAIL.
141200      MOVE     OB-DATE (CR6-OX) TO CR-DTP-WORK-FIELD.
141300      PERFORM  ZZ800-WEEKDAY-OF-DATE THRU ZZ800-WEEKDAY-EXIT.
141400*    WS-DOW-SUB WAS SET BY ZZ800-WEEKDAY-OF-DATE JUST BELOW -
141500*    CR6-DX THEN ADDRESSES THE FIXED MONDAY-FIRST SLOT DIRECTLY,
141600*    NO SEARCH NEEDED.
141700      SET      CR6-DX TO WS-DOW-SUB.
141800      ADD      OB-VIEWS (CR6-OX)  TO DW-VIEWS (CR6-DX).
141900      ADD      OB-CLICKS (CR6-OX) TO DW-CLICKS (CR6-DX).
142000      ADD      OB-IMPR (CR6-OX)   TO DW-IMPR (CR6-DX).
142100      PERFORM  EE220-COUNT-DOW-URL THRU EE220-EXIT.
142200  EE210-EXIT.
142300      EXIT.
142400*
142500  EE220-COUNT-DOW-URL      SECTION.
142600*********************************
142700*    DISTINCT-URL COUNT PER WEEKDAY, SAME IDEA AS EE103 FOR MONTHS.
142800*    RESET BEFORE THE DISTINCT-URL SEARCH WITHIN THE CURRENT
142900*    WEEKDAY.
143000      SET      CR6-DUX TO 1.
143100*    DISTINCT-URL SEARCH WITHIN THE CURRENT WEEKDAY.
143200      SEARCH   CR6-DU-ENTRY
143300               AT END PERFORM EE230-NEW-DOW-URL THRU EE230-EXIT
143400               WHEN DU-DOW-SUB (CR6-DUX) = WS-DOW-SUB AND
143500                    DU-URL (CR6-DUX)     = OB-URL (CR6-OX)
143600                    CONTINUE.
143700  EE220-EXIT.
143800      EXIT.
143900*
144000  EE230-NEW-DOW-URL        SECTION.
144100*********************************
144200*    50 DISTINCT-URL CEILING PER WEEKDAY.
144300*    2000-URL CEILING PER WEEKDAY, SAME REASONING AS THE MONTHLY
144400*    CEILING ABOVE.
144500      IF       WS-DU-COUNT >= 2000
144600               DISPLAY  CR015 "DOW-URL"
144700               GO TO EE230-EXIT.
144800      ADD      1 TO WS-DU-COUNT.
144900      SET      CR6-DUX TO WS-DU-COUNT.
145000*    FIRST URL SEEN FOR THIS WEEKDAY STARTS ITS DISTINCT-URL ROW.
145100      MOVE     WS-DOW-SUB       TO DU-DOW-SUB (CR6-DUX).
145200      MOVE     OB-URL (CR6-OX)  TO DU-URL (CR6-DUX).
145300      ADD      1 TO DW-POSTS (CR6-DX).
145400  EE230-EXIT.
145500      EXIT.
145600*
145700  EE215-DOW-CTR              SECTION.
145800************************************
145900*    COMPUTED FROM EACH WEEKDAY'S FINAL TOTALS ONCE ALL
146000*    OBSERVATIONS HAVE BEEN ADDED.
146100*    WEEKDAY CTR% FROM THE SLOT'S FINAL TOTALS.
146200      MOVE     DW-CLICKS (CR6-DX) TO CR-CTR-CLICKS-FIELD.
146300      MOVE     DW-IMPR (CR6-DX)   TO CR-CTR-IMPR-FIELD.
146400      PERFORM  ZZ860-COMPUTE-CTR THRU ZZ860-EXIT.
146500      MOVE     CR-CTR-RESULT-FIELD TO DW-CTR-PCT (CR6-DX).
146600  EE215-EXIT.
146700      EXIT.
146800*
146900  EE300-COMPUTE-MATRIX     SECTION.
147000*********************************
147100*    RE-USES THE MONTH TABLE BUILT BY EE100 AS ITS ROW AXIS AND THE
147200*    CHANNEL TABLE BUILT BY EE010 AS ITS COLUMN AXIS - MUST RUN
147300*    AFTER BOTH, HENCE ITS PLACE IN THE AA000 SEQUENCE.
147400*    VIEWS ONLY - NO DISTINCT-URL WORK HERE, JUST A STRAIGHT SUM OF
147500*    EVERY OBSERVATION'S VIEWS INTO ITS (MONTH, CHANNEL) CELL.  BOTH
147600*    THE MONTH TABLE AND THE CHANNEL TABLE ARE ALREADY FINAL AT THIS
147700*    POINT SO THE SEARCHED SUBSCRIPTS CAN BE USED DIRECTLY.
147800      PERFORM  EE305-MATRIX-CELL THRU EE305-EXIT
147900*    OUTER LOOP OVER EVERY OBSERVATION, ONE SEARCH OF THE TOP
148000*    TABLE PER OBSERVATION BELOW.
148100               VARYING CR6-OX FROM 1 BY 1 UNTIL CR6-OX > WS-OBS-COUNT.
148200  EE300-EXIT.
148300      EXIT.
148400*
148500  EE305-MATRIX-CELL        SECTION.
148600*********************************
148700*    ONE CELL = ONE MONTH/CHANNEL PAIR - VIEWS ONLY, NOT CLICKS OR
148800*    IMPRESSIONS, TO KEEP THE PRINTED GRID READABLE.
148900*    RESET BEFORE THE MONTH SEARCH BELOW.
149000      SET      CR6-MX TO 1.
149100      SEARCH   CR6-MONTH-ENTRY
149200               AT END CONTINUE
149300               WHEN MO-MONTH (CR6-MX) = OB-DATE (CR6-OX) (1:7)
149400*    CR6-MXR AND CR6-MXC ARE THE MATRIX'S OWN ROW/COLUMN INDEXES,
149500*    KEPT SEPARATE FROM CR6-MX/CR6-CX SO THE CELL-BUILD LOOP DOES
149600*    NOT DISTURB THE INDEXES THE SEARCH JUST POSITIONED.
149700                    SET  CR6-MXR TO CR6-MX
149800                    PERFORM EE310-MATRIX-COLUMN THRU EE310-EXIT.
149900  EE305-EXIT.
150000      EXIT.
150100*
150200  EE310-MATRIX-COLUMN      SECTION.
150300*********************************
150400*    ONE CALL PER CHANNEL COLUMN WITHIN THE CURRENT MONTH ROW.
150500*    RESET BEFORE THE OUTER SEARCH ON EVERY POST - SEARCH LEAVES
150600*    THE INDEX SITTING ON WHATEVER ENTRY IT LAST MATCHED.
150700      SET      CR6-CX TO 1.
150800*    LINEAR SEARCH ON CHANNEL NAME - THE SAME TABLE IS SEARCHED
150900*    AGAIN LATER FOR THE MATRIX COLUMN HEADINGS.
151000      SEARCH   CR6-CHN-ENTRY
151100               AT END CONTINUE
151200               WHEN CH-CHANNEL (CR6-CX) = OB-CHANNEL (CR6-OX)
151300*    SEE THE NOTE ON CR6-MXR ABOVE - SAME REASON, COLUMN SIDE.
151400                    SET  CR6-MXC TO CR6-CX
151500                    ADD  OB-VIEWS (CR6-OX) TO MX-CELL (CR6-MXR CR6-MXC).
151600  EE310-EXIT.
151700      EXIT.
151800*
151900  FF000-PRINT-OVERALL      SECTION.
152000*********************************
152100*    FIRST SECTION ON THE PRINTED REPORT - FIVE OVERALL TOTALS ON
152200*    ONE LINE.
152300      MOVE     "OVERALL CONTENT PERFORMANCE" TO CR-TITLE-TEXT.
152400      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
152500      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
152600      MOVE     WS-OVL-POSTS   TO PR-OVL-POSTS.
152700      MOVE     WS-OVL-VIEWS   TO PR-OVL-VIEWS.
152800      MOVE     WS-OVL-CLICKS  TO PR-OVL-CLICKS.
152900      MOVE     WS-OVL-IMPR    TO PR-OVL-IMPR.
153000      MOVE     WS-OVL-CTR-PCT TO PR-OVL-CTR.
153100      WRITE    CR-REPORT-RECORD FROM CR-OVERALL-LINE.
153200      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
153300  FF000-EXIT.
153400      EXIT.
153500*
153600  FF010-PRINT-CHANNEL      SECTION.
153700*********************************
153800*    CHANNEL TABLE IS ALREADY VIEWS-DESCENDING FROM EE012 - PRINTED
153900*    AS BUILT, NO RE-SORT.
154000      MOVE     "CHANNEL SUMMARY" TO CR-TITLE-TEXT.
154100      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
154200      WRITE    CR-REPORT-RECORD FROM CR-CHN-HEAD-LINE.
154300      PERFORM  FF011-PRINT-CHANNEL-LINE THRU FF011-EXIT
154400*    ONE EXTRACT ROW PER CHANNEL, IN THE SAME ORDER AS THE PRINTED
154500*    CHANNEL SECTION ABOVE.
154600               VARYING CR6-CX FROM 1 BY 1 UNTIL CR6-CX > WS-CHN-COUNT.
154700      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
154800  FF010-EXIT.
154900      EXIT.
155000*
155100  FF011-PRINT-CHANNEL-LINE SECTION.
155200*********************************
155300*    ONE DETAIL LINE PER CHANNEL ENTRY.
155400      MOVE     CH-CHANNEL (CR6-CX) TO PR-CHN-CHANNEL.
155500      MOVE     CH-POSTS (CR6-CX)   TO PR-CHN-POSTS.
155600      MOVE     CH-VIEWS (CR6-CX)   TO PR-CHN-VIEWS.
155700      MOVE     CH-CLICKS (CR6-CX)  TO PR-CHN-CLICKS.
155800      MOVE     CH-IMPR (CR6-CX)    TO PR-CHN-IMPR.
155900      MOVE     CH-CTR-PCT (CR6-CX) TO PR-CHN-CTR.
156000      WRITE    CR-REPORT-RECORD FROM CR-CHN-DETAIL-LINE.
156100  FF011-EXIT.
156200      EXIT.
156300*
156400  FF020-PRINT-TOP-VIEWS    SECTION.
156500*********************************
156600*    RE-SORTS THE TOP TABLE BY VIEWS IMMEDIATELY BEFORE PRINTING -
156700*    THE CTR REPORT BELOW WILL RE-SORT IT AGAIN, SO ORDER CANNOT BE
156800*    ASSUMED TO SURVIVE BETWEEN SECTIONS.
156900*    RE-SORT IMMEDIATELY BEFORE PRINTING - THE CTR SECTION BELOW
157000*    WILL RE-SORT THE SAME TABLE AGAIN, VIEWS ORDER DOES NOT
157100*    SURVIVE BETWEEN THE TWO REPORT SECTIONS.
157200      PERFORM  EE025-SORT-TOP-BY-VIEWS THRU EE025-EXIT.
157300      MOVE     "TOP POSTS BY VIEWS" TO CR-TITLE-TEXT.
157400      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
157500      WRITE    CR-REPORT-RECORD FROM CR-TOP-HEAD-LINE.
157600      PERFORM  FF021-PRINT-TOP-LINE THRU FF021-EXIT
157700*    DRIVES THE TOP-BY-VIEWS EXTRACT, LIMITED TO WS-TOP-COUNT
157800*    ENTRIES.
157900               VARYING WS-PRINT-SUB FROM 1 BY 1
158000               UNTIL WS-PRINT-SUB > WS-TOP-COUNT OR
158100                     WS-PRINT-SUB > WS-TOP-LIMIT.
158200      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
158300  FF020-EXIT.
158400      EXIT.
158500*
158600  FF021-PRINT-TOP-LINE     SECTION.
158700*********************************
158800*    WS-PRINT-SUB DRIVES THE CALLER'S VARYING PERFORM AND IS SET
158900*    INTO CR6-QX BELOW FOR THE SUBSCRIPTED MOVES.
159000*    POSITIONS THE TOP TABLE INDEX FOR FF910'S FIELD-BY-FIELD MOVE
159100*    BELOW.
159200      SET      CR6-TX TO WS-PRINT-SUB.
159300      MOVE     TT-TITLE (CR6-TX)   TO PR-TOP-TITLE.
159400      MOVE     TT-CHANNEL (CR6-TX) TO PR-TOP-CHANNEL.
159500      MOVE     TT-VIEWS (CR6-TX)   TO PR-TOP-VIEWS.
159600      MOVE     TT-CLICKS (CR6-TX)  TO PR-TOP-CLICKS.
159700      MOVE     TT-IMPR (CR6-TX)    TO PR-TOP-IMPR.
159800      MOVE     TT-CTR-PCT (CR6-TX) TO PR-TOP-CTR.
159900      WRITE    CR-REPORT-RECORD FROM CR-TOP-DETAIL-LINE.
160000  FF021-EXIT.
160100      EXIT.
160200*
160300  FF030-PRINT-TOP-CTR      SECTION.
160400*********************************
160500*    SAME SHAPE AS FF020, SORTED BY CTR% INSTEAD.
160600*    RE-SORT BY CTR% - THE VIEWS ORDER FROM THE SECTION ABOVE IS
160700*    NO LONGER NEEDED.
160800      PERFORM  EE026-SORT-TOP-BY-CTR THRU EE026-EXIT.
160900      MOVE     "TOP POSTS BY CTR PERCENT" TO CR-TITLE-TEXT.
161000      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
161100      WRITE    CR-REPORT-RECORD FROM CR-TOP-HEAD-LINE.
161200      PERFORM  FF031-PRINT-TOP-LINE THRU FF031-EXIT
161300*    DRIVES THE TOP-BY-VIEWS EXTRACT, LIMITED TO WS-TOP-COUNT
161400*    ENTRIES.
161500               VARYING WS-PRINT-SUB FROM 1 BY 1
161600               UNTIL WS-PRINT-SUB > WS-TOP-COUNT OR
161700                     WS-PRINT-SUB > WS-TOP-LIMIT.
161800      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
161900  FF030-EXIT.
162000      EXIT.
162100*
162200  FF031-PRINT-TOP-LINE     SECTION.
162300*********************************
162400*    IDENTICAL BODY TO FF021 - KEPT SEPARATE PER THE SITE STANDARD
162500*    OF ONE PERFORMED RANGE PER STATEMENT (SEE 1.2.1 IN THE CHANGE
162600*    LOG).
162700*    POSITIONS THE TOP TABLE INDEX FOR FF910'S FIELD-BY-FIELD MOVE
162800*    BELOW.
162900      SET      CR6-TX TO WS-PRINT-SUB.
163000      MOVE     TT-TITLE (CR6-TX)   TO PR-TOP-TITLE.
163100      MOVE     TT-CHANNEL (CR6-TX) TO PR-TOP-CHANNEL.
163200      MOVE     TT-VIEWS (CR6-TX)   TO PR-TOP-VIEWS.
163300      MOVE     TT-CLICKS (CR6-TX)  TO PR-TOP-CLICKS.
163400      MOVE     TT-IMPR (CR6-TX)    TO PR-TOP-IMPR.
163500      MOVE     TT-CTR-PCT (CR6-TX) TO PR-TOP-CTR.
163600      WRITE    CR-REPORT-RECORD FROM CR-TOP-DETAIL-LINE.
163700  FF031-EXIT.
163800      EXIT.
163900*
164000  FF040-PRINT-MONTHLY      SECTION.
164100*********************************
164200*    ONE DETAIL LINE PER MONTH, IN CALENDAR ORDER FROM EE110.
164300      MOVE     "MONTHLY SUMMARY" TO CR-TITLE-TEXT.
164400      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
164500      WRITE    CR-REPORT-RECORD FROM CR-MON-HEAD-LINE.
164600      PERFORM  FF041-PRINT-MONTH-LINE THRU FF041-EXIT
164700*    DRIVES THE MONTHLY EXTRACT, ONE ROW PER MONTH TABLE ENTRY.
164800               VARYING CR6-MX FROM 1 BY 1
164900               UNTIL CR6-MX > WS-MONTH-COUNT.
165000      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
165100  FF040-EXIT.
165200      EXIT.
165300*
165400  FF041-PRINT-MONTH-LINE   SECTION.
165500*********************************
165600*    POSTS/VIEWS/CLICKS/IMPR/CTR% FOR ONE MONTH ROW.
165700      MOVE     MO-MONTH (CR6-MX)   TO PR-MON-MONTH.
165800      MOVE     MO-POSTS (CR6-MX)   TO PR-MON-POSTS.
165900      MOVE     MO-VIEWS (CR6-MX)   TO PR-MON-VIEWS.
166000      MOVE     MO-CLICKS (CR6-MX)  TO PR-MON-CLICKS.
166100      MOVE     MO-IMPR (CR6-MX)    TO PR-MON-IMPR.
166200      MOVE     MO-CTR-PCT (CR6-MX) TO PR-MON-CTR.
166300      WRITE    CR-REPORT-RECORD FROM CR-MON-DETAIL-LINE.
166400  FF041-EXIT.
166500      EXIT.
166600*
166700  FF050-PRINT-DOW          SECTION.
166800*********************************
166900*    SEVEN FIXED DETAIL LINES, MONDAY THROUGH SUNDAY, IN THE ORDER
167000*    LOADED BY ZZ700-INIT-DOW-TABLE.
167100      MOVE     "DAY-OF-WEEK SUMMARY" TO CR-TITLE-TEXT.
167200      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
167300      WRITE    CR-REPORT-RECORD FROM CR-DOW-HEAD-LINE.
167400      PERFORM  FF051-PRINT-DOW-LINE THRU FF051-EXIT
167500               VARYING CR6-DX FROM 1 BY 1 UNTIL CR6-DX > 7.
167600      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
167700  FF050-EXIT.
167800      EXIT.
167900*
168000  FF051-PRINT-DOW-LINE     SECTION.
168100*********************************
168200*    ONE DETAIL LINE PER WEEKDAY SLOT.
168300      MOVE     DW-DAY-NAME (CR6-DX) TO PR-DOW-DAY-NAME.
168400      MOVE     DW-POSTS (CR6-DX)    TO PR-DOW-POSTS.
168500      MOVE     DW-VIEWS (CR6-DX)    TO PR-DOW-VIEWS.
168600      MOVE     DW-CLICKS (CR6-DX)   TO PR-DOW-CLICKS.
168700      MOVE     DW-IMPR (CR6-DX)     TO PR-DOW-IMPR.
168800      MOVE     DW-CTR-PCT (CR6-DX)  TO PR-DOW-CTR.
168900      WRITE    CR-REPORT-RECORD FROM CR-DOW-DETAIL-LINE.
169000  FF051-EXIT.
169100      EXIT.
169200*
169300  FF060-PRINT-MATRIX       SECTION.
169400*********************************
169500*    COLUMN HEADINGS BUILT FROM THE CHANNEL TABLE FIRST, THEN ONE
169600*    ROW PER MONTH.
169700*    UP TO THE FIRST 12 CHANNEL COLUMNS PRINT ACROSS THE PAGE - THE
169800*    CHANNEL SUMMARY ABOVE ALREADY CARRIES THE FULL LIST.
169900      MOVE     "MONTH BY CHANNEL VIEWS MATRIX" TO CR-TITLE-TEXT.
170000      WRITE    CR-REPORT-RECORD FROM CR-TITLE-LINE.
170100      MOVE     SPACES TO CR-MX-HEAD-LINE.
170200      PERFORM  FF061-BUILD-COL-HDR THRU FF061-EXIT
170300               VARYING CR6-CX FROM 1 BY 1
170400               UNTIL CR6-CX > WS-CHN-COUNT OR CR6-CX > 12.
170500      WRITE    CR-REPORT-RECORD FROM CR-MX-HEAD-LINE.
170600      PERFORM  FF062-PRINT-MATRIX-ROW THRU FF062-EXIT
170700*    ONE ROW PER MONTH, CALENDAR ORDER, PRINTED TOP TO BOTTOM.
170800               VARYING CR6-MXR FROM 1 BY 1
170900               UNTIL CR6-MXR > WS-MONTH-COUNT.
171000*    FOOTNOTE PRINTED ONLY WHEN THE MATRIX HAS BEEN TRUNCATED TO
171100*    THE FIRST 12 COLUMNS - SEE FF061 BELOW.
171200      IF       WS-CHN-COUNT > 12
171300               WRITE    CR-REPORT-RECORD FROM CR-MX-FOOT-LINE.
171400      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
171500  FF060-EXIT.
171600      EXIT.
171700*
171800  FF061-BUILD-COL-HDR      SECTION.
171900*********************************
172000*    TRUNCATES EACH CHANNEL NAME TO FIT ITS COLUMN - THE FULL
172100*    15-CHARACTER NAME WOULD NOT FIT 50 CHANNELS ACROSS ONE 132
172200*    CHARACTER PRINT LINE.
172300      MOVE     CH-CHANNEL (CR6-CX) TO PR-MX-COL-HDR (CR6-CX).
172400  FF061-EXIT.
172500      EXIT.
172600*
172700  FF062-PRINT-MATRIX-ROW   SECTION.
172800*********************************
172900*    ONE PRINTED ROW PER MONTH, CELLS BUILT LEFT TO RIGHT BY
173000*    FF063 BELOW.
173100      MOVE     SPACES TO CR-MX-DETAIL-LINE.
173200      MOVE     MO-MONTH (CR6-MXR) TO PR-MX-MONTH.
173300*    ONE CELL PER CHANNEL COLUMN, LEFT TO RIGHT, FOR THE CURRENT
173400*    MONTH ROW.
173500      PERFORM  FF063-BUILD-CELL THRU FF063-EXIT
173600*    ONE COLUMN PER CHANNEL WITHIN THE CURRENT MONTH ROW, CAPPED
173700*    AT 12 THE SAME AS THE HEADING BUILD IN FF061.
173800               VARYING CR6-MXC FROM 1 BY 1
173900               UNTIL CR6-MXC > WS-CHN-COUNT OR CR6-MXC > 12.
174000      WRITE    CR-REPORT-RECORD FROM CR-MX-DETAIL-LINE.
174100  FF062-EXIT.
174200      EXIT.
174300*
174400  FF063-BUILD-CELL         SECTION.
174500*********************************
174600*    ONE VIEWS FIGURE PER MONTH/CHANNEL CELL, ZERO IF THE CHANNEL
174700*    HAD NO OBSERVATIONS THAT MONTH.
174800      MOVE     MX-CELL (CR6-MXR CR6-MXC) TO PR-MX-CELL (CR6-MXC).
174900  FF063-EXIT.
175000      EXIT.
175100*
175200  FF900-WRITE-EXTRACTS     SECTION.
175300*********************************
175400*    SAME FOUR EXTRACT FILES AS CR050 PLUS A FIFTH FOR THE MONTHLY
175500*    TABLE - NO MATRIX EXTRACT, THE GRID IS PRINT-ONLY.
175600*    DELIMITED EXTRACTS FOR CHANNEL SUMMARY, BOTH TOP LISTS AND THE
175700*    MONTHLY SUMMARY - THE OVERALL/DOW/MATRIX SECTIONS ARE REPORT
175800*    ONLY, SAME AS THE SPECIFICATION MARKETING SIGNED OFF ON.
175900      OPEN     OUTPUT CR060-CHN-FILE CR060-TVW-FILE
176000                      CR060-TCT-FILE CR060-MON-FILE.
176100*    CHANNEL TABLE IS STILL IN ITS EE012 VIEWS-DESCENDING ORDER
176200*    HERE - NOT RE-SORTED FOR THE EXTRACT.
176300      PERFORM  FF901-WRITE-CHN-EXTRACT THRU FF901-EXIT
176400*    ONE EXTRACT ROW PER CHANNEL, IN THE SAME ORDER AS THE PRINTED
176500*    CHANNEL SECTION ABOVE.
176600               VARYING CR6-CX FROM 1 BY 1 UNTIL CR6-CX > WS-CHN-COUNT.
176700*    RE-SORT IMMEDIATELY BEFORE PRINTING - THE CTR SECTION BELOW
176800*    WILL RE-SORT THE SAME TABLE AGAIN, VIEWS ORDER DOES NOT
176900*    SURVIVE BETWEEN THE TWO REPORT SECTIONS.
177000      PERFORM  EE025-SORT-TOP-BY-VIEWS THRU EE025-EXIT.
177100      PERFORM  FF902-WRITE-TVW-EXTRACT THRU FF902-EXIT
177200*    DRIVES THE TOP-BY-VIEWS EXTRACT, LIMITED TO WS-TOP-COUNT
177300*    ENTRIES.
177400               VARYING WS-PRINT-SUB FROM 1 BY 1
177500               UNTIL WS-PRINT-SUB > WS-TOP-COUNT OR
177600                     WS-PRINT-SUB > WS-TOP-LIMIT.
177700*    RE-SORT BY CTR% - THE VIEWS ORDER FROM THE SECTION ABOVE IS
177800*    NO LONGER NEEDED.
177900      PERFORM  EE026-SORT-TOP-BY-CTR THRU EE026-EXIT.
178000      PERFORM  FF903-WRITE-TCT-EXTRACT THRU FF903-EXIT
178100*    DRIVES THE TOP-BY-VIEWS EXTRACT, LIMITED TO WS-TOP-COUNT
178200*    ENTRIES.
178300               VARYING WS-PRINT-SUB FROM 1 BY 1
178400               UNTIL WS-PRINT-SUB > WS-TOP-COUNT OR
178500                     WS-PRINT-SUB > WS-TOP-LIMIT.
178600      PERFORM  FF904-WRITE-MON-EXTRACT THRU FF904-EXIT
178700*    DRIVES THE MONTHLY EXTRACT, ONE ROW PER MONTH TABLE ENTRY.
178800               VARYING CR6-MX FROM 1 BY 1
178900               UNTIL CR6-MX > WS-MONTH-COUNT.
179000      CLOSE    CR060-CHN-FILE CR060-TVW-FILE
179100               CR060-TCT-FILE CR060-MON-FILE.
179200  FF900-EXIT.
179300      EXIT.
179400*
179500  FF901-WRITE-CHN-EXTRACT  SECTION.
179600*********************************
179700*    ONE ROW PER CHANNEL, SAME SHAPE AS CR050'S EXTRACT.
179800      MOVE     CH-CHANNEL (CR6-CX) TO EX-CHN-CHANNEL.
179900      MOVE     CH-POSTS (CR6-CX)   TO EX-CHN-POSTS.
180000      MOVE     CH-VIEWS (CR6-CX)   TO EX-CHN-VIEWS.
180100      MOVE     CH-CLICKS (CR6-CX)  TO EX-CHN-CLICKS.
180200      MOVE     CH-IMPR (CR6-CX)    TO EX-CHN-IMPR.
180300      MOVE     CH-CTR-PCT (CR6-CX) TO EX-CHN-CTR.
180400*    ONE OUTPUT ROW PER CHANNEL TABLE ENTRY.
180500      WRITE    CR060-CHN-RECORD FROM CR6-CHN-EXTRACT.
180600  FF901-EXIT.
180700      EXIT.
180800*
180900  FF902-WRITE-TVW-EXTRACT  SECTION.
181000*********************************
181100*    TOP-BY-VIEWS EXTRACT, TABLE RE-SORTED IMMEDIATELY BEFORE THIS
181200*    RUNS.
181300*    POSITIONS THE TOP TABLE INDEX FOR FF910'S FIELD-BY-FIELD MOVE
181400*    BELOW.
181500      SET      CR6-TX TO WS-PRINT-SUB.
181600      PERFORM  FF910-BUILD-TOP-EXTRACT THRU FF910-EXIT.
181700*    TOP-BY-VIEWS ORDER, FROM THE RE-SORT JUST ABOVE.
181800      WRITE    CR060-TVW-RECORD FROM CR6-TOP-EXTRACT.
181900  FF902-EXIT.
182000      EXIT.
182100*
182200  FF903-WRITE-TCT-EXTRACT  SECTION.
182300*********************************
182400*    TOP-BY-CTR EXTRACT, SAME IDEA, CTR% ORDER.
182500*    POSITIONS THE TOP TABLE INDEX FOR FF910'S FIELD-BY-FIELD MOVE
182600*    BELOW.
182700      SET      CR6-TX TO WS-PRINT-SUB.
182800      PERFORM  FF910-BUILD-TOP-EXTRACT THRU FF910-EXIT.
182900*    TOP-BY-CTR ORDER, FROM THE RE-SORT JUST ABOVE.
183000      WRITE    CR060-TCT-RECORD FROM CR6-TOP-EXTRACT.
183100  FF903-EXIT.
183200      EXIT.
183300*
183400  FF904-WRITE-MON-EXTRACT  SECTION.
183500*********************************
183600*    ONE ROW PER MONTH, CALENDAR ORDER FROM EE110.
183700      MOVE     MO-MONTH (CR6-MX)   TO EX-MON-MONTH.
183800      MOVE     MO-POSTS (CR6-MX)   TO EX-MON-POSTS.
183900      MOVE     MO-VIEWS (CR6-MX)   TO EX-MON-VIEWS.
184000      MOVE     MO-CLICKS (CR6-MX)  TO EX-MON-CLICKS.
184100      MOVE     MO-IMPR (CR6-MX)    TO EX-MON-IMPR.
184200      MOVE     MO-CTR-PCT (CR6-MX) TO EX-MON-CTR.
184300*    ONE OUTPUT ROW PER MONTH, IN THE CALENDAR ORDER BUILT BY
184400*    EE110.
184500      WRITE    CR060-MON-RECORD FROM CR6-MON-EXTRACT.
184600  FF904-EXIT.
184700      EXIT.
184800*
184900  FF910-BUILD-TOP-EXTRACT  SECTION.
185000*********************************
185100*    SHARED BY BOTH TOP-N EXTRACTS, SAME WSCRPST.COB LAYOUT AS
185200*    CR050 AND CR070.
185300      MOVE     TT-URL (CR6-TX)       TO PST-URL.
185400      MOVE     TT-TITLE (CR6-TX)     TO PST-TITLE.
185500      MOVE     TT-CHANNEL (CR6-TX)   TO PST-CHANNEL.
185600      MOVE     TT-VIEWS (CR6-TX)     TO PST-VIEWS.
185700      MOVE     TT-CLICKS (CR6-TX)    TO PST-CLICKS.
185800      MOVE     TT-IMPR (CR6-TX)      TO PST-IMPRESSIONS.
185900      MOVE     TT-FIRST-DT (CR6-TX)  TO PST-FIRST-DATE.
186000      MOVE     TT-LAST-DT (CR6-TX)   TO PST-LAST-DATE.
186100      MOVE     TT-CTR-PCT (CR6-TX)   TO PST-CTR-PCT.
186200  FF910-EXIT.
186300      EXIT.
186400*
186500  ZZ700-INIT-DOW-TABLE     SECTION.
186600*********************************
186700*    DRIVEN BY THE CONGRUENCE-TO-MONDAY-FIRST TABLE SO THE TWO
186800*    REDEFINED LITERALS STAY IN STEP WITH EACH OTHER - SEE THE
186900*    WORKING-STORAGE NOTE ABOVE THEM.
187000*    09/08/26 VBC - REQ 2103 - CR6-DX WAS BEING REMAPPED BY THE
187100*                   SET BELOW AND THEN RE-USED TO SUBSCRIPT
187200*                   CR6-DOW-NAME-TAB, SO EVERY DAY-NAME SLOT
187300*                   ENDED UP HOLDING THE NAME TWO DAYS OUT FROM
187400*                   THE DATA - THE DOW SUMMARY PRINTED RIGHT
187500*                   COUNTS UNDER THE WRONG DAY.  SAVE THE
187600*                   INCOMING CONGRUENCE INDEX IN WS-DOW-CX
187700*                   BEFORE REMAPPING SO THE NAME LOOKUP AND THE
187800*                   TARGET SLOT USE THE RIGHT VALUES.
187900      MOVE     CR6-DX  TO WS-DOW-CX.
188000*    REMAPS THE RAW SATURDAY-FIRST WEEKDAY NUMBER (1-7) TO THE
188100*    MONDAY-FIRST SLOT USED BY THE DOW TABLE AND ITS PRINTED
188200*    REPORT ORDER.
188300      SET      CR6-DX TO CR6-DOW-MF-TAB (CR6-DX).
188400      MOVE     CR6-DOW-NAME-TAB (WS-DOW-CX) TO DW-DAY-NAME (CR6-DX).
188500      DISPLAY  "CR060 DOW TABLE LOADED - " CR6-DOW-ABBR-TAB (CR6-DX).
188600  ZZ700-EXIT.
188700      EXIT.
188800*
188900  ZZ800-PRINT-HEADINGS     SECTION.
189000*********************************
189100*    CALLED ONCE FROM BB100 - THIS REPORT DOES NOT PAGE BREAK
189200*    MID-RUN, EVEN WITH SIX REPORT SECTIONS ON IT.
189300      MOVE     WS-PAGE-COUNT TO HD-PAGE-NO.
189400      WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-1
189500               AFTER ADVANCING PAGE.
189600      WRITE    CR-REPORT-RECORD FROM CR-HEAD-LINE-2.
189700      WRITE    CR-REPORT-RECORD FROM CR-BLANK-LINE.
189800  ZZ800-PRINT-HEADINGS-EXIT.
189900      EXIT.
190000*
190100  ZZ900-CLOSE-DOWN         SECTION.
190200*********************************
190300*    REPORT FILE ONLY - THE EXTRACT FILES ARE OPENED/WRITTEN/CLOSED
190400*    TOGETHER INSIDE FF900.
190500      CLOSE    CR-REPORT-FILE.
190600  ZZ900-EXIT.
190700      EXIT.
190800*
190900*    SHARED DATE-PARSE / TITLE-CASE / CTR TEXT - EACH COPIED ONCE.
191000*
191100  ZZ800-PARSE-DATE-SECTION SECTION.
191200*********************************
191300*    WRAPS WSCRDTP.CPY, SAME AS CR050.
191400  COPY "wscrdtp.cpy" REPLACING ==DTP-FIELD== BY ==CR-DTP-WORK-FIELD==.
191500*
191600  ZZ850-TITLE-CASE-SECTION SECTION.
191700*********************************
191800*    WRAPS WSCRTCP.CPY, SAME AS CR050.
191900  COPY "wscrtcp.cpy" REPLACING ==TCP-FIELD== BY ==CR-TCP-WORK-FIELD==.
192000*
192100  ZZ860-COMPUTE-CTR-SECTION SECTION.
192200**********************************
192300*    WRAPS WSCRCTP.CPY, SAME AS CR050.
192400  COPY "wscrctp.cpy" REPLACING ==CTR-CLICKS== BY ==CR-CTR-CLICKS-FIELD==
192500                               ==CTR-IMPR==   BY ==CR-CTR-IMPR-FIELD==
192600                               ==CTR-RESULT== BY ==CR-CTR-RESULT-FIELD==.
192700*
192800*    LEFT-JUSTIFY IS COPIED TWICE (TITLE, THEN CHANNEL), SO THE
192900*    PARAGRAPH NAMES MUST ALSO BE REPLACED TO KEEP THEM UNIQUE.
193000*
193100  ZZ870-LEFT-JUSTIFY-TITLE SECTION.
193200*********************************
193300*    WRAPS WSCRLJP.CPY AGAINST THE TITLE FIELD, SAME AS CR050.
193400  COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CLEAN-TITLE==
193500                               ==LJP-LEN==   BY ==40==
193600                               ==ZZ870-LEFT-JUSTIFY== BY
193700                                  ==ZZ870-LEFT-JUSTIFY-TITLE==
193800                               ==ZZ870-EXIT== BY ==ZZ870-TITLE-EXIT==.
193900*
194000  ZZ870-LEFT-JUSTIFY-CHANNEL SECTION.
194100***********************************
194200*    WRAPS WSCRLJP.CPY AGAINST THE CHANNEL FIELD, SAME AS CR050.
194300  COPY "wscrljp.cpy" REPLACING ==LJP-FIELD== BY ==WS-CLEAN-CHANNEL==
194400                               ==LJP-LEN==   BY ==15==
194500                               ==ZZ870-LEFT-JUSTIFY== BY
194600                                  ==ZZ870-LEFT-JUSTIFY-CHANNEL==
194700                               ==ZZ870-EXIT== BY ==ZZ870-CHANNEL-EXIT==.
194800*
194900*    MANUAL DAY-OF-WEEK CALCULATION - SAKAMOTO/ZELLER-STYLE
195000*    CONGRUENCE, WORKED ENTIRELY IN COMP ARITHMETIC WITH DIVIDE ...
195100*    GIVING ... REMAINDER FOR EVERY FLOOR/MOD STEP SO NO INTRINSIC
195200*    FUNCTION IS NEEDED.  CR-DTP-WORK-FIELD MUST HOLD A VALID ISO
195300*    (YYYY-MM-DD) DATE ON ENTRY.  RESULT LEFT IN WS-DOW-SUB AS A
195400*    MONDAY-FIRST SUBSCRIPT (1=MONDAY ... 7=SUNDAY).
195500*
195600  ZZ800-WEEKDAY-OF-DATE    SECTION.
195700*********************************
195800*    STANDARD ZELLER'S CONGRUENCE, WORKED ENTIRELY IN COMP
195900*    ARITHMETIC - REPLACED A JULIAN-DAY TABLE LOOKUP IN 1.1.1 THAT
196000*    DID NOT SURVIVE THE CENTURY TABLE CHANGE.  RESULT IS 0-6
196100*    (SATURDAY THROUGH FRIDAY), REMAPPED TO MONDAY-FIRST BY
196200*    CR6-DOW-MF-TAB WHEREVER THE CALLER NEEDS IT IN THAT ORDER.
196300*    ZELLER'S CONGRUENCE NEEDS THE MONTH/YEAR ADJUSTED SO JANUARY
196400*    AND FEBRUARY COUNT AS MONTHS 13 AND 14 OF THE PRIOR YEAR -
196500*    DONE BELOW BEFORE THE FORMULA RUNS.
196600      MOVE     CR-DTP-WORK-FIELD (1:4) TO CR6-DC-CCYY.
196700      MOVE     CR-DTP-WORK-FIELD (6:2) TO CR6-DC-MM.
196800      MOVE     CR-DTP-WORK-FIELD (9:2) TO CR6-DC-DD.
196900*    MARCH THROUGH DECEMBER NEED NO ADJUSTMENT - ONLY JANUARY AND
197000*    FEBRUARY SHIFT INTO THE PRIOR YEAR'S MONTH 13/14.
197100      IF       CR6-DC-MM > 2
197200               MOVE     CR6-DC-MM   TO CR6-DC-ADJ-M
197300               MOVE     CR6-DC-CCYY TO CR6-DC-ADJ-Y
197400      ELSE
197500               ADD      12 TO CR6-DC-MM GIVING CR6-DC-ADJ-M
197600               SUBTRACT 1 FROM CR6-DC-CCYY GIVING CR6-DC-ADJ-Y
197700      END-IF.
197800      DIVIDE   CR6-DC-ADJ-Y BY 100
197900               GIVING CR6-DC-J REMAINDER CR6-DC-K.
198000*    ZELLER'S CONGRUENCE, STANDARD FORM - TERM1 THROUGH THE FINAL
198100*    COMPUTE BELOW ARE THE FORMULA'S FIVE ADDENDS, KEPT AS
198200*    SEPARATE FIELDS SO EACH ONE CAN BE INSPECTED IF THE RESULT ON
198300*    A GIVEN DATE EVER LOOKS WRONG AGAIN.
198400      COMPUTE  CR6-DC-TERM1 = 13 * (CR6-DC-ADJ-M + 1).
198500      DIVIDE   CR6-DC-TERM1 BY 5
198600               GIVING CR6-DC-TERM1 REMAINDER CR6-DC-DIV-R.
198700      DIVIDE   CR6-DC-K BY 4
198800               GIVING CR6-DC-DIV-Q REMAINDER CR6-DC-DIV-R.
198900      DIVIDE   CR6-DC-J BY 4
199000               GIVING CR6-DC-DIV-Q2 REMAINDER CR6-DC-DIV-R.
199100*    H = (DD + 13(M+1)/5 + K + K/4 + J/4 + 5J) MOD 7, WHERE K IS
199200*    THE YEAR WITHIN CENTURY AND J IS THE CENTURY - H COMES OUT
199300*    0-6 FOR SATURDAY THROUGH FRIDAY.
199400      COMPUTE  CR6-DC-SUM = CR6-DC-DD + CR6-DC-TERM1 + CR6-DC-K +
199500                            CR6-DC-DIV-Q + CR6-DC-DIV-Q2 +
199600                            (5 * CR6-DC-J).
199700      DIVIDE   CR6-DC-SUM BY 7
199800               GIVING CR6-DC-DIV-Q3 REMAINDER CR6-DC-H.
199900*    RAW ZELLER RESULT, SATURDAY-FIRST - REMAPPED TO A MONDAY-FIRST
200000*    SLOT NUMBER BY CR6-DOW-MF-TAB WHEREVER THE CALLER NEEDS
200100*    MONDAY-FIRST ORDER.
200200      SET      WS-DOW-SUB TO CR6-DC-H.
200300      ADD      1 TO WS-DOW-SUB.
200400      MOVE     CR6-DOW-MF-TAB (WS-DOW-SUB) TO WS-DOW-SUB.
200500  ZZ800-WEEKDAY-EXIT.
200600      EXIT.
200700*
