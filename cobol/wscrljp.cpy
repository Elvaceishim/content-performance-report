000100*****************************************
000200*                                       *
000300*  COMMON LEFT-JUSTIFY ROUTINE           *
000400*     COPY INTO PROCEDURE DIVISION,     *
000500*     REPLACING ==LJP-FIELD== BY THE    *
000600*     FIELD TO STRIP, ==LJP-LEN== BY    *
000700*     ITS DECLARED LENGTH (A LITERAL).  *
000800*                                       *
000900*  CALLER MUST ALSO COPY WSCRTCW.COB    *
001000*  INTO WORKING-STORAGE.                *
001100*****************************************
001200*  STRIPS LEADING BLANKS SO A MIS-KEYED EXPORT WITH " My Post"
001300*  GROUPS THE SAME AS "My Post".  NO INTRINSIC FUNCTIONS USED -
001400*  COUNT OF LEADING SPACES COMES FROM INSPECT TALLYING.
001500*
001600* 16/02/26 VBC - CREATED.
001700*
001800 ZZ870-LEFT-JUSTIFY.
001900     MOVE     ZERO TO CR-LJP-LEAD-CT.
002000     INSPECT  ==LJP-FIELD== TALLYING CR-LJP-LEAD-CT
002100              FOR LEADING SPACE.
002200     IF       CR-LJP-LEAD-CT = ZERO OR
002300              CR-LJP-LEAD-CT >= ==LJP-LEN==
002400              GO TO ZZ870-EXIT.
002500     MOVE     SPACES TO CR-LJP-TEMP.
002600     MOVE     ==LJP-FIELD== (CR-LJP-LEAD-CT + 1:) TO CR-LJP-TEMP.
002700     MOVE     CR-LJP-TEMP TO ==LJP-FIELD==.
002800 ZZ870-EXIT.
002900     EXIT.
003000*
